000010*****************************************************************         
000020*  BATCHPAY.DD.CBL                                                        
000030*  AP BATCH PAYMENT RECORD - ONE ROW PER BILL PAID IN A PAYMENT           
000040*  BATCH RUN, USED TO TRACK PROCESSED/FAILED/PENDING PAYMENTS.            
000050*****************************************************************         
000060*  DATE      BY   RQST     DESCRIPTION                                    
000070*  --------  ---  -------  -----------------------------------            
000080*  07/11/95  KLB  AC0140   ORIGINAL LAYOUT.                               
000090*  03/09/98  DWS  AC0201   Y2K - BPY-ENTRY-DATE WIDENED TO 9(8).          
000100*****************************************************************         
000110 01  BPY-BATCH-PAY-REC.                                                   
000120     05  BPY-BATCH-ID                 PIC X(8).                           
000130     05  BPY-BILL-ID                  PIC X(10).                          
000140     05  BPY-ENTRY-DATE.                                                  
000150         10  BPY-ENTRY-DATE-YYYY      PIC 9(4).                           
000160         10  BPY-ENTRY-DATE-MM        PIC 9(2).                           
000170         10  BPY-ENTRY-DATE-DD        PIC 9(2).                           
000180     05  BPY-AMOUNT                    PIC S9(11)V99 COMP-3.              
000190     05  BPY-PAY-STATUS               PIC X(10).                          
000200         88  BPY-IS-PROCESSED             VALUE 'PROCESSED '.             
000210         88  BPY-IS-FAILED                VALUE 'FAILED    '.             
000220         88  BPY-IS-PENDING               VALUE 'PENDING   '.             
000230     05  FILLER                       PIC X(14).                          
