000010*****************************************************************         
000020*  INVDET.DD.CBL                                                          
000030*  INVESTMENT DETAIL (CASH EQUIVALENTS) - ONE ROW PER INVESTMENT          
000040*  HELD, CARRYING PURCHASE/MATURITY DATES AND COST FOR MATURITY           
000050*  AND CONCENTRATION ANALYSIS.                                            
000060*****************************************************************         
000070*  DATE      BY   RQST     DESCRIPTION                                    
000080*  --------  ---  -------  -----------------------------------            
000090*  09/18/96  KLB  AC0166   ORIGINAL LAYOUT.                               
000100*  03/09/98  DWS  AC0201   Y2K - DATES WIDENED TO 9(8).                   
000110*****************************************************************         
000120 01  IVD-INVEST-REC.                                                      
000130     05  IVD-INVEST-ID                PIC X(10).                          
000140     05  IVD-INSTR-TYPE               PIC X(12).                          
000150     05  IVD-PURCH-DATE.                                                  
000160         10  IVD-PURCH-DATE-YYYY      PIC 9(4).                           
000170         10  IVD-PURCH-DATE-MM        PIC 9(2).                           
000180         10  IVD-PURCH-DATE-DD        PIC 9(2).                           
000190     05  IVD-MATUR-DATE.                                                  
000200         10  IVD-MATUR-DATE-YYYY      PIC 9(4).                           
000210         10  IVD-MATUR-DATE-MM        PIC 9(2).                           
000220         10  IVD-MATUR-DATE-DD        PIC 9(2).                           
000230     05  IVD-AMOUNT                    PIC S9(11)V99 COMP-3.              
000240     05  IVD-ISSUER                   PIC X(20).                          
000250     05  FILLER                       PIC X(10).                          
