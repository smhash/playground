000010*****************************************************************         
000020*  GLCASH.DD.CBL                                                          
000030*  GL CASH TRANSACTION RECORD - COMPANY BOOK SIDE OF BANK RECON.          
000040*  ONE ROW PER GL CASH-ACCOUNT POSTING FOR THE CLIENT/ACCOUNT.            
000050*****************************************************************         
000060*  DATE      BY   RQST     DESCRIPTION                                    
000070*  --------  ---  -------  -----------------------------------            
000080*  01/14/91  RRT  AC0011   ORIGINAL LAYOUT FOR GL CASH EXTRACT.           
000090*  06/02/93  RRT  AC0088   ADDED GLC-CHECK-NO FOR OUTSTANDING-            
000100*                          CHECK MATCHING.                                
000110*  03/09/98  DWS  AC0201   Y2K - GLC-TXN-DATE WIDENED TO 9(8).            
000120*****************************************************************         
000130 01  GLC-CASH-REC.                                                        
000140     05  GLC-TXN-ID                  PIC 9(9).                            
000150     05  GLC-CLIENT-ID                PIC 9(5).                           
000160     05  GLC-ACCOUNT-ID               PIC 9(5).                           
000170     05  GLC-TXN-DATE.                                                    
000180         10  GLC-TXN-DATE-YYYY        PIC 9(4).                           
000190         10  GLC-TXN-DATE-MM          PIC 9(2).                           
000200         10  GLC-TXN-DATE-DD          PIC 9(2).                           
000210     05  GLC-TXN-DATE-R REDEFINES GLC-TXN-DATE                            
000220                                      PIC 9(8).                           
000230     05  GLC-TXN-DESC                 PIC X(30).                          
000240     05  GLC-CHECK-NO                 PIC X(8).                           
000250     05  GLC-TXN-AMOUNT                PIC S9(11)V99 COMP-3.              
000260     05  GLC-TXN-TYPE                 PIC X(8).                           
000270         88  GLC-IS-DEPOSIT               VALUE 'DEPOSIT '.               
000280         88  GLC-IS-CHECK                 VALUE 'CHECK   '.               
000290         88  GLC-IS-ACH                   VALUE 'ACH     '.               
000300         88  GLC-IS-FEE                   VALUE 'FEE     '.               
000310         88  GLC-IS-PAYMENT               VALUE 'PAYMENT '.               
000320     05  FILLER                       PIC X(14).                          
