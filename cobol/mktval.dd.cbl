000010*****************************************************************         
000020*  MKTVAL.DD.CBL                                                          
000030*  MARKET VALUE RECORD (INVENTORY) - CURRENT PER-UNIT MARKET              
000040*  VALUE BY ITEM, USED FOR THE LOWER-OF-COST-OR-MARKET ANALYSIS.          
000050*****************************************************************         
000060*  DATE      BY   RQST     DESCRIPTION                                    
000070*  --------  ---  -------  -----------------------------------            
000080*  11/02/93  RRT  AC0104   ORIGINAL LAYOUT.                               
000090*  03/09/98  DWS  AC0201   Y2K - MKV-VALUE-DATE WIDENED TO 9(8).          
000100*****************************************************************         
000110 01  MKV-MKT-VAL-REC.                                                     
000120     05  MKV-ITEM-ID                  PIC X(10).                          
000130     05  MKV-VALUE-DATE.                                                  
000140         10  MKV-VALUE-DATE-YYYY      PIC 9(4).                           
000150         10  MKV-VALUE-DATE-MM        PIC 9(2).                           
000160         10  MKV-VALUE-DATE-DD        PIC 9(2).                           
000170     05  MKV-MARKET-VALUE               PIC S9(7)V99   COMP-3.            
000180     05  FILLER                       PIC X(20).                          
