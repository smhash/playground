000010*****************************************************************         
000020*  ALLOW.DD.CBL                                                           
000030*  ALLOWANCE FOR DOUBTFUL ACCOUNTS ENTRY (AR) - PROVISION AND             
000040*  WRITE-OFF POSTINGS AGAINST THE ALLOWANCE ACCOUNT.                      
000050*****************************************************************         
000060*  DATE      BY   RQST     DESCRIPTION                                    
000070*  --------  ---  -------  -----------------------------------            
000080*  02/20/92  RRT  AC0033   ORIGINAL LAYOUT.                               
000090*  03/09/98  DWS  AC0201   Y2K - ALW-ENTRY-DATE WIDENED TO 9(8).          
000100*****************************************************************         
000110 01  ALW-ALLOWANCE-REC.                                                   
000120     05  ALW-ITEM-ID                  PIC X(10).                          
000130     05  ALW-ENTRY-DATE.                                                  
000140         10  ALW-ENTRY-DATE-YYYY      PIC 9(4).                           
000150         10  ALW-ENTRY-DATE-MM        PIC 9(2).                           
000160         10  ALW-ENTRY-DATE-DD        PIC 9(2).                           
000170     05  ALW-AMOUNT                    PIC S9(11)V99 COMP-3.              
000180     05  ALW-ENTRY-TYPE               PIC X(10).                          
000190         88  ALW-IS-WRITE-OFF             VALUE 'WRITE-OFF '.             
000200         88  ALW-IS-PROVISION             VALUE 'PROVISION '.             
000210     05  FILLER                       PIC X(20).                          
