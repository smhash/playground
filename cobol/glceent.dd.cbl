000010*****************************************************************         
000020*  GLCEENT.DD.CBL                                                         
000030*  GL CASH-EQUIVALENT ENTRY - ONE ROW PER SHORT-TERM INVESTMENT           
000040*  BOOK-VALUE POSTING TO THE GENERAL LEDGER.                              
000050*****************************************************************         
000060*  DATE      BY   RQST     DESCRIPTION                                    
000070*  --------  ---  -------  -----------------------------------            
000080*  09/18/96  KLB  AC0166   ORIGINAL LAYOUT.                               
000090*  03/09/98  DWS  AC0201   Y2K - GCE-ENTRY-DATE WIDENED TO 9(8).          
000100*****************************************************************         
000110 01  GCE-CASH-EQUIV-REC.                                                  
000120     05  GCE-INVEST-ID                PIC X(10).                          
000130     05  GCE-ENTRY-DATE.                                                  
000140         10  GCE-ENTRY-DATE-YYYY      PIC 9(4).                           
000150         10  GCE-ENTRY-DATE-MM        PIC 9(2).                           
000160         10  GCE-ENTRY-DATE-DD        PIC 9(2).                           
000170     05  GCE-AMOUNT                    PIC S9(11)V99 COMP-3.              
000180     05  GCE-INSTR-TYPE               PIC X(12).                          
000190     05  GCE-DESCRIPTION              PIC X(30).                          
000200     05  FILLER                       PIC X(8).                           
