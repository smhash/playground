000010*****************************************************************         
000020*  GLDEPR.DD.CBL                                                          
000030*  GL DEPRECIATION ENTRY - ONE ROW PER ASSET PER PERIOD OF                
000040*  DEPRECIATION POSTED TO THE GENERAL LEDGER.                             
000050*****************************************************************         
000060*  DATE      BY   RQST     DESCRIPTION                                    
000070*  --------  ---  -------  -----------------------------------            
000080*  05/03/94  RRT  AC0119   ORIGINAL LAYOUT.                               
000090*  03/09/98  DWS  AC0201   Y2K - GLD-ENTRY-DATE WIDENED TO 9(8).          
000100*****************************************************************         
000110 01  GLD-DEPR-REC.                                                        
000120     05  GLD-ASSET-ID                 PIC X(10).                          
000130     05  GLD-ENTRY-DATE.                                                  
000140         10  GLD-ENTRY-DATE-YYYY      PIC 9(4).                           
000150         10  GLD-ENTRY-DATE-MM        PIC 9(2).                           
000160         10  GLD-ENTRY-DATE-DD        PIC 9(2).                           
000170     05  GLD-AMOUNT                    PIC S9(11)V99 COMP-3.              
000180     05  FILLER                       PIC X(20).                          
