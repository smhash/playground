000010*****************************************************************         
000020*  PHYSCNT.DD.CBL                                                         
000030*  PHYSICAL COUNT RECORD - QUANTITY OBSERVED AT THE ITEM/LOCATION         
000040*  DURING THE PERIOD-END PHYSICAL INVENTORY.                              
000050*****************************************************************         
000060*  DATE      BY   RQST     DESCRIPTION                                    
000070*  --------  ---  -------  -----------------------------------            
000080*  11/02/93  RRT  AC0104   ORIGINAL LAYOUT.                               
000090*  03/09/98  DWS  AC0201   Y2K - PHC-COUNT-DATE WIDENED TO 9(8).          
000100*****************************************************************         
000110 01  PHC-PHYS-CNT-REC.                                                    
000120     05  PHC-ITEM-ID                  PIC X(10).                          
000130     05  PHC-LOCATION-ID              PIC X(6).                           
000140     05  PHC-COUNT-DATE.                                                  
000150         10  PHC-COUNT-DATE-YYYY      PIC 9(4).                           
000160         10  PHC-COUNT-DATE-MM        PIC 9(2).                           
000170         10  PHC-COUNT-DATE-DD        PIC 9(2).                           
000180     05  PHC-QTY-COUNT                 PIC S9(7)      COMP-3.             
000190     05  FILLER                       PIC X(20).                          
