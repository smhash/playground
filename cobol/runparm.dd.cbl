000010*****************************************************************         
000020*  RUNPARM.DD.CBL                                                         
000030*  RUN PARAMETERS - SINGLE CONTROL RECORD READ AT START-UP,               
000040*  IDENTIFIES THE CLIENT/ACCOUNT AND PERIOD FOR THE RUN.                  
000050*****************************************************************         
000060*  DATE      BY   RQST     DESCRIPTION                                    
000070*  --------  ---  -------  -----------------------------------            
000080*  01/14/91  RRT  AC0011   ORIGINAL LAYOUT.                               
000090*  03/09/98  DWS  AC0201   Y2K - ALL DATES WIDENED TO 9(8).               
000100*  06/22/04  MTP  AC0288   ADDED RPM-CUTOFF-DATE FOR THE                  
000110*                          INVENTORY RECEIVING CUT-OFF TEST.              
000120*****************************************************************         
000130 01  RPM-PARM-REC.                                                        
000140     05  RPM-CLIENT-ID                PIC 9(5).                           
000150     05  RPM-ACCOUNT-ID               PIC 9(5).                           
000160     05  RPM-START-DATE.                                                  
000170         10  RPM-START-DATE-YYYY      PIC 9(4).                           
000180         10  RPM-START-DATE-MM        PIC 9(2).                           
000190         10  RPM-START-DATE-DD        PIC 9(2).                           
000200     05  RPM-END-DATE.                                                    
000210         10  RPM-END-DATE-YYYY        PIC 9(4).                           
000220         10  RPM-END-DATE-MM          PIC 9(2).                           
000230         10  RPM-END-DATE-DD          PIC 9(2).                           
000240     05  RPM-AS-OF-DATE.                                                  
000250         10  RPM-AS-OF-DATE-YYYY      PIC 9(4).                           
000260         10  RPM-AS-OF-DATE-MM        PIC 9(2).                           
000270         10  RPM-AS-OF-DATE-DD        PIC 9(2).                           
000280     05  RPM-CUTOFF-DATE.                                                 
000290         10  RPM-CUTOFF-DATE-YYYY     PIC 9(4).                           
000300         10  RPM-CUTOFF-DATE-MM       PIC 9(2).                           
000310         10  RPM-CUTOFF-DATE-DD       PIC 9(2).                           
000320     05  FILLER                       PIC X(20).                          
