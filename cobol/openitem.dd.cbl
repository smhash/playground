000010*****************************************************************         
000020*  OPENITEM.DD.CBL                                                        
000030*  SUBLEDGER / GL OPEN-ITEM ENTRY - SHARED LAYOUT FOR AR, AP,             
000040*  PREPAID AND ACCRUED SUBLEDGER EXTRACTS AND THEIR MATCHING GL           
000050*  DETAIL EXTRACTS.  OI-PARTY-ID IS THE CUSTOMER (AR) OR VENDOR           
000060*  (AP) ID; IT IS SPACES ON PREPAID/ACCRUED ITEMS.                        
000070*****************************************************************         
000080*  DATE      BY   RQST     DESCRIPTION                                    
000090*  --------  ---  -------  -----------------------------------            
000100*  02/20/92  RRT  AC0033   ORIGINAL OPEN-ITEM LAYOUT (AR ONLY).           
000110*  07/11/95  KLB  AC0140   EXTENDED TO CARRY AP, USED OI-PAY-             
000120*                          METHOD FOR CREDIT-CARD/CHECK/ACH.              
000130*  03/09/98  DWS  AC0201   Y2K - OI-ENTRY-DATE WIDENED TO 9(8).           
000140*  11/30/98  DWS  AC0219   ADDED PREPAID/ACCRUED USAGE - LAYOUT           
000150*                          UNCHANGED, OI-PARTY-ID BLANK ON THOSE.         
000160*****************************************************************         
000170 01  OI-OPEN-ITEM-REC.                                                    
000180     05  OI-ITEM-ID                   PIC X(10).                          
000190     05  OI-PARTY-ID                  PIC X(8).                           
000200     05  OI-ENTRY-DATE.                                                   
000210         10  OI-ENTRY-DATE-YYYY       PIC 9(4).                           
000220         10  OI-ENTRY-DATE-MM         PIC 9(2).                           
000230         10  OI-ENTRY-DATE-DD         PIC 9(2).                           
000240     05  OI-AMOUNT                     PIC S9(11)V99 COMP-3.              
000250     05  OI-ENTRY-TYPE                PIC X(10).                          
000260         88  OI-IS-INVOICE                VALUE 'INVOICE   '.             
000270         88  OI-IS-BILL                   VALUE 'BILL      '.             
000280         88  OI-IS-ACCRUED                VALUE 'ACCRUED   '.             
000290         88  OI-IS-WRITE-OFF              VALUE 'WRITE-OFF '.             
000300     05  OI-PAY-METHOD                PIC X(12).                          
000310         88  OI-PAY-CREDIT-CARD           VALUE 'CREDIT-CARD '.           
000320         88  OI-PAY-CHECK                 VALUE 'CHECK       '.           
000330         88  OI-PAY-ACH                   VALUE 'ACH         '.           
000340     05  FILLER                       PIC X(10).                          
