000010*****************************************************************         
000020*  BROKER.DD.CBL                                                          
000030*  BROKER STATEMENT LINE (CASH EQUIVALENTS) - ONE ROW PER                 
000040*  INVESTMENT PER BROKER STATEMENT DATE, CARRYING CURRENT MARKET          
000050*  VALUE FOR THE MARKET-VALUE AND YIELD ANALYSES.                         
000060*****************************************************************         
000070*  DATE      BY   RQST     DESCRIPTION                                    
000080*  --------  ---  -------  -----------------------------------            
000090*  09/18/96  KLB  AC0166   ORIGINAL LAYOUT.                               
000100*  03/09/98  DWS  AC0201   Y2K - BRK-STMT-DATE WIDENED TO 9(8).           
000110*****************************************************************         
000120 01  BRK-BROKER-REC.                                                      
000130     05  BRK-INVEST-ID                PIC X(10).                          
000140     05  BRK-STMT-DATE.                                                   
000150         10  BRK-STMT-DATE-YYYY       PIC 9(4).                           
000160         10  BRK-STMT-DATE-MM         PIC 9(2).                           
000170         10  BRK-STMT-DATE-DD         PIC 9(2).                           
000180     05  BRK-MARKET-VALUE              PIC S9(11)V99 COMP-3.              
000190     05  FILLER                       PIC X(20).                          
