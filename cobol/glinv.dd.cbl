000010*****************************************************************         
000020*  GLINV.DD.CBL                                                           
000030*  GL INVENTORY RECORD - BOOK QUANTITY AND UNIT COST BY ITEM AND          
000040*  WAREHOUSE LOCATION AS CARRIED ON THE GENERAL LEDGER.                   
000050*****************************************************************         
000060*  DATE      BY   RQST     DESCRIPTION                                    
000070*  --------  ---  -------  -----------------------------------            
000080*  11/02/93  RRT  AC0104   ORIGINAL LAYOUT.                               
000090*  03/09/98  DWS  AC0201   Y2K - GLI-ENTRY-DATE WIDENED TO 9(8).          
000100*****************************************************************         
000110 01  GLI-INVENTORY-REC.                                                   
000120     05  GLI-ITEM-ID                  PIC X(10).                          
000130     05  GLI-LOCATION-ID              PIC X(6).                           
000140     05  GLI-ENTRY-DATE.                                                  
000150         10  GLI-ENTRY-DATE-YYYY      PIC 9(4).                           
000160         10  GLI-ENTRY-DATE-MM        PIC 9(2).                           
000170         10  GLI-ENTRY-DATE-DD        PIC 9(2).                           
000180     05  GLI-QTY-GL                    PIC S9(7)      COMP-3.             
000190     05  GLI-UNIT-COST                 PIC S9(7)V99   COMP-3.             
000200     05  GLI-ITEM-CAT                 PIC X(12).                          
000210     05  FILLER                       PIC X(12).                          
