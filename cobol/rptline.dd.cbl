000010*****************************************************************         
000020*  RPTLINE.DD.CBL                                                         
000030*  RECONCILIATION REPORT PRINT LINE - 132 COLUMN PRINT LAYOUT.            
000040*  ONE 01-LEVEL RECORD IS MOVED TO RPT-REC BEFORE EACH WRITE;             
000050*  RPT-LINE-TEXT IS BUILT BY STRING/MOVE IN THE PROCEDURE                 
000060*  DIVISION, RPT-EDIT-AMT IS THE COMMON DOLLAR-EDIT WORK FIELD.           
000070*****************************************************************         
000080*  DATE      BY   RQST     DESCRIPTION                                    
000090*  --------  ---  -------  -----------------------------------            
000100*  02/20/92  RRT  AC0033   ORIGINAL 132-COLUMN PRINT LAYOUT.              
000110*  07/11/95  KLB  AC0140   ADDED RPT-EDIT-PCT FOR PERCENTAGE              
000120*                          LINES (CONCENTRATION, GAAP, YIELD).            
000130*  11/16/21  JQF  AC0479   TOOK ONE BYTE OFF RPT-LINE-TEXT AND            
000140*                          ADDED IT BACK AS A TRAILING FILLER             
000150*                          PAD PER SHOP STANDARD AC0479 - RECORD          
000160*                          IS STILL 132 BYTES WIDE OVERALL.               
000170*****************************************************************         
000180 01  RPT-REC.                                                             
000190     05  RPT-LINE-TEXT                PIC X(131).                         
000200     05  FILLER                       PIC X(1).                           
000210 01  RPT-EDIT-AMT                     PIC -Z(9)9.99.                      
000220 01  RPT-EDIT-PCT                     PIC -ZZ9.99.                        
