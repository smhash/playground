000010*****************************************************************         
000020*  ANOMTAB.DD.CBL                                                         
000030*  SHARED ANOMALY WORK TABLES - LOADED BY EACH AREA SECTION               
000040*  BEFORE PERFORMING THE COMMON UNMATCHED/DUPLICATE/OUTLIER               
000050*  PARAGRAPHS (9100/9200/9300).  KEY FIELDS ARE GENERIC X(20)             
000060*  SLOTS SO ONE PAIR OF TABLES SERVES EVERY AREA.                         
000070*****************************************************************         
000080*  DATE      BY   RQST     DESCRIPTION                                    
000090*  --------  ---  -------  -----------------------------------            
000100*  06/22/04  MTP  AC0288   ORIGINAL SHARED ANOMALY TABLES, BUILT          
000110*                          SO BANKREC/ARREC/APREC/FAREC/PREREC/           
000120*                          ACCREC/CEREC ALL DRIVE ONE COPY OF THE         
000130*                          MATCH/DUP/OUTLIER LOGIC.                       
000140*  02/03/07  MTP  AC0344   RAISED TABLE SIZE 300 TO 800 - AP              
000150*                          SUBLEDGER WAS TRUNCATING ON CLIENT 41.         
000160*  04/19/16  JQF  AC0441   WIDENED KEY1-KEY3 FROM X(20) TO X(30)          
000170*                          SO THE BANKREC 3-FIELD KEY (DATE,              
000180*                          AMOUNT, 30-BYTE DESCRIPTION) FITS              
000190*                          WITHOUT TRUNCATING THE DESCRIPTION;            
000200*                          ADDED ANOM-KEY-COUNT SO 9100/9200 KNOW         
000210*                          HOW MANY OF KEY1-KEY3 ARE ACTIVE FOR           
000220*                          THE CALLING AREA (BANKREC USES 3, AR/          
000230*                          AP/FA/CREDIT-CARD USE 1).  ALSO ADDED          
000240*                          ANOM-USE-AMT-KEY SO THE CALLER CAN             
000250*                          TELL 9100 WHETHER AMOUNT PARTICIPATES          
000260*                          IN THE UNMATCHED TEST OR IS KEY-ONLY.          
000270*  11/16/21  JQF  AC0479   ADDED TRAILING FILLER TO ALL THREE             
000280*                          01-LEVEL GROUPS PER SHOP STANDARD              
000290*                          AC0479 - NONE OF THEM HAD A PAD BYTE.          
000300*****************************************************************         
000310 01  ANOM-TABLE-A.                                                        
000320     05  ANOM-A-CTR                   PIC S9(4)      COMP.                
000330     05  ANOM-A-ENTRY OCCURS 2000 TIMES                                   
000340                     INDEXED BY ANOM-A-IX.                                
000350         10  ANOM-A-KEY1              PIC X(30).                          
000360         10  ANOM-A-KEY2              PIC X(30).                          
000370         10  ANOM-A-KEY3              PIC X(30).                          
000380         10  ANOM-A-AMOUNT             PIC S9(11)V99  COMP-3.             
000390         10  ANOM-A-MATCH-SW          PIC X.                              
000400             88  ANOM-A-MATCHED           VALUE 'Y'.                      
000410         10  ANOM-A-DUP-SW            PIC X.                              
000420             88  ANOM-A-IS-DUP            VALUE 'Y'.                      
000430         10  ANOM-A-OUTLIER-SW        PIC X.                              
000440             88  ANOM-A-IS-OUTLIER        VALUE 'Y'.                      
000450     05  FILLER                       PIC X(1).                           
000460 01  ANOM-TABLE-B.                                                        
000470     05  ANOM-B-CTR                   PIC S9(4)      COMP.                
000480     05  ANOM-B-ENTRY OCCURS 2000 TIMES                                   
000490                     INDEXED BY ANOM-B-IX.                                
000500         10  ANOM-B-KEY1              PIC X(30).                          
000510         10  ANOM-B-KEY2              PIC X(30).                          
000520         10  ANOM-B-KEY3              PIC X(30).                          
000530         10  ANOM-B-AMOUNT             PIC S9(11)V99  COMP-3.             
000540         10  ANOM-B-MATCH-SW          PIC X.                              
000550             88  ANOM-B-MATCHED           VALUE 'Y'.                      
000560         10  ANOM-B-DUP-SW            PIC X.                              
000570             88  ANOM-B-IS-DUP            VALUE 'Y'.                      
000580         10  ANOM-B-OUTLIER-SW        PIC X.                              
000590             88  ANOM-B-IS-OUTLIER        VALUE 'Y'.                      
000600     05  FILLER                       PIC X(1).                           
000610 01  ANOM-WORK-FIELDS.                                                    
000620     05  ANOM-KEY-COUNT               PIC S9(1)     COMP.                 
000630     05  ANOM-USE-AMT-KEY             PIC X          VALUE 'N'.           
000640     05  ANOM-UNMATCHED-A-CTR          PIC S9(5)     COMP.                
000650     05  ANOM-UNMATCHED-B-CTR          PIC S9(5)     COMP.                
000660     05  ANOM-DUP-A-CTR                PIC S9(5)     COMP.                
000670     05  ANOM-DUP-B-CTR                PIC S9(5)     COMP.                
000680     05  ANOM-OUTLIER-A-CTR            PIC S9(5)     COMP.                
000690     05  ANOM-OUTLIER-B-CTR            PIC S9(5)     COMP.                
000700     05  ANOM-SUM-AMT                  PIC S9(13)V99   COMP-3.            
000710     05  ANOM-MEAN-AMT                 PIC S9(13)V9999 COMP-3.            
000720     05  ANOM-SUMSQ-DEV                PIC S9(15)V9999 COMP-3.            
000730     05  ANOM-VARIANCE                 PIC S9(15)V9999 COMP-3.            
000740     05  ANOM-STDDEV                   PIC S9(13)V9999 COMP-3.            
000750     05  ANOM-ZSCORE                   PIC S9(9)V9999  COMP-3.            
000760     05  ANOM-N-COUNT                  PIC S9(5)     COMP.                
000770     05  FILLER                        PIC X(1).                          
