000010*****************************************************************         
000020*  FAENTRY.DD.CBL                                                         
000030*  FIXED ASSET REGISTER / GL FIXED ASSET ENTRY - SHARED LAYOUT.           
000040*  ONE ROW PER REGISTER LINE OR GL FA POSTING (PURCHASE, DISPOSAL,        
000050*  RETIREMENT OR SALE).                                                   
000060*****************************************************************         
000070*  DATE      BY   RQST     DESCRIPTION                                    
000080*  --------  ---  -------  -----------------------------------            
000090*  05/03/94  RRT  AC0119   ORIGINAL LAYOUT.                               
000100*  03/09/98  DWS  AC0201   Y2K - FAE-ENTRY-DATE WIDENED TO 9(8).          
000110*****************************************************************         
000120 01  FAE-ASSET-REC.                                                       
000130     05  FAE-ASSET-ID                 PIC X(10).                          
000140     05  FAE-ENTRY-DATE.                                                  
000150         10  FAE-ENTRY-DATE-YYYY      PIC 9(4).                           
000160         10  FAE-ENTRY-DATE-MM        PIC 9(2).                           
000170         10  FAE-ENTRY-DATE-DD        PIC 9(2).                           
000180     05  FAE-AMOUNT                    PIC S9(11)V99 COMP-3.              
000190     05  FAE-TRANS-TYPE               PIC X(10).                          
000200         88  FAE-IS-PURCHASE              VALUE 'PURCHASE  '.             
000210         88  FAE-IS-DISPOSAL              VALUE 'DISPOSAL  '.             
000220         88  FAE-IS-RETIREMENT            VALUE 'RETIREMENT'.             
000230         88  FAE-IS-SALE                  VALUE 'SALE      '.             
000240     05  FAE-DESCRIPTION              PIC X(30).                          
000250     05  FILLER                       PIC X(10).                          
