000010*****************************************************************         
000020*  BANKSTM.DD.CBL                                                         
000030*  BANK STATEMENT TRANSACTION RECORD - ONE ROW PER LINE CLEARED           
000040*  AT THE BANK FOR THE CLIENT/ACCOUNT DURING THE STATEMENT CYCLE.         
000050*****************************************************************         
000060*  DATE      BY   RQST     DESCRIPTION                                    
000070*  --------  ---  -------  -----------------------------------            
000080*  01/14/91  RRT  AC0011   ORIGINAL LAYOUT FOR BANK STMT EXTRACT.         
000090*  03/09/98  DWS  AC0201   Y2K - BKS-TXN-DATE WIDENED TO 9(8).            
000100*****************************************************************         
000110 01  BKS-STMT-REC.                                                        
000120     05  BKS-STMT-ID                  PIC 9(9).                           
000130     05  BKS-CLIENT-ID                PIC 9(5).                           
000140     05  BKS-ACCOUNT-ID               PIC 9(5).                           
000150     05  BKS-TXN-DATE.                                                    
000160         10  BKS-TXN-DATE-YYYY        PIC 9(4).                           
000170         10  BKS-TXN-DATE-MM          PIC 9(2).                           
000180         10  BKS-TXN-DATE-DD          PIC 9(2).                           
000190     05  BKS-TXN-DESC                 PIC X(30).                          
000200     05  BKS-TXN-AMOUNT                PIC S9(11)V99 COMP-3.              
000210     05  FILLER                       PIC X(20).                          
