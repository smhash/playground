000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.  RECDRV.                                                     
000120 AUTHOR.      R R TATE.                                                   
000130 INSTALLATION. GENERAL ACCOUNTING SYSTEMS.                                
000140 DATE-WRITTEN. 01/14/1991.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.    COMPANY CONFIDENTIAL - GENERAL ACCOUNTING USE ONLY.         
000170*****************************************************************         
000180*  RECDRV.CBL                                                             
000190*  PERIOD-END ACCOUNT RECONCILIATION DRIVER.  READS THE SUBLEDGER,        
000200*  REGISTER, SCHEDULE AND STATEMENT EXTRACTS FOR ONE CLIENT/              
000210*  ACCOUNT AND PERIOD AND TIES EACH TO ITS GENERAL LEDGER CONTROL,        
000220*  FLAGGING UNMATCHED, DUPLICATE AND STATISTICALLY UNUSUAL ITEMS,         
000230*  RUNNING THE AREA-SPECIFIC ANALYSES AND PRINTING THE                    
000240*  CONSOLIDATED RECONCILIATION REPORT.                                    
000250*****************************************************************         
000260*  DATE      BY   RQST     DESCRIPTION                                    
000270*  --------  ---  -------  -----------------------------------            
000280*  01/14/91  RRT  AC0011   ORIGINAL BANK RECONCILIATION SECTION           
000290*                          ONLY - GL CASH VS BANK STATEMENT.              
000300*  02/20/92  RRT  AC0033   ADDED AR RECONCILIATION SECTION.               
000310*  11/02/93  RRT  AC0104   ADDED FA AND INVENTORY SECTIONS.               
000320*  05/03/94  RRT  AC0119   ADDED DEPRECIATION ROLL FORWARD TO             
000330*                          THE FA SECTION.                                
000340*  07/11/95  KLB  AC0140   ADDED AP SECTION, CREDIT-CARD AND              
000350*                          BATCH PAYMENT TRACKING.                        
000360*  03/09/98  DWS  AC0201   Y2K - ALL WORKING DATES AND DATE               
000370*                          FIELDS IN EVERY COPYBOOK WIDENED FROM          
000380*                          6-DIGIT YYMMDD TO 8-DIGIT YYYYMMDD.            
000390*                          DATE-TO-DAYS ROUTINE REWRITTEN FOR             
000400*                          FULL 4-DIGIT YEAR AND CENTURY LEAP             
000410*                          YEAR TEST (2000 IS A LEAP YEAR).               
000420*  06/22/04  MTP  AC0288   PULLED THE UNMATCHED/DUPLICATE/                
000430*                          OUTLIER LOGIC OUT OF EACH SECTION AND          
000440*                          INTO ONE COMMON SET OF PARAGRAPHS              
000450*                          (9100/9200/9300) OVER THE SHARED               
000460*                          ANOM-TABLE-A/B WORK TABLES - TOO MANY          
000470*                          COPIES OF THE SAME LOGIC WERE DRIFTING         
000480*                          OUT OF SYNC.                                   
000490*  02/03/07  MTP  AC0344   RAISED ANOM-TABLE SIZE FOR THE LARGER          
000500*                          AP CLIENTS (SEE ANOMTAB.DD.CBL LOG).           
000510*  08/14/09  MTP  AC0367   ADDED CREDIT-CARD AND BATCH PAYMENT            
000520*                          PARAGRAPHS TO THE AP SECTION.                  
000530*  10/05/12  JQF  AC0405   ADDED GAAP ACCRUAL-PERIOD VALIDATION           
000540*                          TO THE AP SECTION PER AUDIT REQUEST.           
000550*  04/19/16  JQF  AC0441   COMMON AGING (9400) AND CONCENTRATION          
000560*                          (9500) PARAGRAPHS BUILT FOR AR/AP SO           
000570*                          BOTH SECTIONS DRIVE ONE COPY.                  
000580*  02/11/19  DWS  AC0219   ADDED PREPAID (5000) AND ACCRUED               
000590*                          (6000) RECONCILIATION SECTIONS AGAINST         
000600*                          THE SAME 9100/9200/9300 ANOMALY                
000610*                          PARAGRAPHS, KEY-ONLY (NO AMOUNT KEY).          
000620*  06/03/20  DWS  AC0458   ADDED CASH-EQUIVALENTS (7000) MATURITY/        
000630*                          MARKET-VALUE/YIELD/CONCENTRATION               
000640*                          RECONCILIATION AND INVENTORY (8000)            
000650*                          PHYSICAL COUNT/OBSOLESCENCE/LCM/               
000660*                          RECEIVING CUT-OFF RECONCILIATION.              
000670*  11/16/21  JQF  AC0479   EVERY PERFORM VARYING/UNTIL LOOP IN            
000680*                          THE PROGRAM (ALL SECTIONS, 1000                
000690*                          THROUGH 8900) TAKEN OUT OF LINE INTO           
000700*                          ITS OWN NUMBERED PARAGRAPH PER SHOP            
000710*                          STANDARD AC0479 - AUDIT FLAGGED THE            
000720*                          IN-LINE FORM AS HARD TO STEP THROUGH           
000730*                          IN THE SOURCE DEBUGGER.  NO LOGIC              
000740*                          CHANGED, ONLY WHERE EACH LOOP BODY             
000750*                          LIVES; NEW PARAGRAPHS ARE NUMBERED             
000760*                          <PARENT-NUMBER+1>-LOOP WITH A                  
000770*                          MATCHING <NUMBER>-EXIT.                        
000780*  11/16/21  JQF  AC0479   ADDED TRAILING FILLER TO EVERY                 
000790*                          WORKING-STORAGE 01-GROUP THAT WAS              
000800*                          MISSING ONE, AND A THIRD REDEFINES             
000810*                          (WS-AS-OF-DATE-R) BACKING A NEW                
000820*                          0250 REPORT TITLE-LINE PARAGRAPH -             
000830*                          SAME AUDIT PASS AS THE LOOP CLEANUP.           
000840*  02/09/22  JQF  AC0491   INVENTORY SECTION AUDIT - 8900 REPORT          
000850*                          WAS DROPPING THE COUNT>GL/COUNT<GL             
000860*                          DOLLAR SUBTOTALS AND THE FOUR                  
000870*                          OBSOLESCENCE AGE-BUCKET SUBTOTALS              
000880*                          EVEN THOUGH 8100/8200 WERE COMPUTING           
000890*                          THEM - BOTH NOW PRINTED.  ALSO ADDED           
000900*                          THE LCM-ADJUSTMENT-BY-ITEM-CATEGORY            
000910*                          BREAKOUT (WS-IV-CAT-TABLE, 8303/8304)          
000920*                          THAT GLINV.DD.CBL'S GLI-ITEM-CAT WAS           
000930*                          CARRIED FOR BUT NEVER USED.                    
000940*  02/09/22  JQF  AC0491   ALL COPY STATEMENTS IN THIS PROGRAM            
000950*                          RESTATED IN THE SHOP'S USUAL LOWER-            
000960*                          CASE-VERB/QUOTED-PATH FORM - THEY HAD          
000970*                          DRIFTED TO THE BARE-MEMBER-NAME FORM           
000980*                          SOMEWHERE ALONG THE WAY.  NO COPYBOOK          
000990*                          CONTENT CHANGED.                               
001000*  03/22/22  DWS  AC0503   9500 CONCENTRATION - CONC-TREND WAS SET        
001010*                          INSIDE 9502 BUT NEVER PRINTED OR TESTED        
001020*                          ANYWHERE, AND WS-PARTY-QTY (THE                
001030*                          MULTIPLE-INVOICE COUNT) WAS ACCUMULATED        
001040*                          BUT NEVER READ - BOTH FLAGS ARE NOW            
001050*                          RECOMPUTED IN THE 2901/3901 PRINT LOOPS        
001060*                          AND SHOWN ON THE HIGH CONCENTRATION            
001070*                          CUSTOMER/VENDOR LINE.                          
001080*  03/22/22  DWS  AC0503   1500 DATE+AMOUNT PATTERN COUNT WAS             
001090*                          RE-USING THE 9200 DUPLICATE FLAG (A            
001100*                          DATE+DESC+AMOUNT KEY), WHICH MISSED            
001110*                          SAME-DATE-SAME-AMOUNT ITEMS WITH               
001120*                          DIFFERENT DESCRIPTIONS.  REPLACED WITH         
001130*                          A DEDICATED DATE+AMOUNT GROUPING TABLE         
001140*                          (WS-DATEAMT-TABLE, PARAGRAPHS 1502/            
001150*                          1503/1505/1506) COUNTED INDEPENDENTLY          
001160*                          OF 9200.                                       
001170*  05/17/22  MTP  AC0511   8900 INVENTORY REPORT - THE WRITE-DOWN,        
001180*                          CUT-OFF ACCRUAL, AND PER-VENDOR                
001190*                          BREAKOUT LINES WERE CODED PAST THE             
001200*                          EXIT. IN 8902-EXIT, SO THE OUTER               
001210*                          PERFORM 8902-LOOP THRU 8902-EXIT (ONE          
001220*                          CALL PER LCM CATEGORY) WAS RE-PRINTING         
001230*                          THEM ONCE PER CATEGORY AND THE NESTED          
001240*                          8901 VENDOR LOOP WAS CLOBBERING                
001250*                          WS-IX1, THE OUTER LOOP'S OWN INDEX.            
001260*                          MOVED THE WRITE-DOWN/ACCRUAL/VENDOR            
001270*                          BREAKOUT INTO 8900-INVREC-REPORT               
001280*                          PROPER AND GAVE THE VENDOR LOOP ITS            
001290*                          OWN INDEX (WS-IX2).                            
001300*  05/17/22  MTP  AC0511   7900 CASH EQUIVALENT REPORT WAS                
001310*                          MISSING THE TOTAL RETURN % LINE                
001320*                          (CE-TOTAL-RETURN WAS COMPUTED AT 7300          
001330*                          BUT NEVER PRINTED) AND THE HIGH-               
001340*                          CONCENTRATION TYPE/ISSUER COUNTS -             
001350*                          ADDED CE-HIGH-TYPE-CTR AND                     
001360*                          CE-HIGH-ISSUER-CTR, INCREMENTED IN             
001370*                          7402/7403, AND PRINTED BOTH ALONGSIDE          
001380*                          THE NEW TOTAL RETURN LINE.                     
001390*****************************************************************         
001400 ENVIRONMENT DIVISION.                                                    
001410*                                                                         
001420 CONFIGURATION SECTION.                                                   
001430 SPECIAL-NAMES.                                                           
001440     C01 IS TOP-OF-FORM.                                                  
001450*                                                                         
001460 INPUT-OUTPUT SECTION.                                                    
001470 FILE-CONTROL.                                                            
001480     SELECT RPM-FILE  ASSIGN TO RUNPARM                                   
001490            ORGANIZATION IS RECORD SEQUENTIAL.                            
001500     SELECT GLC-FILE  ASSIGN TO GLCASH                                    
001510            ORGANIZATION IS RECORD SEQUENTIAL.                            
001520     SELECT BKS-FILE  ASSIGN TO BANKSTM                                   
001530            ORGANIZATION IS RECORD SEQUENTIAL.                            
001540     SELECT ARS-FILE  ASSIGN TO ARSUBLGR                                  
001550            ORGANIZATION IS RECORD SEQUENTIAL.                            
001560     SELECT ARG-FILE  ASSIGN TO ARGLENT                                   
001570            ORGANIZATION IS RECORD SEQUENTIAL.                            
001580     SELECT ALW-FILE  ASSIGN TO ALLOWNC                                   
001590            ORGANIZATION IS RECORD SEQUENTIAL.                            
001600     SELECT APS-FILE  ASSIGN TO APSUBLGR                                  
001610            ORGANIZATION IS RECORD SEQUENTIAL.                            
001620     SELECT APG-FILE  ASSIGN TO APGLENT                                   
001630            ORGANIZATION IS RECORD SEQUENTIAL.                            
001640     SELECT CCS-FILE  ASSIGN TO CCSTMT                                    
001650            ORGANIZATION IS RECORD SEQUENTIAL.                            
001660     SELECT BPY-FILE  ASSIGN TO BATCHPAY                                  
001670            ORGANIZATION IS RECORD SEQUENTIAL.                            
001680     SELECT FAR-FILE  ASSIGN TO FAREG                                     
001690            ORGANIZATION IS RECORD SEQUENTIAL.                            
001700     SELECT FAG-FILE  ASSIGN TO FAGLENT                                   
001710            ORGANIZATION IS RECORD SEQUENTIAL.                            
001720     SELECT DEP-FILE  ASSIGN TO GLDEPR                                    
001730            ORGANIZATION IS RECORD SEQUENTIAL.                            
001740     SELECT PRS-FILE  ASSIGN TO PRESCHED                                  
001750            ORGANIZATION IS RECORD SEQUENTIAL.                            
001760     SELECT PRG-FILE  ASSIGN TO PREGLENT                                  
001770            ORGANIZATION IS RECORD SEQUENTIAL.                            
001780     SELECT ACS-FILE  ASSIGN TO ACSCHED                                   
001790            ORGANIZATION IS RECORD SEQUENTIAL.                            
001800     SELECT ACG-FILE  ASSIGN TO ACGLENT                                   
001810            ORGANIZATION IS RECORD SEQUENTIAL.                            
001820     SELECT GCE-FILE  ASSIGN TO GLCEENT                                   
001830            ORGANIZATION IS RECORD SEQUENTIAL.                            
001840     SELECT BRK-FILE  ASSIGN TO BROKSTMT                                  
001850            ORGANIZATION IS RECORD SEQUENTIAL.                            
001860     SELECT IVD-FILE  ASSIGN TO INVSTDET                                  
001870            ORGANIZATION IS RECORD SEQUENTIAL.                            
001880     SELECT GLI-FILE  ASSIGN TO GLINVENT                                  
001890            ORGANIZATION IS RECORD SEQUENTIAL.                            
001900     SELECT PHC-FILE  ASSIGN TO PHYSCNT                                   
001910            ORGANIZATION IS RECORD SEQUENTIAL.                            
001920     SELECT MKV-FILE  ASSIGN TO MKTVAL                                    
001930            ORGANIZATION IS RECORD SEQUENTIAL.                            
001940     SELECT APR-FILE  ASSIGN TO APRECV                                    
001950            ORGANIZATION IS RECORD SEQUENTIAL.                            
001960     SELECT RPT-FILE  ASSIGN TO RECRPT                                    
001970            ORGANIZATION IS LINE SEQUENTIAL.                              
001980*                                                                         
001990 DATA DIVISION.                                                           
002000*                                                                         
002010 FILE SECTION.                                                            
002020*                                                                         
002030 FD  RPM-FILE                                                             
002040     LABEL RECORDS ARE STANDARD                                           
002050     DATA RECORD IS RPM-PARM-REC.                                         
002060     copy '/dd/runparm.dd.cbl'.                                           
002070*                                                                         
002080 FD  GLC-FILE                                                             
002090     LABEL RECORDS ARE STANDARD                                           
002100     DATA RECORD IS GLC-CASH-REC.                                         
002110     copy '/dd/glcash.dd.cbl'.                                            
002120*                                                                         
002130 FD  BKS-FILE                                                             
002140     LABEL RECORDS ARE STANDARD                                           
002150     DATA RECORD IS BKS-STMT-REC.                                         
002160     copy '/dd/bankstm.dd.cbl'.                                           
002170*                                                                         
002180 FD  ARS-FILE                                                             
002190     LABEL RECORDS ARE STANDARD                                           
002200     DATA RECORD IS ARS-OPEN-ITEM-REC.                                    
002210     copy '/dd/openitem.dd.cbl' replacing ==OI-== by ==ARS-==.            
002220*                                                                         
002230 FD  ARG-FILE                                                             
002240     LABEL RECORDS ARE STANDARD                                           
002250     DATA RECORD IS ARG-OPEN-ITEM-REC.                                    
002260     copy '/dd/openitem.dd.cbl' replacing ==OI-== by ==ARG-==.            
002270*                                                                         
002280 FD  ALW-FILE                                                             
002290     LABEL RECORDS ARE STANDARD                                           
002300     DATA RECORD IS ALW-ALLOWANCE-REC.                                    
002310     copy '/dd/allow.dd.cbl'.                                             
002320*                                                                         
002330 FD  APS-FILE                                                             
002340     LABEL RECORDS ARE STANDARD                                           
002350     DATA RECORD IS APS-OPEN-ITEM-REC.                                    
002360     copy '/dd/openitem.dd.cbl' replacing ==OI-== by ==APS-==.            
002370*                                                                         
002380 FD  APG-FILE                                                             
002390     LABEL RECORDS ARE STANDARD                                           
002400     DATA RECORD IS APG-OPEN-ITEM-REC.                                    
002410     copy '/dd/openitem.dd.cbl' replacing ==OI-== by ==APG-==.            
002420*                                                                         
002430 FD  CCS-FILE                                                             
002440     LABEL RECORDS ARE STANDARD                                           
002450     DATA RECORD IS CCS-CARD-REC.                                         
002460     copy '/dd/ccstmt.dd.cbl'.                                            
002470*                                                                         
002480 FD  BPY-FILE                                                             
002490     LABEL RECORDS ARE STANDARD                                           
002500     DATA RECORD IS BPY-BATCH-PAY-REC.                                    
002510     copy '/dd/batchpay.dd.cbl'.                                          
002520*                                                                         
002530 FD  FAR-FILE                                                             
002540     LABEL RECORDS ARE STANDARD                                           
002550     DATA RECORD IS FAR-ASSET-REC.                                        
002560     copy '/dd/faentry.dd.cbl' replacing ==FAE-== by ==FAR-==.            
002570*                                                                         
002580 FD  FAG-FILE                                                             
002590     LABEL RECORDS ARE STANDARD                                           
002600     DATA RECORD IS FAG-ASSET-REC.                                        
002610     copy '/dd/faentry.dd.cbl' replacing ==FAE-== by ==FAG-==.            
002620*                                                                         
002630 FD  DEP-FILE                                                             
002640     LABEL RECORDS ARE STANDARD                                           
002650     DATA RECORD IS GLD-DEPR-REC.                                         
002660     copy '/dd/gldepr.dd.cbl'.                                            
002670*                                                                         
002680 FD  PRS-FILE                                                             
002690     LABEL RECORDS ARE STANDARD                                           
002700     DATA RECORD IS PRS-OPEN-ITEM-REC.                                    
002710     copy '/dd/openitem.dd.cbl' replacing ==OI-== by ==PRS-==.            
002720*                                                                         
002730 FD  PRG-FILE                                                             
002740     LABEL RECORDS ARE STANDARD                                           
002750     DATA RECORD IS PRG-OPEN-ITEM-REC.                                    
002760     copy '/dd/openitem.dd.cbl' replacing ==OI-== by ==PRG-==.            
002770*                                                                         
002780 FD  ACS-FILE                                                             
002790     LABEL RECORDS ARE STANDARD                                           
002800     DATA RECORD IS ACS-OPEN-ITEM-REC.                                    
002810     copy '/dd/openitem.dd.cbl' replacing ==OI-== by ==ACS-==.            
002820*                                                                         
002830 FD  ACG-FILE                                                             
002840     LABEL RECORDS ARE STANDARD                                           
002850     DATA RECORD IS ACG-OPEN-ITEM-REC.                                    
002860     copy '/dd/openitem.dd.cbl' replacing ==OI-== by ==ACG-==.            
002870*                                                                         
002880 FD  GCE-FILE                                                             
002890     LABEL RECORDS ARE STANDARD                                           
002900     DATA RECORD IS GCE-CASH-EQUIV-REC.                                   
002910     copy '/dd/glceent.dd.cbl'.                                           
002920*                                                                         
002930 FD  BRK-FILE                                                             
002940     LABEL RECORDS ARE STANDARD                                           
002950     DATA RECORD IS BRK-BROKER-REC.                                       
002960     copy '/dd/broker.dd.cbl'.                                            
002970*                                                                         
002980 FD  IVD-FILE                                                             
002990     LABEL RECORDS ARE STANDARD                                           
003000     DATA RECORD IS IVD-INVEST-REC.                                       
003010     copy '/dd/invdet.dd.cbl'.                                            
003020*                                                                         
003030 FD  GLI-FILE                                                             
003040     LABEL RECORDS ARE STANDARD                                           
003050     DATA RECORD IS GLI-INVENTORY-REC.                                    
003060     copy '/dd/glinv.dd.cbl'.                                             
003070*                                                                         
003080 FD  PHC-FILE                                                             
003090     LABEL RECORDS ARE STANDARD                                           
003100     DATA RECORD IS PHC-PHYS-CNT-REC.                                     
003110     copy '/dd/physcnt.dd.cbl'.                                           
003120*                                                                         
003130 FD  MKV-FILE                                                             
003140     LABEL RECORDS ARE STANDARD                                           
003150     DATA RECORD IS MKV-MKT-VAL-REC.                                      
003160     copy '/dd/mktval.dd.cbl'.                                            
003170*                                                                         
003180 FD  APR-FILE                                                             
003190     LABEL RECORDS ARE STANDARD                                           
003200     DATA RECORD IS APR-RECV-REC.                                         
003210     copy '/dd/aprecv.dd.cbl'.                                            
003220*                                                                         
003230 FD  RPT-FILE                                                             
003240     LABEL RECORDS ARE OMITTED                                            
003250     DATA RECORD IS RPT-REC.                                              
003260     copy '/dd/rptline.dd.cbl'.                                           
003270*                                                                         
003280 WORKING-STORAGE SECTION.                                                 
003290*                                                                         
003300     copy '/dd/anomtab.dd.cbl'.                                           
003310*                                                                         
003320 01  WS-EOF-SWITCHES.                                                     
003330     05  GLC-EOF-SW               PIC X          VALUE 'N'.               
003340         88  GLC-EOF                    VALUE 'Y'.                        
003350     05  BKS-EOF-SW               PIC X          VALUE 'N'.               
003360         88  BKS-EOF                    VALUE 'Y'.                        
003370     05  ARS-EOF-SW               PIC X          VALUE 'N'.               
003380         88  ARS-EOF                    VALUE 'Y'.                        
003390     05  ARG-EOF-SW               PIC X          VALUE 'N'.               
003400         88  ARG-EOF                    VALUE 'Y'.                        
003410     05  ALW-EOF-SW               PIC X          VALUE 'N'.               
003420         88  ALW-EOF                    VALUE 'Y'.                        
003430     05  APS-EOF-SW               PIC X          VALUE 'N'.               
003440         88  APS-EOF                    VALUE 'Y'.                        
003450     05  APG-EOF-SW               PIC X          VALUE 'N'.               
003460         88  APG-EOF                    VALUE 'Y'.                        
003470     05  CCS-EOF-SW               PIC X          VALUE 'N'.               
003480         88  CCS-EOF                    VALUE 'Y'.                        
003490     05  BPY-EOF-SW               PIC X          VALUE 'N'.               
003500         88  BPY-EOF                    VALUE 'Y'.                        
003510     05  FAR-EOF-SW               PIC X          VALUE 'N'.               
003520         88  FAR-EOF                    VALUE 'Y'.                        
003530     05  FAG-EOF-SW               PIC X          VALUE 'N'.               
003540         88  FAG-EOF                    VALUE 'Y'.                        
003550     05  DEP-EOF-SW               PIC X          VALUE 'N'.               
003560         88  DEP-EOF                    VALUE 'Y'.                        
003570     05  PRS-EOF-SW               PIC X          VALUE 'N'.               
003580         88  PRS-EOF                    VALUE 'Y'.                        
003590     05  PRG-EOF-SW               PIC X          VALUE 'N'.               
003600         88  PRG-EOF                    VALUE 'Y'.                        
003610     05  ACS-EOF-SW               PIC X          VALUE 'N'.               
003620         88  ACS-EOF                    VALUE 'Y'.                        
003630     05  ACG-EOF-SW               PIC X          VALUE 'N'.               
003640         88  ACG-EOF                    VALUE 'Y'.                        
003650     05  GCE-EOF-SW               PIC X          VALUE 'N'.               
003660         88  GCE-EOF                    VALUE 'Y'.                        
003670     05  BRK-EOF-SW               PIC X          VALUE 'N'.               
003680         88  BRK-EOF                    VALUE 'Y'.                        
003690     05  IVD-EOF-SW               PIC X          VALUE 'N'.               
003700         88  IVD-EOF                    VALUE 'Y'.                        
003710     05  GLI-EOF-SW               PIC X          VALUE 'N'.               
003720         88  GLI-EOF                    VALUE 'Y'.                        
003730     05  PHC-EOF-SW               PIC X          VALUE 'N'.               
003740         88  PHC-EOF                    VALUE 'Y'.                        
003750     05  MKV-EOF-SW               PIC X          VALUE 'N'.               
003760         88  MKV-EOF                    VALUE 'Y'.                        
003770     05  APR-EOF-SW               PIC X          VALUE 'N'.               
003780         88  APR-EOF                    VALUE 'Y'.                        
003790     05  CCS-PRESENT-SW           PIC X          VALUE 'N'.               
003800         88  CCS-PRESENT                VALUE 'Y'.                        
003810     05  BPY-PRESENT-SW           PIC X          VALUE 'N'.               
003820         88  BPY-PRESENT                VALUE 'Y'.                        
003830     05  FILLER                   PIC X(1).                               
003840 01  WS-RUN-PARM-WORK.                                                    
003850     05  WS-CLIENT-ID             PIC 9(5)       VALUE 0.                 
003860     05  WS-ACCOUNT-ID            PIC 9(5)       VALUE 0.                 
003870     05  WS-START-DATE            PIC 9(8)       VALUE 0.                 
003880     05  WS-END-DATE              PIC 9(8)       VALUE 0.                 
003890     05  WS-AS-OF-DATE            PIC 9(8)       VALUE 0.                 
003900     05  WS-AS-OF-DATE-R REDEFINES WS-AS-OF-DATE.                         
003910         10  WS-AOD-YYYY          PIC 9(4).                               
003920         10  WS-AOD-MM            PIC 9(2).                               
003930         10  WS-AOD-DD            PIC 9(2).                               
003940     05  WS-CUTOFF-DATE           PIC 9(8)       VALUE 0.                 
003950     05  WS-AS-OF-DAYS            PIC S9(9)      COMP.                    
003960     05  WS-CUTOFF-DAYS           PIC S9(9)      COMP.                    
003970     05  FILLER                   PIC X(20).                              
003980 01  WS-DATE-WORK.                                                        
003990     05  WS-DTD-DATE              PIC 9(8).                               
004000     05  WS-DTD-DATE-R REDEFINES WS-DTD-DATE.                             
004010         10  WS-DTD-YYYY          PIC 9(4).                               
004020         10  WS-DTD-MM            PIC 9(2).                               
004030         10  WS-DTD-DD            PIC 9(2).                               
004040     05  WS-DTD-DAYS              PIC S9(9)      COMP.                    
004050     05  WS-DTD-YEAR-1            PIC S9(9)      COMP.                    
004060     05  WS-DTD-LEAP-SW           PIC X          VALUE 'N'.               
004070         88  WS-DTD-IS-LEAP           VALUE 'Y'.                          
004080     05  WS-CUM-DAYS-TAB.                                                 
004090         10  FILLER               PIC S9(4) COMP VALUE 0.                 
004100         10  FILLER               PIC S9(4) COMP VALUE 31.                
004110         10  FILLER               PIC S9(4) COMP VALUE 59.                
004120         10  FILLER               PIC S9(4) COMP VALUE 90.                
004130         10  FILLER               PIC S9(4) COMP VALUE 120.               
004140         10  FILLER               PIC S9(4) COMP VALUE 151.               
004150         10  FILLER               PIC S9(4) COMP VALUE 181.               
004160         10  FILLER               PIC S9(4) COMP VALUE 212.               
004170         10  FILLER               PIC S9(4) COMP VALUE 243.               
004180         10  FILLER               PIC S9(4) COMP VALUE 273.               
004190         10  FILLER               PIC S9(4) COMP VALUE 304.               
004200         10  FILLER               PIC S9(4) COMP VALUE 334.               
004210     05  WS-CUM-DAYS REDEFINES WS-CUM-DAYS-TAB                            
004220                                  PIC S9(4) COMP OCCURS 12 TIMES.         
004230     05  WS-DATE-DIFF-1           PIC S9(9)      COMP.                    
004240     05  WS-DATE-DIFF-2           PIC S9(9)      COMP.                    
004250     05  WS-DAYS-DIFF             PIC S9(9)      COMP.                    
004260*                                                                         
004270 01  WS-SUBSCRIPTS.                                                       
004280     05  WS-IX1                   PIC S9(4)      COMP.                    
004290     05  WS-IX2                   PIC S9(4)      COMP.                    
004300     05  WS-IX3                   PIC S9(4)      COMP.                    
004310     05  WS-PARTY-CTR             PIC S9(4)      COMP.                    
004320     05  FILLER                   PIC X(1).                               
004330*                                                                         
004340*    WORK FIELDS FOR THE 9100/9300 COMMON MATCH AND OUTLIER               
004350*    LOGIC AND FOR THE 9330 DIVIDE-AND-AVERAGE SQUARE ROOT.               
004360 01  WS-ANOM-WORK2.                                                       
004370     05  WS-KEYS-MATCH-SW         PIC X          VALUE 'N'.               
004380     05  WS-ZS-DEV                PIC S9(13)V9999 COMP-3.                 
004390     05  WS-SQRT-INPUT            PIC S9(15)V9999 COMP-3.                 
004400     05  WS-SQRT-GUESS            PIC S9(15)V9999 COMP-3.                 
004410     05  WS-SQRT-RESULT           PIC S9(15)V9999 COMP-3.                 
004420     05  WS-SQRT-CTR              PIC S9(3)      COMP.                    
004430     05  FILLER                   PIC X(1).                               
004440*                                                                         
004450*    GENERIC AGING TABLE - SHARED BY ARREC AND APREC VIA 9400.            
004460 01  WS-AGE-TABLE.                                                        
004470     05  WS-AGE-TABLE-CTR         PIC S9(4)      COMP.                    
004480     05  WS-AGE-ENTRY OCCURS 2000 TIMES                                   
004490                     INDEXED BY WS-AGE-IX.                                
004500         10  WS-AGE-ENTRY-DATE    PIC 9(8).                               
004510         10  WS-AGE-AMOUNT         PIC S9(11)V99  COMP-3.                 
004520     05  FILLER                   PIC X(1).                               
004530*                                                                         
004540*    GENERIC PARTY (CUSTOMER/VENDOR) CONCENTRATION TABLE - SHARED         
004550*    BY 9500-CONCENTRATION-GENERIC FOR BOTH AR AND AP.                    
004560 01  WS-PARTY-TABLE.                                                      
004570     05  WS-PARTY-COUNT           PIC S9(4)      COMP.                    
004580     05  WS-PARTY-ENTRY OCCURS 500 TIMES                                  
004590                       INDEXED BY WS-PARTY-IX.                            
004600         10  WS-PARTY-ID          PIC X(8).                               
004610         10  WS-PARTY-QTY         PIC S9(5)      COMP.                    
004620         10  WS-PARTY-AMT          PIC S9(11)V99  COMP-3.                 
004630         10  WS-PARTY-MIN-DATE    PIC 9(8).                               
004640         10  WS-PARTY-MAX-DATE    PIC 9(8).                               
004650     05  WS-PARTY-FOUND-SW        PIC X.                                  
004660     05  WS-PARTY-SRCH-ID         PIC X(8).                               
004670     05  WS-PARTY-SRCH-DATE       PIC 9(8).                               
004680     05  WS-PARTY-SRCH-AMT         PIC S9(11)V99  COMP-3.                 
004690     05  FILLER                   PIC X(1).                               
004700*                                                                         
004710 01  WS-BANKREC-FIELDS.                                                   
004720     05  BNK-BAL-AMOUNT            PIC S9(11)V99  COMP-3.                 
004730     05  GLC-BAL-AMOUNT            PIC S9(11)V99  COMP-3.                 
004740     05  OUT-CHECK-TOTAL           PIC S9(11)V99  COMP-3.                 
004750     05  OUT-ACH-TOTAL             PIC S9(11)V99  COMP-3.                 
004760     05  OUT-DEPOSIT-TOTAL         PIC S9(11)V99  COMP-3.                 
004770     05  OUT-FEE-TOTAL             PIC S9(11)V99  COMP-3.                 
004780     05  OUT-GRAND-TOTAL           PIC S9(11)V99  COMP-3.                 
004790     05  ADJ-GLC-BALANCE           PIC S9(11)V99  COMP-3.                 
004800     05  BNK-DIFF-AMOUNT           PIC S9(11)V99  COMP-3.                 
004810     05  BNK-RECON-SW             PIC X.                                  
004820         88  BNK-IS-RECONCILED        VALUE 'Y'.                          
004830     05  OLD-ITEM-CTR             PIC S9(5)      COMP.                    
004840     05  ROUND-ITEM-CTR           PIC S9(5)      COMP.                    
004850     05  DUP-PATTERN-CTR          PIC S9(5)      COMP.                    
004860     05  FILLER                   PIC X(20).                              
004870 01  WS-GLC-TABLE.                                                        
004880     05  GLC-TAB-CTR              PIC S9(4)      COMP.                    
004890     05  GLC-TAB-ENTRY OCCURS 2000 TIMES                                  
004900                      INDEXED BY GLC-TAB-IX.                              
004910         10  GLC-TAB-DATE         PIC 9(8).                               
004920         10  GLC-TAB-AMOUNT        PIC S9(11)V99  COMP-3.                 
004930         10  GLC-TAB-DESC         PIC X(30).                              
004940         10  GLC-TAB-CHECK-NO     PIC X(8).                               
004950         10  GLC-TAB-TYPE         PIC X(8).                               
004960         10  GLC-TAB-BANK-SW      PIC X.                                  
004970             88  GLC-TAB-IN-BANK      VALUE 'Y'.                          
004980     05  FILLER                   PIC X(1).                               
004990*                                                                         
005000*    DATE+AMOUNT GROUPING TABLE FOR THE 1500 PATTERN CHECK -              
005010*    ONE ENTRY PER DISTINCT (DATE,AMOUNT) PAIR SEEN IN GLC-TAB,           
005020*    WITH A RUNNING COUNT OF HOW MANY GL ITEMS SHARE THAT PAIR.           
005030*    SAME SEARCH-OR-INSERT SHAPE AS WS-VENDOR-TABLE - AC0503.             
005040 01  WS-DATEAMT-TABLE.                                                    
005050     05  DA-TAB-CTR               PIC S9(4)      COMP.                    
005060     05  DA-TAB-ENTRY OCCURS 2000 TIMES                                   
005070                     INDEXED BY DA-TAB-IX.                                
005080         10  DA-TAB-DATE          PIC 9(8).                               
005090         10  DA-TAB-AMOUNT         PIC S9(11)V99  COMP-3.                 
005100         10  DA-TAB-GRP-CTR        PIC S9(5)      COMP.                   
005110     05  WS-DA-FOUND-SW           PIC X.                                  
005120     05  FILLER                   PIC X(1).                               
005130*                                                                         
005140 01  WS-BALANCE-FIELDS.                                                   
005150     05  SUB-BAL-TOTAL             PIC S9(11)V99  COMP-3.                 
005160     05  GL-BAL-TOTAL              PIC S9(11)V99  COMP-3.                 
005170     05  BAL-DIFF-AMOUNT           PIC S9(11)V99  COMP-3.                 
005180     05  BAL-RECON-SW             PIC X.                                  
005190         88  BAL-IS-RECONCILED        VALUE 'Y'.                          
005200     05  FILLER                   PIC X(1).                               
005210 01  WS-AGING-FIELDS.                                                     
005220     05  AGE-CURRENT-TOTAL         PIC S9(11)V99  COMP-3.                 
005230     05  AGE-31-60-TOTAL           PIC S9(11)V99  COMP-3.                 
005240     05  AGE-61-90-TOTAL           PIC S9(11)V99  COMP-3.                 
005250     05  AGE-OVER-90-TOTAL         PIC S9(11)V99  COMP-3.                 
005260     05  AGE-GRAND-TOTAL           PIC S9(11)V99  COMP-3.                 
005270     05  AGE-DAYS-OUT             PIC S9(9)      COMP.                    
005280     05  FILLER                   PIC X(1).                               
005290 01  WS-CONCENTRATION-FIELDS.                                             
005300     05  CONC-GRAND-TOTAL          PIC S9(11)V99  COMP-3.                 
005310     05  CONC-PCT                  PIC S9(3)V9999 COMP-3.                 
005320     05  CONC-HIGH-CTR            PIC S9(4)      COMP.                    
005330     05  CONC-TREND               PIC X(10).                              
005340     05  CONC-MULTI-SW            PIC X.                                  
005350         88  CONC-IS-MULTI            VALUE 'Y'.                          
005360     05  FILLER                   PIC X(1).                               
005370*                                                                         
005380 01  WS-ARREC-FIELDS.                                                     
005390     05  AR-UNMTCH-A-CTR          PIC S9(5)      COMP.                    
005400     05  AR-UNMTCH-B-CTR          PIC S9(5)      COMP.                    
005410     05  AR-DUP-A-CTR             PIC S9(5)      COMP.                    
005420     05  AR-DUP-B-CTR             PIC S9(5)      COMP.                    
005430     05  AR-OUTLR-A-CTR           PIC S9(5)      COMP.                    
005440     05  AR-OUTLR-B-CTR           PIC S9(5)      COMP.                    
005450     05  AR-WRITEOFF-TOTAL         PIC S9(11)V99  COMP-3.                 
005460     05  AR-ALLOW-BALANCE          PIC S9(11)V99  COMP-3.                 
005470     05  AR-WRITEOFF-RATIO         PIC S9(3)V9999 COMP-3.                 
005480     05  AR-UNREC-WRITEOFF-CTR    PIC S9(5)      COMP.                    
005490     05  AR-ACCRUED-TOTAL          PIC S9(11)V99  COMP-3.                 
005500     05  GL-ACCRUED-TOTAL          PIC S9(11)V99  COMP-3.                 
005510     05  AR-ACCRUED-IMPACT         PIC S9(11)V99  COMP-3.                 
005520     05  FILLER                   PIC X(1).                               
005530*                                                                         
005540 01  WS-APREC-FIELDS.                                                     
005550     05  AP-UNMTCH-A-CTR          PIC S9(5)      COMP.                    
005560     05  AP-UNMTCH-B-CTR          PIC S9(5)      COMP.                    
005570     05  AP-DUP-A-CTR             PIC S9(5)      COMP.                    
005580     05  AP-DUP-B-CTR             PIC S9(5)      COMP.                    
005590     05  AP-OUTLR-A-CTR           PIC S9(5)      COMP.                    
005600     05  AP-OUTLR-B-CTR           PIC S9(5)      COMP.                    
005610     05  AP-GAAP-SW               PIC X          VALUE 'Y'.               
005620         88  AP-GAAP-COMPLIANT        VALUE 'Y'.                          
005630     05  CC-DIFF-AMOUNT            PIC S9(11)V99  COMP-3.                 
005640     05  CC-RECON-SW              PIC X.                                  
005650         88  CC-IS-RECONCILED         VALUE 'Y'.                          
005660     05  CC-CARD-TOTAL             PIC S9(11)V99  COMP-3.                 
005670     05  CC-AP-TOTAL               PIC S9(11)V99  COMP-3.                 
005680     05  BPY-UNPROC-CTR           PIC S9(5)      COMP.                    
005690     05  BPY-FAILED-CTR           PIC S9(5)      COMP.                    
005700     05  BPY-PROC-CTR             PIC S9(5)      COMP.                    
005710     05  FILLER                   PIC X(1).                               
005720 01  WS-GAAP-TABLE.                                                       
005730     05  GAAP-MONTH-CTR           PIC S9(3)      COMP.                    
005740     05  GAAP-MONTH-ENTRY OCCURS 60 TIMES                                 
005750                       INDEXED BY GAAP-MONTH-IX.                          
005760         10  GAAP-YYYYMM          PIC 9(6).                               
005770         10  GAAP-AP-TOTAL         PIC S9(11)V99  COMP-3.                 
005780         10  GAAP-GL-TOTAL         PIC S9(11)V99  COMP-3.                 
005790     05  WS-GAAP-SRCH-YYYY        PIC 9(4).                               
005800     05  WS-GAAP-SRCH-MM          PIC 9(2).                               
005810     05  WS-GAAP-SRCH-YYYYMM      PIC 9(6).                               
005820     05  WS-GAAP-SRCH-AMT          PIC S9(11)V99  COMP-3.                 
005830     05  WS-GAAP-SRCH-SIDE        PIC X.                                  
005840     05  FILLER                   PIC X(1).                               
005850*                                                                         
005860 01  WS-FAREC-FIELDS.                                                     
005870     05  FA-BEGIN-BALANCE         PIC S9(11)V99  COMP-3.                  
005880     05  FA-END-BALANCE           PIC S9(11)V99  COMP-3.                  
005890     05  FA-ADDITIONS-TOTAL       PIC S9(11)V99  COMP-3.                  
005900     05  FA-DISPOSALS-TOTAL       PIC S9(11)V99  COMP-3.                  
005910     05  FA-RETIREMENTS-TOTAL    PIC S9(11)V99  COMP-3.                   
005920     05  FA-SALES-TOTAL           PIC S9(11)V99  COMP-3.                  
005930     05  FA-CURR-DEPR-TOTAL       PIC S9(11)V99  COMP-3.                  
005940     05  FA-ACCUM-DEPR-TOTAL      PIC S9(11)V99  COMP-3.                  
005950     05  FA-REGISTER-TOTAL        PIC S9(11)V99  COMP-3.                  
005960     05  FA-NET-BOOK-VALUE         PIC S9(11)V99  COMP-3.                 
005970     05  FILLER                   PIC X(1).                               
005980*                                                                         
005990 01  WS-CEREC-FIELDS.                                                     
006000     05  CE-BOOK-TOTAL             PIC S9(11)V99  COMP-3.                 
006010     05  CE-MARKET-TOTAL           PIC S9(11)V99  COMP-3.                 
006020     05  CE-UNREAL-TOTAL           PIC S9(11)V99  COMP-3.                 
006030     05  CE-TOTAL-RETURN           PIC S9(3)V9999 COMP-3.                 
006040     05  CE-COMPLIANT-AMT          PIC S9(11)V99  COMP-3.                 
006050     05  CE-NONCOMPLIANT-AMT       PIC S9(11)V99  COMP-3.                 
006060     05  CE-YIELD-SUM              PIC S9(5)V9999 COMP-3.                 
006070     05  CE-YIELD-CTR             PIC S9(4)      COMP.                    
006080     05  CE-YIELD-AVG              PIC S9(3)V9999 COMP-3.                 
006090     05  CE-YIELD-HIGH             PIC S9(3)V9999 COMP-3.                 
006100     05  CE-YIELD-LOW              PIC S9(3)V9999 COMP-3.                 
006110     05  CE-DAYS-TO-MATUR         PIC S9(9)      COMP.                    
006120     05  CE-HOLD-PERIOD           PIC S9(9)      COMP.                    
006130     05  CE-YIELD-ONE              PIC S9(5)V9999 COMP-3.                 
006140     05  CE-COMPLY-SW             PIC X          VALUE 'Y'.               
006150         88  CE-IS-COMPLIANT           VALUE 'Y'.                         
006160     05  CE-CONC-COMPLY-SW        PIC X          VALUE 'Y'.               
006170         88  CE-CONC-IS-COMPLIANT     VALUE 'Y'.                          
006180     05  CE-HIGH-TYPE-CTR         PIC S9(4)      COMP.                    
006190     05  CE-HIGH-ISSUER-CTR       PIC S9(4)      COMP.                    
006200     05  WS-CE-MATCH-SW           PIC X.                                  
006210     05  WS-CE-MATCH-MKT           PIC S9(11)V99  COMP-3.                 
006220     05  CE-UNREAL-ONE             PIC S9(11)V99  COMP-3.                 
006230     05  WS-CE-YLD-BOOK            PIC S9(11)V99  COMP-3.                 
006240     05  WS-CE-YLD-BOOK-SW        PIC X.                                  
006250     05  WS-CE-YLD-MKT             PIC S9(11)V99  COMP-3.                 
006260     05  WS-CE-YLD-MKT-SW         PIC X.                                  
006270     05  WS-CE-YLD-HOLD-DAYS      PIC S9(9)      COMP.                    
006280     05  WS-CE-YLD-MATUR-DAYS     PIC S9(9)      COMP.                    
006290     05  WS-CE-TYPE-FOUND-SW     PIC X.                                   
006300     05  WS-CE-ISSUER-FOUND-SW   PIC X.                                   
006310     05  WS-CE-CONC-GRAND-TOTAL   PIC S9(11)V99  COMP-3.                  
006320     05  FILLER                   PIC X(1).                               
006330 01  WS-CE-TYPE-TABLE.                                                    
006340     05  CE-TYPE-CTR              PIC S9(3)      COMP.                    
006350     05  CE-TYPE-ENTRY OCCURS 30 TIMES                                    
006360                     INDEXED BY CE-TYPE-IX.                               
006370         10  CE-TYPE-NAME         PIC X(12).                              
006380         10  CE-TYPE-AMT           PIC S9(11)V99  COMP-3.                 
006390     05  FILLER                   PIC X(1).                               
006400 01  WS-CE-ISSUER-TABLE.                                                  
006410     05  CE-ISSUER-CTR            PIC S9(3)      COMP.                    
006420     05  CE-ISSUER-ENTRY OCCURS 200 TIMES                                 
006430                       INDEXED BY CE-ISSUER-IX.                           
006440         10  CE-ISSUER-NAME       PIC X(20).                              
006450         10  CE-ISSUER-AMT         PIC S9(11)V99  COMP-3.                 
006460     05  FILLER                   PIC X(1).                               
006470*                                                                         
006480*    IVD MASTER INVESTMENT LIST - PURCHASE/MATURITY DATES, COST           
006490*    AND ISSUER, LOADED AT 7011 AND READ BY 7100/7300/7400.               
006500 01  WS-CE-INVEST-TABLE.                                                  
006510     05  WS-CE-INV-TAB-CTR        PIC S9(4)      COMP.                    
006520     05  WS-CE-INV-ENTRY OCCURS 500 TIMES                                 
006530                      INDEXED BY WS-CE-INV-IX.                            
006540         10  WS-CE-INV-ID         PIC X(10).                              
006550         10  WS-CE-INV-TYPE       PIC X(12).                              
006560         10  WS-CE-INV-PURCH-DATE  PIC 9(8).                              
006570         10  WS-CE-INV-MATUR-DATE  PIC 9(8).                              
006580         10  WS-CE-INV-AMOUNT      PIC S9(11)V99  COMP-3.                 
006590         10  WS-CE-INV-ISSUER     PIC X(20).                              
006600     05  FILLER                   PIC X(1).                               
006610*                                                                         
006620*    GL CASH-EQUIVALENT POSTINGS (BOOK SIDE) - LOADED AT 7012,            
006630*    MATCHED AGAINST THE BROKER TABLE BELOW AT 7200/7300.                 
006640 01  WS-CE-GCE-TABLE.                                                     
006650     05  WS-CE-GCE-TAB-CTR        PIC S9(4)      COMP.                    
006660     05  WS-CE-GCE-ENTRY OCCURS 500 TIMES                                 
006670                      INDEXED BY WS-CE-GCE-IX.                            
006680         10  WS-CE-GCE-ID         PIC X(10).                              
006690         10  WS-CE-GCE-DATE        PIC 9(8).                              
006700         10  WS-CE-GCE-AMOUNT      PIC S9(11)V99  COMP-3.                 
006710     05  FILLER                   PIC X(1).                               
006720*                                                                         
006730*    BROKER STATEMENT MARKET VALUES (MARKET SIDE) - LOADED AT             
006740*    7013, MATCHED AGAINST THE GL TABLE ABOVE AT 7200/7300.               
006750 01  WS-CE-BRK-TABLE.                                                     
006760     05  WS-CE-BRK-TAB-CTR        PIC S9(4)      COMP.                    
006770     05  WS-CE-BRK-ENTRY OCCURS 500 TIMES                                 
006780                      INDEXED BY WS-CE-BRK-IX.                            
006790         10  WS-CE-BRK-ID         PIC X(10).                              
006800         10  WS-CE-BRK-DATE        PIC 9(8).                              
006810         10  WS-CE-BRK-MKT         PIC S9(11)V99  COMP-3.                 
006820     05  FILLER                   PIC X(1).                               
006830*                                                                         
006840 01  WS-INVREC-FIELDS.                                                    
006850     05  IV-DISCREP-TOTAL          PIC S9(11)V99  COMP-3.                 
006860     05  IV-DISCREP-CTR           PIC S9(5)      COMP.                    
006870     05  IV-COUNT-GT-CTR          PIC S9(5)      COMP.                    
006880     05  IV-COUNT-LT-CTR          PIC S9(5)      COMP.                    
006890     05  IV-MATCHED-CTR           PIC S9(5)      COMP.                    
006900     05  IV-COUNT-GT-AMT           PIC S9(11)V99  COMP-3.                 
006910     05  IV-COUNT-LT-AMT           PIC S9(11)V99  COMP-3.                 
006920     05  IV-RESERVE-TOTAL          PIC S9(11)V99  COMP-3.                 
006930     05  IV-RESERVE-0-90           PIC S9(11)V99  COMP-3.                 
006940     05  IV-RESERVE-91-180         PIC S9(11)V99  COMP-3.                 
006950     05  IV-RESERVE-181-365        PIC S9(11)V99  COMP-3.                 
006960     05  IV-RESERVE-OVER-365       PIC S9(11)V99  COMP-3.                 
006970     05  IV-WRITEDOWN-TOTAL        PIC S9(11)V99  COMP-3.                 
006980     05  IV-LCM-ADJ-TOTAL          PIC S9(11)V99  COMP-3.                 
006990     05  IV-CUTOFF-ACCRUAL-TOTAL   PIC S9(11)V99  COMP-3.                 
007000     05  IV-AGE-DAYS              PIC S9(9)      COMP.                    
007010     05  IV-RESERVE-FACTOR         PIC S9V9999    COMP-3.                 
007020     05  IV-QTY-DIFF              PIC S9(7)      COMP.                    
007030     05  IV-VALUE-DIFF             PIC S9(11)V99  COMP-3.                 
007040     05  WS-IV-FOUND-SW           PIC X.                                  
007050     05  WS-IV-PHC-QTY            PIC S9(7)      COMP-3.                  
007060     05  WS-IV-MKV-VALUE           PIC S9(7)V99   COMP-3.                 
007070     05  WS-IV-LCM-VALUE           PIC S9(7)V99   COMP-3.                 
007080     05  IV-SLOW-MOVING-CTR       PIC S9(5)      COMP.                    
007090     05  WS-IV-VEND-FOUND-SW      PIC X.                                  
007100     05  WS-IV-CAT-FOUND-SW       PIC X.                                  
007110     05  FILLER                   PIC X(1).                               
007120*                                                                         
007130*    GL INVENTORY MASTER - QUANTITY/COST BY ITEM AND LOCATION,            
007140*    LOADED AT 8011 AND DRIVEN THROUGH 8100-8400.                         
007150 01  WS-IV-GLI-TABLE.                                                     
007160     05  WS-GLI-TAB-CTR           PIC S9(4)      COMP.                    
007170     05  WS-GLI-TAB-ENTRY OCCURS 2000 TIMES                               
007180                      INDEXED BY WS-GLI-TAB-IX.                           
007190         10  WS-GLI-TAB-ITEM-ID   PIC X(10).                              
007200         10  WS-GLI-TAB-LOC-ID    PIC X(6).                               
007210         10  WS-GLI-TAB-DATE       PIC 9(8).                              
007220         10  WS-GLI-TAB-QTY        PIC S9(7)      COMP-3.                 
007230         10  WS-GLI-TAB-COST       PIC S9(7)V99   COMP-3.                 
007240         10  WS-GLI-TAB-CAT        PIC X(12).                             
007250     05  FILLER                   PIC X(1).                               
007260*                                                                         
007270*    LCM ADJUSTMENT BY GL ITEM CATEGORY - ACCUMULATED AT 8303,            
007280*    PRINTED AT 8900.  SAME LINEAR SEARCH-OR-INSERT SHAPE AS              
007290*    WS-VENDOR-TABLE BELOW.                                               
007300 01  WS-IV-CAT-TABLE.                                                     
007310     05  IV-CAT-CTR               PIC S9(3)      COMP.                    
007320     05  IV-CAT-ENTRY OCCURS 30 TIMES                                     
007330                     INDEXED BY IV-CAT-IX.                                
007340         10  IV-CAT-NAME          PIC X(12).                              
007350         10  IV-CAT-AMT            PIC S9(11)V99  COMP-3.                 
007360     05  FILLER                   PIC X(1).                               
007370*                                                                         
007380*    PHYSICAL COUNT RESULTS - LOADED AT 8012, MATCHED AGAINST             
007390*    THE GL TABLE ABOVE BY ITEM-ID/LOCATION-ID AT 8100.                   
007400 01  WS-IV-PHC-TABLE.                                                     
007410     05  WS-PHC-TAB-CTR           PIC S9(4)      COMP.                    
007420     05  WS-PHC-TAB-ENTRY OCCURS 2000 TIMES                               
007430                      INDEXED BY WS-PHC-TAB-IX.                           
007440         10  WS-PHC-TAB-ITEM-ID   PIC X(10).                              
007450         10  WS-PHC-TAB-LOC-ID    PIC X(6).                               
007460         10  WS-PHC-TAB-QTY        PIC S9(7)      COMP-3.                 
007470     05  FILLER                   PIC X(1).                               
007480*                                                                         
007490*    CURRENT MARKET VALUES BY ITEM - LOADED AT 8013, USED BY THE          
007500*    LOWER-OF-COST-OR-MARKET STEP AT 8300.                                
007510 01  WS-IV-MKV-TABLE.                                                     
007520     05  WS-MKV-TAB-CTR           PIC S9(4)      COMP.                    
007530     05  WS-MKV-TAB-ENTRY OCCURS 2000 TIMES                               
007540                      INDEXED BY WS-MKV-TAB-IX.                           
007550         10  WS-MKV-TAB-ITEM-ID   PIC X(10).                              
007560         10  WS-MKV-TAB-VALUE      PIC S9(7)V99   COMP-3.                 
007570     05  FILLER                   PIC X(1).                               
007580*                                                                         
007590*    ALLOWANCE ENTRIES (AR) - LOADED FROM ALW-FILE, USED BY THE           
007600*    2700 WRITE-OFF/ALLOWANCE PARAGRAPH.                                  
007610 01  WS-ALW-TABLE.                                                        
007620     05  WS-ALW-TABLE-CTR         PIC S9(4)      COMP.                    
007630     05  WS-ALW-ENTRY OCCURS 2000 TIMES                                   
007640                     INDEXED BY WS-ALW-IX.                                
007650         10  WS-ALW-ITEM-ID       PIC X(10).                              
007660         10  WS-ALW-AMOUNT         PIC S9(11)V99  COMP-3.                 
007670         10  WS-ALW-TYPE          PIC X(10).                              
007680     05  FILLER                   PIC X(1).                               
007690*                                                                         
007700*    AP BILLS (AP SUBLEDGER) BY BILL-ID/PAY-METHOD - LOADED               
007710*    WHILE READING APS-FILE, USED BY THE CREDIT-CARD AND BATCH            
007720*    PAYMENT PARAGRAPHS (3700/3800/3850) FOR BILL LOOKUP.                 
007730 01  WS-APBILL-TABLE.                                                     
007740     05  WS-APBILL-CTR            PIC S9(4)      COMP.                    
007750     05  WS-APBILL-ENTRY OCCURS 2000 TIMES                                
007760                       INDEXED BY WS-APBILL-IX.                           
007770         10  WS-APBILL-ID         PIC X(10).                              
007780         10  WS-APBILL-PAY-METHOD PIC X(12).                              
007790         10  WS-APBILL-AMOUNT      PIC S9(11)V99  COMP-3.                 
007800     05  FILLER                   PIC X(1).                               
007810*                                                                         
007820*    BATCH PAYMENTS - LOADED FROM BPY-FILE, USED BY 3850.                 
007830 01  WS-BPY-TABLE.                                                        
007840     05  WS-BPY-TABLE-CTR         PIC S9(4)      COMP.                    
007850     05  WS-BPY-ENTRY OCCURS 2000 TIMES                                   
007860                     INDEXED BY WS-BPY-IX.                                
007870         10  WS-BPY-BILL-ID       PIC X(10).                              
007880         10  WS-BPY-STATUS        PIC X(10).                              
007890     05  FILLER                   PIC X(1).                               
007900*                                                                         
007910*    CREDIT-CARD STATEMENT LINES - LOADED FROM CCS-FILE, USED             
007920*    ONLY BY 3800 WHEN THE ANOM TABLES ARE REBUILT FOR THE                
007930*    CARD-VS-AP-BILL MATCH.                                               
007940 01  WS-CCS-TABLE.                                                        
007950     05  WS-CCS-TABLE-CTR         PIC S9(4)      COMP.                    
007960     05  WS-CCS-ENTRY OCCURS 2000 TIMES                                   
007970                     INDEXED BY WS-CCS-IX.                                
007980         10  WS-CCS-TRANS-ID      PIC X(10).                              
007990         10  WS-CCS-AMOUNT         PIC S9(11)V99  COMP-3.                 
008000     05  FILLER                   PIC X(1).                               
008010*                                                                         
008020 01  WS-VENDOR-TABLE.                                                     
008030     05  VEN-TAB-CTR              PIC S9(4)      COMP.                    
008040     05  VEN-TAB-ENTRY OCCURS 300 TIMES                                   
008050                     INDEXED BY VEN-TAB-IX.                               
008060         10  VEN-TAB-ID           PIC X(8).                               
008070         10  VEN-TAB-AMOUNT        PIC S9(11)V99  COMP-3.                 
008080     05  FILLER                   PIC X(1).                               
008090*                                                                         
008100 01  WS-REPORT-FIELDS.                                                    
008110     05  WS-LINE-CTR              PIC S9(5)      COMP  VALUE 0.           
008120     05  WS-PAGE-CTR              PIC S9(3)      COMP  VALUE 1.           
008130     05  FILLER                   PIC X(30).                              
008140*                                                                         
008150 PROCEDURE DIVISION.                                                      
008160*                                                                         
008170 0000-MAIN-LINE.                                                          
008180     PERFORM 0100-OPEN-FILES     THRU 0100-EXIT.                          
008190     PERFORM 0200-READ-PARMS     THRU 0200-EXIT.                          
008200     PERFORM 0250-WRITE-BANNER   THRU 0250-EXIT.                          
008210     PERFORM 1000-BANKREC-RTN    THRU 1000-EXIT.                          
008220     PERFORM 7000-CEREC-RTN      THRU 7000-EXIT.                          
008230     PERFORM 8000-INVREC-RTN     THRU 8000-EXIT.                          
008240     PERFORM 2000-ARREC-RTN      THRU 2000-EXIT.                          
008250     PERFORM 3000-APREC-RTN      THRU 3000-EXIT.                          
008260     PERFORM 4000-FAREC-RTN      THRU 4000-EXIT.                          
008270     PERFORM 5000-PREREC-RTN     THRU 5000-EXIT.                          
008280     PERFORM 6000-ACCREC-RTN     THRU 6000-EXIT.                          
008290     PERFORM 0900-CLOSE-FILES    THRU 0900-EXIT.                          
008300     STOP RUN.                                                            
008310 0000-EXIT.                                                               
008320     EXIT.                                                                
008330*                                                                         
008340*    ---------------------------------------------------------            
008350*    0100 - OPEN EVERY INPUT EXTRACT AND THE REPORT FILE.                 
008360*    ---------------------------------------------------------            
008370 0100-OPEN-FILES.                                                         
008380     OPEN INPUT  RPM-FILE                                                 
008390                 GLC-FILE  BKS-FILE                                       
008400                 ARS-FILE  ARG-FILE  ALW-FILE                             
008410                 APS-FILE  APG-FILE  CCS-FILE  BPY-FILE                   
008420                 FAR-FILE  FAG-FILE  DEP-FILE                             
008430                 PRS-FILE  PRG-FILE                                       
008440                 ACS-FILE  ACG-FILE                                       
008450                 GCE-FILE  BRK-FILE  IVD-FILE                             
008460                 GLI-FILE  PHC-FILE  MKV-FILE  APR-FILE.                  
008470     OPEN OUTPUT RPT-FILE.                                                
008480 0100-EXIT.                                                               
008490     EXIT.                                                                
008500*                                                                         
008510*    ---------------------------------------------------------            
008520*    0200 - THE SINGLE RUN-PARAMETER RECORD DRIVES THE CLIENT,            
008530*    ACCOUNT AND PERIOD FOR EVERY SECTION BELOW.                          
008540*    ---------------------------------------------------------            
008550 0200-READ-PARMS.                                                         
008560     READ RPM-FILE INTO RPM-PARM-REC                                      
008570         AT END                                                           
008580             DISPLAY 'RECDRV - NO RUN PARAMETER RECORD PRESENT'           
008590             PERFORM 0900-CLOSE-FILES THRU 0900-EXIT                      
008600             STOP RUN.                                                    
008610     MOVE RPM-CLIENT-ID  TO WS-CLIENT-ID.                                 
008620     MOVE RPM-ACCOUNT-ID TO WS-ACCOUNT-ID.                                
008630     MOVE RPM-START-DATE TO WS-START-DATE.                                
008640     MOVE RPM-END-DATE   TO WS-END-DATE.                                  
008650     MOVE RPM-AS-OF-DATE TO WS-AS-OF-DATE.                                
008660     MOVE RPM-CUTOFF-DATE TO WS-CUTOFF-DATE.                              
008670     MOVE WS-AS-OF-DATE  TO WS-DTD-DATE.                                  
008680     PERFORM 9600-DATE-TO-DAYS THRU 9600-EXIT.                            
008690     MOVE WS-DTD-DAYS    TO WS-AS-OF-DAYS.                                
008700     MOVE WS-CUTOFF-DATE TO WS-DTD-DATE.                                  
008710     PERFORM 9600-DATE-TO-DAYS THRU 9600-EXIT.                            
008720     MOVE WS-DTD-DAYS    TO WS-CUTOFF-DAYS.                               
008730 0200-EXIT.                                                               
008740     EXIT.                                                                
008750*                                                                         
008760*    0250 - REPORT TITLE LINE.  CLIENT/ACCOUNT/AS-OF DATE COME OUT        
008770*    OF THE RUN PARAMETER RECORD READ AT 0200; WS-AS-OF-DATE-R            
008780*    GIVES US THE MM/DD/YYYY BREAKOUT FOR THE BANNER WITHOUT              
008790*    BUILDING A SEPARATE EDIT ROUTINE.                                    
008800 0250-WRITE-BANNER.                                                       
008810     MOVE SPACES TO RPT-LINE-TEXT.                                        
008820     STRING 'PERIOD-END RECONCILIATION - CLIENT ' DELIMITED BY SIZ        
008830         WS-CLIENT-ID   DELIMITED BY SIZE                                 
008840         '  ACCOUNT '   DELIMITED BY SIZE                                 
008850         WS-ACCOUNT-ID  DELIMITED BY SIZE                                 
008860         '  AS OF '     DELIMITED BY SIZE                                 
008870         WS-AOD-MM      DELIMITED BY SIZE                                 
008880         '/'            DELIMITED BY SIZE                                 
008890         WS-AOD-DD      DELIMITED BY SIZE                                 
008900         '/'            DELIMITED BY SIZE                                 
008910         WS-AOD-YYYY    DELIMITED BY SIZE                                 
008920         INTO RPT-LINE-TEXT.                                              
008930     WRITE RPT-REC.                                                       
008940 0250-EXIT.                                                               
008950     EXIT.                                                                
008960*                                                                         
008970*    ---------------------------------------------------------            
008980*    0900 - CLOSE EVERYTHING.                                             
008990*    ---------------------------------------------------------            
009000 0900-CLOSE-FILES.                                                        
009010     CLOSE RPM-FILE                                                       
009020           GLC-FILE  BKS-FILE                                             
009030           ARS-FILE  ARG-FILE  ALW-FILE                                   
009040           APS-FILE  APG-FILE  CCS-FILE  BPY-FILE                         
009050           FAR-FILE  FAG-FILE  DEP-FILE                                   
009060           PRS-FILE  PRG-FILE                                             
009070           ACS-FILE  ACG-FILE                                             
009080           GCE-FILE  BRK-FILE  IVD-FILE                                   
009090           GLI-FILE  PHC-FILE  MKV-FILE  APR-FILE                         
009100           RPT-FILE.                                                      
009110 0900-EXIT.                                                               
009120     EXIT.                                                                
009130*                                                                         
009140*    ===========================================================          
009150*    1000 - BANK RECONCILIATION (GL CASH VS BANK STATEMENT).              
009160*    ===========================================================          
009170 1000-BANKREC-RTN.                                                        
009180     PERFORM 1010-BANKREC-LOAD        THRU 1010-EXIT.                     
009190     PERFORM 1100-BANKREC-UNMATCHED   THRU 1100-EXIT.                     
009200     PERFORM 1200-BANKREC-DUPLICATE   THRU 1200-EXIT.                     
009210     PERFORM 1300-BANKREC-OUTLIER     THRU 1300-EXIT.                     
009220     PERFORM 1400-BANKREC-OUTSTANDING THRU 1400-EXIT.                     
009230     PERFORM 1500-BANKREC-DATE-PATRN  THRU 1500-EXIT.                     
009240     PERFORM 1900-BANKREC-REPORT      THRU 1900-EXIT.                     
009250 1000-EXIT.                                                               
009260     EXIT.                                                                
009270*                                                                         
009280*    1010 - LOAD GL CASH AND BANK STATEMENT LINES FOR THIS                
009290*    CLIENT/ACCOUNT AND PERIOD INTO THE SHARED ANOMALY TABLES             
009300*    (A = GL CASH SIDE, B = BANK STATEMENT SIDE) AND ALSO INTO            
009310*    GLC-TAB FOR THE OUTSTANDING-ITEM AND PATTERN ANALYSES.               
009320 1010-BANKREC-LOAD.                                                       
009330     MOVE ZERO TO ANOM-A-CTR ANOM-B-CTR GLC-TAB-CTR.                      
009340     MOVE ZERO TO GLC-BAL-AMOUNT BNK-BAL-AMOUNT.                          
009350     MOVE 3    TO ANOM-KEY-COUNT.                                         
009360     PERFORM 1013-LOOP THRU 1013-EXIT                                     
009370             UNTIL GLC-EOF.                                               
009380     PERFORM 1014-LOOP THRU 1014-EXIT                                     
009390             UNTIL BKS-EOF.                                               
009400 1013-LOOP.                                                               
009410     READ GLC-FILE INTO GLC-CASH-REC                                      
009420         AT END                                                           
009430             SET GLC-EOF TO TRUE                                          
009440         NOT AT END                                                       
009450             IF GLC-CLIENT-ID = WS-CLIENT-ID                              
009460                AND GLC-ACCOUNT-ID = WS-ACCOUNT-ID                        
009470                AND GLC-TXN-DATE-R NOT < WS-START-DATE                    
009480                AND GLC-TXN-DATE-R NOT > WS-END-DATE                      
009490                 PERFORM 1011-BANKREC-LOAD-GLC THRU 1011-EXIT             
009500             END-IF                                                       
009510     END-READ.                                                            
009520 1013-EXIT.                                                               
009530     EXIT.                                                                
009540 1014-LOOP.                                                               
009550     READ BKS-FILE INTO BKS-STMT-REC                                      
009560         AT END                                                           
009570             SET BKS-EOF TO TRUE                                          
009580         NOT AT END                                                       
009590             IF BKS-CLIENT-ID = WS-CLIENT-ID                              
009600                AND BKS-ACCOUNT-ID = WS-ACCOUNT-ID                        
009610                 PERFORM 1012-BANKREC-LOAD-BKS THRU 1012-EXIT             
009620             END-IF                                                       
009630     END-READ.                                                            
009640 1014-EXIT.                                                               
009650     EXIT.                                                                
009660 1010-EXIT.                                                               
009670     EXIT.                                                                
009680 1011-BANKREC-LOAD-GLC.                                                   
009690     ADD 1 TO ANOM-A-CTR GLC-TAB-CTR.                                     
009700     SET ANOM-A-IX TO ANOM-A-CTR.                                         
009710     SET GLC-TAB-IX TO GLC-TAB-CTR.                                       
009720     MOVE GLC-TXN-DATE-R    TO ANOM-A-KEY1 (ANOM-A-IX).                   
009730     MOVE GLC-TXN-DESC      TO ANOM-A-KEY2 (ANOM-A-IX).                   
009740     MOVE SPACES            TO ANOM-A-KEY3 (ANOM-A-IX).                   
009750     MOVE GLC-TXN-AMOUNT    TO ANOM-A-AMOUNT (ANOM-A-IX).                 
009760     MOVE 'N'               TO ANOM-A-MATCH-SW (ANOM-A-IX)                
009770                               ANOM-A-DUP-SW (ANOM-A-IX)                  
009780                               ANOM-A-OUTLIER-SW (ANOM-A-IX).             
009790     MOVE GLC-TXN-DATE-R    TO GLC-TAB-DATE (GLC-TAB-IX).                 
009800     MOVE GLC-TXN-AMOUNT    TO GLC-TAB-AMOUNT (GLC-TAB-IX).               
009810     MOVE GLC-TXN-DESC      TO GLC-TAB-DESC (GLC-TAB-IX).                 
009820     MOVE GLC-CHECK-NO      TO GLC-TAB-CHECK-NO (GLC-TAB-IX).             
009830     MOVE GLC-TXN-TYPE      TO GLC-TAB-TYPE (GLC-TAB-IX).                 
009840     MOVE 'N'               TO GLC-TAB-BANK-SW (GLC-TAB-IX).              
009850     ADD GLC-TXN-AMOUNT TO GLC-BAL-AMOUNT.                                
009860 1011-EXIT.                                                               
009870     EXIT.                                                                
009880 1012-BANKREC-LOAD-BKS.                                                   
009890     ADD 1 TO ANOM-B-CTR.                                                 
009900     SET ANOM-B-IX TO ANOM-B-CTR.                                         
009910     MOVE BKS-TXN-DATE-R    TO ANOM-B-KEY1 (ANOM-B-IX).                   
009920     MOVE BKS-TXN-DESC      TO ANOM-B-KEY2 (ANOM-B-IX).                   
009930     MOVE SPACES            TO ANOM-B-KEY3 (ANOM-B-IX).                   
009940     MOVE BKS-TXN-AMOUNT    TO ANOM-B-AMOUNT (ANOM-B-IX).                 
009950     MOVE 'N'               TO ANOM-B-MATCH-SW (ANOM-B-IX)                
009960                               ANOM-B-DUP-SW (ANOM-B-IX)                  
009970                               ANOM-B-OUTLIER-SW (ANOM-B-IX).             
009980     ADD BKS-TXN-AMOUNT TO BNK-BAL-AMOUNT.                                
009990 1012-EXIT.                                                               
010000     EXIT.                                                                
010010*                                                                         
010020 1100-BANKREC-UNMATCHED.                                                  
010030     PERFORM 9100-ANOM-UNMATCHED THRU 9100-EXIT.                          
010040 1100-EXIT.                                                               
010050     EXIT.                                                                
010060*                                                                         
010070 1200-BANKREC-DUPLICATE.                                                  
010080     PERFORM 9200-ANOM-DUPLICATE THRU 9200-EXIT.                          
010090 1200-EXIT.                                                               
010100     EXIT.                                                                
010110*                                                                         
010120 1300-BANKREC-OUTLIER.                                                    
010130     PERFORM 9300-ANOM-OUTLIER   THRU 9300-EXIT.                          
010140 1300-EXIT.                                                               
010150     EXIT.                                                                
010160*                                                                         
010170*    1400 - OUTSTANDING ITEMS AND ADJUSTED-BALANCE PROOF.  A GL           
010180*    ROW MARKED UNMATCHED (ANOM-A-MATCH-SW = 'N') IS TESTED               
010190*    AGAINST EACH OUTSTANDING CATEGORY BY GLC-TAB-TYPE/CHECK-NO.          
010200*    THE "APPEARS NOWHERE IN THE BANK SET" TEST FOR ACH/DEPOSIT/          
010210*    FEE IS THE SAME UNMATCHED FLAG ALREADY SET BY 9100 SINCE             
010220*    THE MATCH KEY IS THE SAME (DATE, AMOUNT, DESCRIPTION).               
010230 1400-BANKREC-OUTSTANDING.                                                
010240     MOVE ZERO TO OUT-CHECK-TOTAL OUT-ACH-TOTAL                           
010250                  OUT-DEPOSIT-TOTAL OUT-FEE-TOTAL.                        
010260     PERFORM 1401-LOOP THRU 1401-EXIT                                     
010270             VARYING WS-IX1 FROM 1 BY 1                                   
010280             UNTIL WS-IX1 > GLC-TAB-CTR.                                  
010290*                                                                         
010300*    UNRECORDED SERVICE FEES ARE UNMATCHED BANK LINES (SIDE B)            
010310*    WHOSE DESCRIPTION CONTAINS "FEE".                                    
010320     PERFORM 1402-LOOP THRU 1402-EXIT                                     
010330             VARYING WS-IX1 FROM 1 BY 1                                   
010340             UNTIL WS-IX1 > ANOM-B-CTR.                                   
010350     COMPUTE OUT-GRAND-TOTAL ROUNDED =                                    
010360             OUT-CHECK-TOTAL + OUT-ACH-TOTAL +                            
010370             OUT-DEPOSIT-TOTAL + OUT-FEE-TOTAL.                           
010380     COMPUTE ADJ-GLC-BALANCE ROUNDED =                                    
010390             GLC-BAL-AMOUNT - OUT-GRAND-TOTAL.                            
010400     COMPUTE BNK-DIFF-AMOUNT ROUNDED =                                    
010410             ADJ-GLC-BALANCE - BNK-BAL-AMOUNT.                            
010420     IF BNK-DIFF-AMOUNT = ZERO                                            
010430         SET BNK-IS-RECONCILED TO TRUE                                    
010440     ELSE                                                                 
010450         MOVE 'N' TO BNK-RECON-SW.                                        
010460 1401-LOOP.                                                               
010470     SET GLC-TAB-IX TO WS-IX1                                             
010480     SET ANOM-A-IX TO WS-IX1                                              
010490     IF NOT ANOM-A-MATCHED (ANOM-A-IX)                                    
010500         IF GLC-TAB-CHECK-NO (GLC-TAB-IX) NOT = SPACES                    
010510             ADD GLC-TAB-AMOUNT (GLC-TAB-IX)                              
010520                                   TO OUT-CHECK-TOTAL                     
010530         END-IF                                                           
010540         IF GLC-TAB-TYPE (GLC-TAB-IX) = 'ACH     '                        
010550             ADD GLC-TAB-AMOUNT (GLC-TAB-IX)                              
010560                                   TO OUT-ACH-TOTAL                       
010570         END-IF                                                           
010580         IF GLC-TAB-TYPE (GLC-TAB-IX) = 'DEPOSIT '                        
010590             ADD GLC-TAB-AMOUNT (GLC-TAB-IX)                              
010600                                   TO OUT-DEPOSIT-TOTAL                   
010610         END-IF                                                           
010620     END-IF.                                                              
010630 1401-EXIT.                                                               
010640     EXIT.                                                                
010650 1402-LOOP.                                                               
010660     SET ANOM-B-IX TO WS-IX1                                              
010670     IF NOT ANOM-B-MATCHED (ANOM-B-IX)                                    
010680         INSPECT ANOM-B-KEY2 (ANOM-B-IX)                                  
010690             TALLYING WS-IX2 FOR ALL 'FEE'                                
010700         IF WS-IX2 > 0                                                    
010710             ADD ANOM-B-AMOUNT (ANOM-B-IX) TO OUT-FEE-TOTAL               
010720         END-IF                                                           
010730         MOVE 0 TO WS-IX2                                                 
010740     END-IF.                                                              
010750 1402-EXIT.                                                               
010760     EXIT.                                                                
010770 1400-EXIT.                                                               
010780     EXIT.                                                                
010790*                                                                         
010800*    1500 - DATE ANALYSIS (ITEMS OVER 30 DAYS OLD) AND PATTERN            
010810*    ANALYSIS (REPEATED DATE+AMOUNT GROUPS, ROUND-DOLLAR ITEMS).          
010820 1500-BANKREC-DATE-PATRN.                                                 
010830     MOVE ZERO TO OLD-ITEM-CTR ROUND-ITEM-CTR DUP-PATTERN-CTR.            
010840     MOVE ZERO TO DA-TAB-CTR.                                             
010850     PERFORM 1501-LOOP THRU 1501-EXIT                                     
010860             VARYING WS-IX1 FROM 1 BY 1                                   
010870             UNTIL WS-IX1 > GLC-TAB-CTR.                                  
010880*                                                                         
010890*    A GROUP IS A REPEATED DATE+AMOUNT PATTERN WHEN THE SAME              
010900*    KEY (DATE,AMOUNT) OCCURS MORE THAN ONCE IN THE GL SET.               
010910*    1502 BUILDS WS-DATEAMT-TABLE, ONE ENTRY PER DISTINCT                 
010920*    DATE+AMOUNT PAIR WITH ITS OWN OCCURRENCE COUNT - SAME                
010930*    SEARCH-OR-INSERT SHAPE AS THE 8410 VENDOR ACCUMULATOR.               
010940*    1505 THEN WALKS THE GL SET A SECOND TIME AND COUNTS EVERY            
010950*    ITEM WHOSE GROUP CAME OUT TO MORE THAN ONE ENTRY.  AC0503 -          
010960*    THIS REPLACES THE OLD APPROXIMATION THAT RE-USED THE 9200            
010970*    DUPLICATE FLAG (A 3-FIELD DATE/DESC/AMOUNT KEY), WHICH               
010980*    MISSED SAME-DATE-SAME-AMOUNT ITEMS WITH DIFFERENT DESCS.             
010990     PERFORM 1502-LOOP THRU 1502-EXIT                                     
011000             VARYING WS-IX1 FROM 1 BY 1                                   
011010             UNTIL WS-IX1 > GLC-TAB-CTR.                                  
011020     PERFORM 1505-LOOP THRU 1505-EXIT                                     
011030             VARYING WS-IX1 FROM 1 BY 1                                   
011040             UNTIL WS-IX1 > GLC-TAB-CTR.                                  
011050 1501-LOOP.                                                               
011060     SET GLC-TAB-IX TO WS-IX1                                             
011070     MOVE GLC-TAB-DATE (GLC-TAB-IX) TO WS-DTD-DATE                        
011080     PERFORM 9600-DATE-TO-DAYS THRU 9600-EXIT                             
011090     COMPUTE WS-DAYS-DIFF = WS-AS-OF-DAYS - WS-DTD-DAYS                   
011100     IF WS-DAYS-DIFF > 30                                                 
011110         ADD 1 TO OLD-ITEM-CTR                                            
011120     END-IF                                                               
011130     DIVIDE GLC-TAB-AMOUNT (GLC-TAB-IX) BY 100.00                         
011140         GIVING WS-DATE-DIFF-1                                            
011150         REMAINDER WS-DATE-DIFF-2                                         
011160     IF WS-DATE-DIFF-2 = 0                                                
011170         ADD 1 TO ROUND-ITEM-CTR                                          
011180     END-IF.                                                              
011190 1501-EXIT.                                                               
011200     EXIT.                                                                
011210 1502-LOOP.                                                               
011220     SET GLC-TAB-IX TO WS-IX1                                             
011230     MOVE 'N' TO WS-DA-FOUND-SW                                           
011240     PERFORM 1503-LOOP THRU 1503-EXIT                                     
011250             VARYING WS-IX2 FROM 1 BY 1                                   
011260             UNTIL WS-IX2 > DA-TAB-CTR.                                   
011270     IF WS-DA-FOUND-SW = 'N'                                              
011280         ADD 1 TO DA-TAB-CTR                                              
011290         SET DA-TAB-IX TO DA-TAB-CTR                                      
011300         MOVE GLC-TAB-DATE (GLC-TAB-IX) TO DA-TAB-DATE (DA-TAB-IX)        
011310         MOVE GLC-TAB-AMOUNT (GLC-TAB-IX)                                 
011320                                     TO DA-TAB-AMOUNT (DA-TAB-IX)         
011330         MOVE 1 TO DA-TAB-GRP-CTR (DA-TAB-IX)                             
011340     END-IF.                                                              
011350 1502-EXIT.                                                               
011360     EXIT.                                                                
011370 1503-LOOP.                                                               
011380     SET DA-TAB-IX TO WS-IX2                                              
011390     IF DA-TAB-DATE (DA-TAB-IX) = GLC-TAB-DATE (GLC-TAB-IX)               
011400        AND DA-TAB-AMOUNT (DA-TAB-IX) =                                   
011410                                    GLC-TAB-AMOUNT (GLC-TAB-IX)           
011420         ADD 1 TO DA-TAB-GRP-CTR (DA-TAB-IX)                              
011430         MOVE 'Y' TO WS-DA-FOUND-SW                                       
011440     END-IF.                                                              
011450 1503-EXIT.                                                               
011460     EXIT.                                                                
011470 1505-LOOP.                                                               
011480     SET GLC-TAB-IX TO WS-IX1                                             
011490     MOVE 'N' TO WS-DA-FOUND-SW                                           
011500     PERFORM 1506-LOOP THRU 1506-EXIT                                     
011510             VARYING WS-IX2 FROM 1 BY 1                                   
011520             UNTIL WS-IX2 > DA-TAB-CTR                                    
011530             OR WS-DA-FOUND-SW = 'Y'.                                     
011540 1505-EXIT.                                                               
011550     EXIT.                                                                
011560 1506-LOOP.                                                               
011570     SET DA-TAB-IX TO WS-IX2                                              
011580     IF DA-TAB-DATE (DA-TAB-IX) = GLC-TAB-DATE (GLC-TAB-IX)               
011590        AND DA-TAB-AMOUNT (DA-TAB-IX) =                                   
011600                                    GLC-TAB-AMOUNT (GLC-TAB-IX)           
011610         MOVE 'Y' TO WS-DA-FOUND-SW                                       
011620         IF DA-TAB-GRP-CTR (DA-TAB-IX) > 1                                
011630             ADD 1 TO DUP-PATTERN-CTR                                     
011640         END-IF                                                           
011650     END-IF.                                                              
011660 1506-EXIT.                                                               
011670     EXIT.                                                                
011680 1500-EXIT.                                                               
011690     EXIT.                                                                
011700*                                                                         
011710*    1900 - WRITE THE BANK RECONCILIATION REPORT SECTION.                 
011720 1900-BANKREC-REPORT.                                                     
011730     MOVE SPACES TO RPT-LINE-TEXT.                                        
011740     STRING '=== BANK RECONCILIATION ===' DELIMITED BY SIZE               
011750         INTO RPT-LINE-TEXT.                                              
011760     WRITE RPT-REC.                                                       
011770     MOVE GLC-BAL-AMOUNT TO RPT-EDIT-AMT.                                 
011780     STRING 'GL CASH BALANCE .......... ' DELIMITED BY SIZE               
011790         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
011800     WRITE RPT-REC.                                                       
011810     MOVE BNK-BAL-AMOUNT TO RPT-EDIT-AMT.                                 
011820     MOVE SPACES TO RPT-LINE-TEXT.                                        
011830     STRING 'BANK STATEMENT BALANCE ... ' DELIMITED BY SIZE               
011840         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
011850     WRITE RPT-REC.                                                       
011860     MOVE ADJ-GLC-BALANCE TO RPT-EDIT-AMT.                                
011870     MOVE SPACES TO RPT-LINE-TEXT.                                        
011880     STRING 'ADJUSTED GL BALANCE ...... ' DELIMITED BY SIZE               
011890         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
011900     WRITE RPT-REC.                                                       
011910     MOVE BNK-DIFF-AMOUNT TO RPT-EDIT-AMT.                                
011920     MOVE SPACES TO RPT-LINE-TEXT.                                        
011930     STRING 'DIFFERENCE ............... ' DELIMITED BY SIZE               
011940         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
011950     WRITE RPT-REC.                                                       
011960     MOVE SPACES TO RPT-LINE-TEXT.                                        
011970     IF BNK-IS-RECONCILED                                                 
011980         STRING 'STATUS .................... RECONCILED'                  
011990             DELIMITED BY SIZE INTO RPT-LINE-TEXT                         
012000     ELSE                                                                 
012010         STRING 'STATUS .................... NOT RECONCILED'              
012020             DELIMITED BY SIZE INTO RPT-LINE-TEXT                         
012030     END-IF.                                                              
012040     WRITE RPT-REC.                                                       
012050     MOVE SPACES TO RPT-LINE-TEXT.                                        
012060     MOVE ANOM-UNMATCHED-A-CTR TO WS-PAGE-CTR.                            
012070     STRING 'UNMATCHED GL ITEMS ........ ' DELIMITED BY SIZE              
012080         ANOM-UNMATCHED-A-CTR DELIMITED BY SIZE                           
012090         INTO RPT-LINE-TEXT.                                              
012100     WRITE RPT-REC.                                                       
012110     MOVE SPACES TO RPT-LINE-TEXT.                                        
012120     STRING 'UNMATCHED BANK ITEMS ...... ' DELIMITED BY SIZE              
012130         ANOM-UNMATCHED-B-CTR DELIMITED BY SIZE                           
012140         INTO RPT-LINE-TEXT.                                              
012150     WRITE RPT-REC.                                                       
012160     MOVE SPACES TO RPT-LINE-TEXT.                                        
012170     STRING 'DUPLICATE GL ITEMS ........ ' DELIMITED BY SIZE              
012180         ANOM-DUP-A-CTR DELIMITED BY SIZE INTO RPT-LINE-TEXT.             
012190     WRITE RPT-REC.                                                       
012200     MOVE SPACES TO RPT-LINE-TEXT.                                        
012210     STRING 'DUPLICATE BANK ITEMS ...... ' DELIMITED BY SIZE              
012220         ANOM-DUP-B-CTR DELIMITED BY SIZE INTO RPT-LINE-TEXT.             
012230     WRITE RPT-REC.                                                       
012240     MOVE SPACES TO RPT-LINE-TEXT.                                        
012250     STRING 'OUTLIER GL ITEMS .......... ' DELIMITED BY SIZE              
012260         ANOM-OUTLIER-A-CTR DELIMITED BY SIZE INTO RPT-LINE-TEXT.         
012270     WRITE RPT-REC.                                                       
012280     MOVE SPACES TO RPT-LINE-TEXT.                                        
012290     STRING 'OUTLIER BANK ITEMS ........ ' DELIMITED BY SIZE              
012300         ANOM-OUTLIER-B-CTR DELIMITED BY SIZE INTO RPT-LINE-TEXT.         
012310     WRITE RPT-REC.                                                       
012320     MOVE OUT-CHECK-TOTAL TO RPT-EDIT-AMT.                                
012330     MOVE SPACES TO RPT-LINE-TEXT.                                        
012340     STRING 'OUTSTANDING CHECKS ........ ' DELIMITED BY SIZE              
012350         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
012360     WRITE RPT-REC.                                                       
012370     MOVE OUT-ACH-TOTAL TO RPT-EDIT-AMT.                                  
012380     MOVE SPACES TO RPT-LINE-TEXT.                                        
012390     STRING 'ACH IN TRANSIT ............ ' DELIMITED BY SIZE              
012400         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
012410     WRITE RPT-REC.                                                       
012420     MOVE OUT-DEPOSIT-TOTAL TO RPT-EDIT-AMT.                              
012430     MOVE SPACES TO RPT-LINE-TEXT.                                        
012440     STRING 'DEPOSITS IN TRANSIT ....... ' DELIMITED BY SIZE              
012450         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
012460     WRITE RPT-REC.                                                       
012470     MOVE OUT-FEE-TOTAL TO RPT-EDIT-AMT.                                  
012480     MOVE SPACES TO RPT-LINE-TEXT.                                        
012490     STRING 'UNRECORDED SERVICE FEES ... ' DELIMITED BY SIZE              
012500         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
012510     WRITE RPT-REC.                                                       
012520     MOVE SPACES TO RPT-LINE-TEXT.                                        
012530     STRING 'GL ITEMS OVER 30 DAYS OLD . ' DELIMITED BY SIZE              
012540         OLD-ITEM-CTR DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
012550     WRITE RPT-REC.                                                       
012560     MOVE SPACES TO RPT-LINE-TEXT.                                        
012570     STRING 'ROUND-DOLLAR GL ITEMS ..... ' DELIMITED BY SIZE              
012580         ROUND-ITEM-CTR DELIMITED BY SIZE INTO RPT-LINE-TEXT.             
012590     WRITE RPT-REC.                                                       
012600     MOVE SPACES TO RPT-LINE-TEXT.                                        
012610     STRING 'REPEATED DATE/AMOUNT ROWS . ' DELIMITED BY SIZE              
012620         DUP-PATTERN-CTR DELIMITED BY SIZE INTO RPT-LINE-TEXT.            
012630     WRITE RPT-REC.                                                       
012640 1900-EXIT.                                                               
012650     EXIT.                                                                
012660*                                                                         
012670*    ===========================================================          
012680*    9100/9200/9300 - THE COMMON MATCH/DUPLICATE/OUTLIER LOGIC.           
012690*    EVERY AREA SECTION LOADS ANOM-TABLE-A AND ANOM-TABLE-B (AND          
012700*    SETS ANOM-KEY-COUNT TO THE NUMBER OF ACTIVE KEY FIELDS - 1,          
012710*    2 OR 3) BEFORE PERFORMING THESE THREE PARAGRAPHS.  SEE THE           
012720*    AC0288 LOG ENTRY ABOVE - THIS REPLACED SEVEN COPIES OF THE           
012730*    SAME COMPARE LOGIC THAT USED TO LIVE IN EACH SECTION.                
012740*    ===========================================================          
012750 9100-ANOM-UNMATCHED.                                                     
012760     MOVE ZERO TO ANOM-UNMATCHED-A-CTR ANOM-UNMATCHED-B-CTR.              
012770     PERFORM 9102-LOOP THRU 9102-EXIT                                     
012780             VARYING WS-IX1 FROM 1 BY 1                                   
012790             UNTIL WS-IX1 > ANOM-A-CTR.                                   
012800     PERFORM 9103-LOOP THRU 9103-EXIT                                     
012810             VARYING WS-IX1 FROM 1 BY 1                                   
012820             UNTIL WS-IX1 > ANOM-A-CTR.                                   
012830     PERFORM 9104-LOOP THRU 9104-EXIT                                     
012840             VARYING WS-IX1 FROM 1 BY 1                                   
012850             UNTIL WS-IX1 > ANOM-B-CTR.                                   
012860 9101-LOOP.                                                               
012870         SET ANOM-B-IX TO WS-IX2                                          
012880         IF NOT ANOM-B-MATCHED (ANOM-B-IX)                                
012890             PERFORM 9110-ANOM-KEYS-MATCH THRU 9110-EXIT                  
012900             IF WS-KEYS-MATCH-SW = 'Y'                                    
012910                 SET ANOM-A-MATCHED (ANOM-A-IX) TO TRUE                   
012920                 SET ANOM-B-MATCHED (ANOM-B-IX) TO TRUE                   
012930             END-IF                                                       
012940         END-IF.                                                          
012950 9101-EXIT.                                                               
012960     EXIT.                                                                
012970 9102-LOOP.                                                               
012980     SET ANOM-A-IX TO WS-IX1                                              
012990     PERFORM 9101-LOOP THRU 9101-EXIT                                     
013000             VARYING WS-IX2 FROM 1 BY 1                                   
013010             UNTIL WS-IX2 > ANOM-B-CTR.                                   
013020 9102-EXIT.                                                               
013030     EXIT.                                                                
013040 9103-LOOP.                                                               
013050     SET ANOM-A-IX TO WS-IX1                                              
013060     IF NOT ANOM-A-MATCHED (ANOM-A-IX)                                    
013070         ADD 1 TO ANOM-UNMATCHED-A-CTR                                    
013080     END-IF.                                                              
013090 9103-EXIT.                                                               
013100     EXIT.                                                                
013110 9104-LOOP.                                                               
013120     SET ANOM-B-IX TO WS-IX1                                              
013130     IF NOT ANOM-B-MATCHED (ANOM-B-IX)                                    
013140         ADD 1 TO ANOM-UNMATCHED-B-CTR                                    
013150     END-IF.                                                              
013160 9104-EXIT.                                                               
013170     EXIT.                                                                
013180 9100-EXIT.                                                               
013190     EXIT.                                                                
013200*                                                                         
013210*    9110 - COMPARE ANOM-A-ENTRY(WS-IX1) TO ANOM-B-ENTRY(WS-IX2)          
013220*    ON THE NUMBER OF KEY FIELDS ANOM-KEY-COUNT SAYS ARE ACTIVE,          
013230*    PLUS THE AMOUNT FIELD WHEN THE CALLER LOADED AN AMOUNT KEY.          
013240 9110-ANOM-KEYS-MATCH.                                                    
013250     MOVE 'N' TO WS-KEYS-MATCH-SW.                                        
013260     IF ANOM-A-KEY1 (ANOM-A-IX) = ANOM-B-KEY1 (ANOM-B-IX)                 
013270         IF ANOM-KEY-COUNT = 1                                            
013280             MOVE 'Y' TO WS-KEYS-MATCH-SW                                 
013290         ELSE                                                             
013300             IF ANOM-A-KEY2 (ANOM-A-IX) = ANOM-B-KEY2 (ANOM-B-IX)         
013310                 IF ANOM-KEY-COUNT = 2                                    
013320                     MOVE 'Y' TO WS-KEYS-MATCH-SW                         
013330                 ELSE                                                     
013340                     IF ANOM-A-KEY3 (ANOM-A-IX) =                         
013350                        ANOM-B-KEY3 (ANOM-B-IX)                           
013360                         MOVE 'Y' TO WS-KEYS-MATCH-SW                     
013370                     END-IF                                               
013380                 END-IF                                                   
013390             END-IF                                                       
013400         END-IF                                                           
013410     END-IF.                                                              
013420     IF WS-KEYS-MATCH-SW = 'Y' AND ANOM-USE-AMT-KEY = 'Y'                 
013430         IF ANOM-A-AMOUNT (ANOM-A-IX) NOT =                               
013440            ANOM-B-AMOUNT (ANOM-B-IX)                                     
013450             MOVE 'N' TO WS-KEYS-MATCH-SW                                 
013460         END-IF                                                           
013470     END-IF.                                                              
013480 9110-EXIT.                                                               
013490     EXIT.                                                                
013500*                                                                         
013510*    9200 - DUPLICATES: EVERY MEMBER OF A GROUP THAT SHARES THE           
013520*    SAME KEY VALUES (ANOM-KEY-COUNT FIELDS, PLUS AMOUNT WHEN             
013530*    ANOM-USE-AMT-KEY = 'Y') WITHIN ONE TABLE IS FLAGGED.                 
013540 9200-ANOM-DUPLICATE.                                                     
013550     MOVE ZERO TO ANOM-DUP-A-CTR ANOM-DUP-B-CTR.                          
013560     PERFORM 9202-LOOP THRU 9202-EXIT                                     
013570             VARYING WS-IX1 FROM 1 BY 1                                   
013580             UNTIL WS-IX1 > ANOM-A-CTR.                                   
013590     PERFORM 9204-LOOP THRU 9204-EXIT                                     
013600             VARYING WS-IX1 FROM 1 BY 1                                   
013610             UNTIL WS-IX1 > ANOM-B-CTR.                                   
013620     PERFORM 9205-LOOP THRU 9205-EXIT                                     
013630             VARYING WS-IX1 FROM 1 BY 1                                   
013640             UNTIL WS-IX1 > ANOM-A-CTR.                                   
013650     PERFORM 9206-LOOP THRU 9206-EXIT                                     
013660             VARYING WS-IX1 FROM 1 BY 1                                   
013670             UNTIL WS-IX1 > ANOM-B-CTR.                                   
013680 9201-LOOP.                                                               
013690         IF WS-IX2 NOT = WS-IX1                                           
013700             IF ANOM-A-KEY1 (ANOM-A-IX) =                                 
013710                ANOM-A-KEY1 (WS-IX2)                                      
013720                AND (ANOM-KEY-COUNT < 2 OR                                
013730                     ANOM-A-KEY2 (ANOM-A-IX) =                            
013740                     ANOM-A-KEY2 (WS-IX2))                                
013750                AND (ANOM-KEY-COUNT < 3 OR                                
013760                     ANOM-A-KEY3 (ANOM-A-IX) =                            
013770                     ANOM-A-KEY3 (WS-IX2))                                
013780                AND (ANOM-USE-AMT-KEY NOT = 'Y' OR                        
013790                     ANOM-A-AMOUNT (ANOM-A-IX) =                          
013800                     ANOM-A-AMOUNT (WS-IX2))                              
013810                 SET ANOM-A-IS-DUP (ANOM-A-IX) TO TRUE                    
013820             END-IF                                                       
013830         END-IF.                                                          
013840 9201-EXIT.                                                               
013850     EXIT.                                                                
013860 9202-LOOP.                                                               
013870     SET ANOM-A-IX TO WS-IX1                                              
013880     PERFORM 9201-LOOP THRU 9201-EXIT                                     
013890             VARYING WS-IX2 FROM 1 BY 1                                   
013900             UNTIL WS-IX2 > ANOM-A-CTR.                                   
013910 9202-EXIT.                                                               
013920     EXIT.                                                                
013930 9203-LOOP.                                                               
013940         IF WS-IX2 NOT = WS-IX1                                           
013950             IF ANOM-B-KEY1 (ANOM-B-IX) =                                 
013960                ANOM-B-KEY1 (WS-IX2)                                      
013970                AND (ANOM-KEY-COUNT < 2 OR                                
013980                     ANOM-B-KEY2 (ANOM-B-IX) =                            
013990                     ANOM-B-KEY2 (WS-IX2))                                
014000                AND (ANOM-KEY-COUNT < 3 OR                                
014010                     ANOM-B-KEY3 (ANOM-B-IX) =                            
014020                     ANOM-B-KEY3 (WS-IX2))                                
014030                AND (ANOM-USE-AMT-KEY NOT = 'Y' OR                        
014040                     ANOM-B-AMOUNT (ANOM-B-IX) =                          
014050                     ANOM-B-AMOUNT (WS-IX2))                              
014060                 SET ANOM-B-IS-DUP (ANOM-B-IX) TO TRUE                    
014070             END-IF                                                       
014080         END-IF.                                                          
014090 9203-EXIT.                                                               
014100     EXIT.                                                                
014110 9204-LOOP.                                                               
014120     SET ANOM-B-IX TO WS-IX1                                              
014130     PERFORM 9203-LOOP THRU 9203-EXIT                                     
014140             VARYING WS-IX2 FROM 1 BY 1                                   
014150             UNTIL WS-IX2 > ANOM-B-CTR.                                   
014160 9204-EXIT.                                                               
014170     EXIT.                                                                
014180 9205-LOOP.                                                               
014190     SET ANOM-A-IX TO WS-IX1                                              
014200     IF ANOM-A-IS-DUP (ANOM-A-IX)                                         
014210         ADD 1 TO ANOM-DUP-A-CTR                                          
014220     END-IF.                                                              
014230 9205-EXIT.                                                               
014240     EXIT.                                                                
014250 9206-LOOP.                                                               
014260     SET ANOM-B-IX TO WS-IX1                                              
014270     IF ANOM-B-IS-DUP (ANOM-B-IX)                                         
014280         ADD 1 TO ANOM-DUP-B-CTR                                          
014290     END-IF.                                                              
014300 9206-EXIT.                                                               
014310     EXIT.                                                                
014320 9200-EXIT.                                                               
014330     EXIT.                                                                
014340*                                                                         
014350*    9300 - Z-SCORE OUTLIERS.  MEAN AND SAMPLE STANDARD DEVIATION         
014360*    (N-1 DIVISOR) OF THE AMOUNT FIELD, COMPUTED SEPARATELY FOR           
014370*    TABLE A AND TABLE B; AN ENTRY IS FLAGGED WHEN THE ABSOLUTE           
014380*    Z-SCORE EXCEEDS 3.0.  AN EMPTY OR ONE-ROW SET, OR A SET              
014390*    WHOSE AMOUNTS ARE ALL EQUAL (STDDEV = 0), FLAGS NOTHING.             
014400 9300-ANOM-OUTLIER.                                                       
014410     MOVE ZERO TO ANOM-OUTLIER-A-CTR ANOM-OUTLIER-B-CTR.                  
014420     MOVE ANOM-A-CTR TO ANOM-N-COUNT.                                     
014430     IF ANOM-N-COUNT > 1                                                  
014440         PERFORM 9310-ANOM-STATS-A THRU 9310-EXIT                         
014450         IF ANOM-STDDEV > ZERO                                            
014460             PERFORM 9301-LOOP THRU 9301-EXIT                             
014470                     VARYING WS-IX1 FROM 1 BY 1                           
014480                     UNTIL WS-IX1 > ANOM-A-CTR.                           
014490         END-IF                                                           
014500     END-IF.                                                              
014510     MOVE ANOM-B-CTR TO ANOM-N-COUNT.                                     
014520     IF ANOM-N-COUNT > 1                                                  
014530         PERFORM 9315-ANOM-STATS-B THRU 9315-EXIT                         
014540         IF ANOM-STDDEV > ZERO                                            
014550             PERFORM 9302-LOOP THRU 9302-EXIT                             
014560                     VARYING WS-IX1 FROM 1 BY 1                           
014570                     UNTIL WS-IX1 > ANOM-B-CTR.                           
014580         END-IF                                                           
014590     END-IF.                                                              
014600 9301-LOOP.                                                               
014610             SET ANOM-A-IX TO WS-IX1                                      
014620             COMPUTE WS-ZS-DEV ROUNDED =                                  
014630                ANOM-A-AMOUNT (ANOM-A-IX) - ANOM-MEAN-AMT                 
014640             IF WS-ZS-DEV < ZERO                                          
014650                 COMPUTE WS-ZS-DEV = WS-ZS-DEV * -1                       
014660             END-IF                                                       
014670             COMPUTE ANOM-ZSCORE ROUNDED =                                
014680                WS-ZS-DEV / ANOM-STDDEV                                   
014690             IF ANOM-ZSCORE > 3.0                                         
014700                 SET ANOM-A-IS-OUTLIER (ANOM-A-IX) TO TRUE                
014710                 ADD 1 TO ANOM-OUTLIER-A-CTR                              
014720             END-IF.                                                      
014730 9301-EXIT.                                                               
014740     EXIT.                                                                
014750 9302-LOOP.                                                               
014760             SET ANOM-B-IX TO WS-IX1                                      
014770             COMPUTE WS-ZS-DEV ROUNDED =                                  
014780                ANOM-B-AMOUNT (ANOM-B-IX) - ANOM-MEAN-AMT                 
014790             IF WS-ZS-DEV < ZERO                                          
014800                 COMPUTE WS-ZS-DEV = WS-ZS-DEV * -1                       
014810             END-IF                                                       
014820             COMPUTE ANOM-ZSCORE ROUNDED =                                
014830                WS-ZS-DEV / ANOM-STDDEV                                   
014840             IF ANOM-ZSCORE > 3.0                                         
014850                 SET ANOM-B-IS-OUTLIER (ANOM-B-IX) TO TRUE                
014860                 ADD 1 TO ANOM-OUTLIER-B-CTR                              
014870             END-IF.                                                      
014880 9302-EXIT.                                                               
014890     EXIT.                                                                
014900 9300-EXIT.                                                               
014910     EXIT.                                                                
014920*                                                                         
014930*    9310/9315 - MEAN AND SAMPLE STANDARD DEVIATION (N-1 DIVISOR)         
014940*    OF THE AMOUNT FIELD OVER TABLE A / TABLE B.  THE SQUARE              
014950*    ROOT IS TAKEN BY THE DIVIDE-AND-AVERAGE ROUTINE AT 9330 -            
014960*    THIS COMPILER'S LIBRARY HAS NO SQUARE ROOT VERB.                     
014970 9310-ANOM-STATS-A.                                                       
014980     MOVE ZERO TO ANOM-SUM-AMT ANOM-SUMSQ-DEV.                            
014990     PERFORM 9311-LOOP THRU 9311-EXIT                                     
015000             VARYING WS-IX1 FROM 1 BY 1                                   
015010             UNTIL WS-IX1 > ANOM-A-CTR.                                   
015020     COMPUTE ANOM-MEAN-AMT ROUNDED = ANOM-SUM-AMT / ANOM-A-CTR.           
015030     PERFORM 9312-LOOP THRU 9312-EXIT                                     
015040             VARYING WS-IX1 FROM 1 BY 1                                   
015050             UNTIL WS-IX1 > ANOM-A-CTR.                                   
015060     COMPUTE ANOM-VARIANCE ROUNDED =                                      
015070        ANOM-SUMSQ-DEV / (ANOM-A-CTR - 1).                                
015080     MOVE ANOM-VARIANCE TO WS-SQRT-INPUT.                                 
015090     PERFORM 9330-SQUARE-ROOT THRU 9330-EXIT.                             
015100     MOVE WS-SQRT-RESULT TO ANOM-STDDEV.                                  
015110 9311-LOOP.                                                               
015120     SET ANOM-A-IX TO WS-IX1                                              
015130     ADD ANOM-A-AMOUNT (ANOM-A-IX) TO ANOM-SUM-AMT.                       
015140 9311-EXIT.                                                               
015150     EXIT.                                                                
015160 9312-LOOP.                                                               
015170     SET ANOM-A-IX TO WS-IX1                                              
015180     COMPUTE WS-ZS-DEV ROUNDED =                                          
015190        ANOM-A-AMOUNT (ANOM-A-IX) - ANOM-MEAN-AMT                         
015200     COMPUTE ANOM-SUMSQ-DEV ROUNDED =                                     
015210        ANOM-SUMSQ-DEV + (WS-ZS-DEV * WS-ZS-DEV).                         
015220 9312-EXIT.                                                               
015230     EXIT.                                                                
015240 9310-EXIT.                                                               
015250     EXIT.                                                                
015260 9315-ANOM-STATS-B.                                                       
015270     MOVE ZERO TO ANOM-SUM-AMT ANOM-SUMSQ-DEV.                            
015280     PERFORM 9316-LOOP THRU 9316-EXIT                                     
015290             VARYING WS-IX1 FROM 1 BY 1                                   
015300             UNTIL WS-IX1 > ANOM-B-CTR.                                   
015310     COMPUTE ANOM-MEAN-AMT ROUNDED = ANOM-SUM-AMT / ANOM-B-CTR.           
015320     PERFORM 9317-LOOP THRU 9317-EXIT                                     
015330             VARYING WS-IX1 FROM 1 BY 1                                   
015340             UNTIL WS-IX1 > ANOM-B-CTR.                                   
015350     COMPUTE ANOM-VARIANCE ROUNDED =                                      
015360        ANOM-SUMSQ-DEV / (ANOM-B-CTR - 1).                                
015370     MOVE ANOM-VARIANCE TO WS-SQRT-INPUT.                                 
015380     PERFORM 9330-SQUARE-ROOT THRU 9330-EXIT.                             
015390     MOVE WS-SQRT-RESULT TO ANOM-STDDEV.                                  
015400 9316-LOOP.                                                               
015410     SET ANOM-B-IX TO WS-IX1                                              
015420     ADD ANOM-B-AMOUNT (ANOM-B-IX) TO ANOM-SUM-AMT.                       
015430 9316-EXIT.                                                               
015440     EXIT.                                                                
015450 9317-LOOP.                                                               
015460     SET ANOM-B-IX TO WS-IX1                                              
015470     COMPUTE WS-ZS-DEV ROUNDED =                                          
015480        ANOM-B-AMOUNT (ANOM-B-IX) - ANOM-MEAN-AMT                         
015490     COMPUTE ANOM-SUMSQ-DEV ROUNDED =                                     
015500        ANOM-SUMSQ-DEV + (WS-ZS-DEV * WS-ZS-DEV).                         
015510 9317-EXIT.                                                               
015520     EXIT.                                                                
015530 9315-EXIT.                                                               
015540     EXIT.                                                                
015550*                                                                         
015560*    9330 - DIVIDE-AND-AVERAGE (NEWTON'S METHOD) SQUARE ROOT OF           
015570*    WS-SQRT-INPUT INTO WS-SQRT-RESULT.  TWENTY PASSES IS MORE            
015580*    THAN ENOUGH TO SETTLE TO FOUR DECIMAL PLACES FOR THE DOLLAR          
015590*    AMOUNTS THIS ROUTINE SEES.                                           
015600 9330-SQUARE-ROOT.                                                        
015610     IF WS-SQRT-INPUT = ZERO                                              
015620         MOVE ZERO TO WS-SQRT-RESULT                                      
015630     ELSE                                                                 
015640         MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS                              
015650         PERFORM 9331-SQRT-ITERATE THRU 9331-EXIT                         
015660             VARYING WS-SQRT-CTR FROM 1 BY 1                              
015670             UNTIL WS-SQRT-CTR > 20                                       
015680         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT                             
015690     END-IF.                                                              
015700 9330-EXIT.                                                               
015710     EXIT.                                                                
015720 9331-SQRT-ITERATE.                                                       
015730     COMPUTE WS-SQRT-GUESS ROUNDED =                                      
015740        (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.            
015750 9331-EXIT.                                                               
015760     EXIT.                                                                
015770*                                                                         
015780*    9400 - AGING ANALYSIS, SHARED BY ARREC AND APREC (AC0441).           
015790*    CALLER LOADS WS-AGE-TABLE-CTR / WS-AGE-TABLE-ENTRY (ENTRY-           
015800*    DATE, AMOUNT) BEFORE PERFORMING; RESULTS COME BACK IN THE            
015810*    AGE-xxx-TOTAL FIELDS OF WS-AGING-FIELDS.                             
015820 9400-AGING-GENERIC.                                                      
015830     MOVE ZERO TO AGE-CURRENT-TOTAL AGE-31-60-TOTAL                       
015840                  AGE-61-90-TOTAL AGE-OVER-90-TOTAL                       
015850                  AGE-GRAND-TOTAL.                                        
015860     PERFORM 9401-LOOP THRU 9401-EXIT                                     
015870             VARYING WS-IX1 FROM 1 BY 1                                   
015880             UNTIL WS-IX1 > WS-AGE-TABLE-CTR.                             
015890 9401-LOOP.                                                               
015900     SET WS-AGE-IX TO WS-IX1                                              
015910     MOVE WS-AGE-ENTRY-DATE (WS-AGE-IX) TO WS-DTD-DATE                    
015920     PERFORM 9600-DATE-TO-DAYS THRU 9600-EXIT                             
015930     COMPUTE AGE-DAYS-OUT = WS-AS-OF-DAYS - WS-DTD-DAYS                   
015940     ADD WS-AGE-AMOUNT (WS-AGE-IX) TO AGE-GRAND-TOTAL                     
015950     EVALUATE TRUE                                                        
015960         WHEN AGE-DAYS-OUT NOT > 30                                       
015970             ADD WS-AGE-AMOUNT (WS-AGE-IX)                                
015980                                  TO AGE-CURRENT-TOTAL                    
015990         WHEN AGE-DAYS-OUT NOT > 60                                       
016000             ADD WS-AGE-AMOUNT (WS-AGE-IX)                                
016010                                  TO AGE-31-60-TOTAL                      
016020         WHEN AGE-DAYS-OUT NOT > 90                                       
016030             ADD WS-AGE-AMOUNT (WS-AGE-IX)                                
016040                                  TO AGE-61-90-TOTAL                      
016050         WHEN OTHER                                                       
016060             ADD WS-AGE-AMOUNT (WS-AGE-IX)                                
016070                                  TO AGE-OVER-90-TOTAL                    
016080     END-EVALUATE.                                                        
016090 9401-EXIT.                                                               
016100     EXIT.                                                                
016110 9400-EXIT.                                                               
016120     EXIT.                                                                
016130*                                                                         
016140*    9500 - CUSTOMER/VENDOR CONCENTRATION, SHARED BY ARREC AND            
016150*    APREC.  CALLER LOADS WS-PARTY-TABLE FROM ITS OPEN-ITEM SET           
016160*    (ONE ROW PER DISTINCT PARTY, WITH ENTRY COUNT, AMOUNT SUM,           
016170*    MIN/MAX ENTRY DATE ALREADY ACCUMULATED) BEFORE PERFORMING.           
016180 9500-CONCENTRATION-GENERIC.                                              
016190     MOVE ZERO TO CONC-GRAND-TOTAL CONC-HIGH-CTR.                         
016200     PERFORM 9501-LOOP THRU 9501-EXIT                                     
016210             VARYING WS-IX1 FROM 1 BY 1                                   
016220             UNTIL WS-IX1 > WS-PARTY-COUNT.                               
016230     IF CONC-GRAND-TOTAL NOT = ZERO                                       
016240         PERFORM 9502-LOOP THRU 9502-EXIT                                 
016250                 VARYING WS-IX1 FROM 1 BY 1                               
016260                 UNTIL WS-IX1 > WS-PARTY-COUNT.                           
016270     END-IF.                                                              
016280 9501-LOOP.                                                               
016290     SET WS-PARTY-IX TO WS-IX1                                            
016300     ADD WS-PARTY-AMT (WS-PARTY-IX) TO CONC-GRAND-TOTAL.                  
016310 9501-EXIT.                                                               
016320     EXIT.                                                                
016330 9502-LOOP.                                                               
016340         SET WS-PARTY-IX TO WS-IX1                                        
016350         COMPUTE CONC-PCT ROUNDED =                                       
016360            WS-PARTY-AMT (WS-PARTY-IX) / CONC-GRAND-TOTAL                 
016370         IF CONC-PCT > 0.1000                                             
016380             ADD 1 TO CONC-HIGH-CTR                                       
016390         END-IF.                                                          
016400 9502-EXIT.                                                               
016410     EXIT.                                                                
016420 9500-EXIT.                                                               
016430     EXIT.                                                                
016440*                                                                         
016450*    9600 - CONVERT AN 8-DIGIT YYYYMMDD DATE (WS-DTD-DATE) INTO           
016460*    A DAY NUMBER (WS-DTD-DAYS) SO PARAGRAPHS CAN SUBTRACT DATES.         
016470*    NOT TRUE JULIAN - GOOD ENOUGH FOR DAY-DIFFERENCE ARITHMETIC          
016480*    SINCE BOTH SIDES OF EVERY SUBTRACTION USE THE SAME ROUTINE.          
016490 9600-DATE-TO-DAYS.                                                       
016500     MOVE WS-DTD-YYYY TO WS-DTD-YEAR-1.                                   
016510     MOVE 'N' TO WS-DTD-LEAP-SW.                                          
016520     DIVIDE WS-DTD-YEAR-1 BY 4 GIVING WS-IX1                              
016530         REMAINDER WS-IX2.                                                
016540     IF WS-IX2 = 0                                                        
016550         DIVIDE WS-DTD-YEAR-1 BY 100 GIVING WS-IX1                        
016560             REMAINDER WS-IX2                                             
016570         IF WS-IX2 NOT = 0                                                
016580             SET WS-DTD-IS-LEAP TO TRUE                                   
016590         ELSE                                                             
016600             DIVIDE WS-DTD-YEAR-1 BY 400 GIVING WS-IX1                    
016610                 REMAINDER WS-IX2                                         
016620             IF WS-IX2 = 0                                                
016630                 SET WS-DTD-IS-LEAP TO TRUE                               
016640             END-IF                                                       
016650         END-IF                                                           
016660     END-IF.                                                              
016670     COMPUTE WS-DTD-DAYS =                                                
016680        (WS-DTD-YEAR-1 * 365) + (WS-DTD-YEAR-1 / 4)                       
016690        - (WS-DTD-YEAR-1 / 100) + (WS-DTD-YEAR-1 / 400)                   
016700        + WS-CUM-DAYS (WS-DTD-MM) + WS-DTD-DD.                            
016710     IF WS-DTD-IS-LEAP AND WS-DTD-MM > 2                                  
016720         ADD 1 TO WS-DTD-DAYS                                             
016730     END-IF.                                                              
016740 9600-EXIT.                                                               
016750     EXIT.                                                                
016760*                                                                         
016770*    ===========================================================          
016780*    2000 - AR SUBLEDGER VS GL AR CONTROL.                                
016790*    ===========================================================          
016800 2000-ARREC-RTN.                                                          
016810     PERFORM 2010-ARREC-LOAD          THRU 2010-EXIT.                     
016820     PERFORM 2100-ARREC-UNMATCHED     THRU 2100-EXIT.                     
016830     PERFORM 2200-ARREC-DUPLICATE     THRU 2200-EXIT.                     
016840     PERFORM 2300-ARREC-OUTLIER       THRU 2300-EXIT.                     
016850     PERFORM 2400-ARREC-BALANCE       THRU 2400-EXIT.                     
016860     PERFORM 2500-ARREC-AGING         THRU 2500-EXIT.                     
016870     PERFORM 2600-ARREC-CONCENTRATION THRU 2600-EXIT.                     
016880     PERFORM 2700-ARREC-WRITEOFF      THRU 2700-EXIT.                     
016890     PERFORM 2800-ARREC-ACCRUED       THRU 2800-EXIT.                     
016900     PERFORM 2900-ARREC-REPORT        THRU 2900-EXIT.                     
016910 2000-EXIT.                                                               
016920     EXIT.                                                                
016930*                                                                         
016940*    2010 - LOAD THE AR SUBLEDGER (TABLE A), THE GL AR ENTRIES            
016950*    (TABLE B) AND THE ALLOWANCE FILE.  KEY1 = ITEM-ID FOR THE            
016960*    MATCH LOGIC; ENTRY-TYPE AND PARTY-ID RIDE ALONG IN KEY2/             
016970*    KEY3 SINCE ANOM-KEY-COUNT OF 1 LEAVES THEM OUT OF THE                
016980*    COMPARE - THIS SAVES BUILDING A SEPARATE LOOKUP TABLE FOR            
016990*    THE WRITE-OFF AND ACCRUED PARAGRAPHS BELOW.                          
017000 2010-ARREC-LOAD.                                                         
017010     MOVE ZERO TO ANOM-A-CTR ANOM-B-CTR WS-AGE-TABLE-CTR                  
017020                  WS-PARTY-COUNT WS-ALW-TABLE-CTR.                        
017030     MOVE ZERO TO SUB-BAL-TOTAL GL-BAL-TOTAL.                             
017040     PERFORM 2015-LOOP THRU 2015-EXIT                                     
017050             UNTIL ARS-EOF.                                               
017060     PERFORM 2016-LOOP THRU 2016-EXIT                                     
017070             UNTIL ARG-EOF.                                               
017080     PERFORM 2017-LOOP THRU 2017-EXIT                                     
017090             UNTIL ALW-EOF.                                               
017100 2015-LOOP.                                                               
017110     READ ARS-FILE INTO ARS-OPEN-ITEM-REC                                 
017120         AT END                                                           
017130             SET ARS-EOF TO TRUE                                          
017140         NOT AT END                                                       
017150             PERFORM 2011-ARREC-LOAD-ARS THRU 2011-EXIT                   
017160     END-READ.                                                            
017170 2015-EXIT.                                                               
017180     EXIT.                                                                
017190 2016-LOOP.                                                               
017200     READ ARG-FILE INTO ARG-OPEN-ITEM-REC                                 
017210         AT END                                                           
017220             SET ARG-EOF TO TRUE                                          
017230         NOT AT END                                                       
017240             PERFORM 2012-ARREC-LOAD-ARG THRU 2012-EXIT                   
017250     END-READ.                                                            
017260 2016-EXIT.                                                               
017270     EXIT.                                                                
017280 2017-LOOP.                                                               
017290     READ ALW-FILE INTO ALW-ALLOWANCE-REC                                 
017300         AT END                                                           
017310             SET ALW-EOF TO TRUE                                          
017320         NOT AT END                                                       
017330             PERFORM 2013-ARREC-LOAD-ALW THRU 2013-EXIT                   
017340     END-READ.                                                            
017350 2017-EXIT.                                                               
017360     EXIT.                                                                
017370 2010-EXIT.                                                               
017380     EXIT.                                                                
017390 2011-ARREC-LOAD-ARS.                                                     
017400     ADD 1 TO ANOM-A-CTR.                                                 
017410     SET ANOM-A-IX TO ANOM-A-CTR.                                         
017420     MOVE SPACES TO ANOM-A-KEY1 (ANOM-A-IX)                               
017430                    ANOM-A-KEY2 (ANOM-A-IX)                               
017440                    ANOM-A-KEY3 (ANOM-A-IX).                              
017450     MOVE ARS-ITEM-ID       TO ANOM-A-KEY1 (ANOM-A-IX).                   
017460     MOVE ARS-ENTRY-TYPE    TO ANOM-A-KEY2 (ANOM-A-IX).                   
017470     MOVE ARS-PARTY-ID      TO ANOM-A-KEY3 (ANOM-A-IX).                   
017480     MOVE ARS-AMOUNT        TO ANOM-A-AMOUNT (ANOM-A-IX).                 
017490     MOVE 'N'               TO ANOM-A-MATCH-SW (ANOM-A-IX)                
017500                               ANOM-A-DUP-SW (ANOM-A-IX)                  
017510                               ANOM-A-OUTLIER-SW (ANOM-A-IX).             
017520     ADD ARS-AMOUNT TO SUB-BAL-TOTAL.                                     
017530     ADD 1 TO WS-AGE-TABLE-CTR.                                           
017540     SET WS-AGE-IX TO WS-AGE-TABLE-CTR.                                   
017550     MOVE ARS-ENTRY-DATE TO WS-AGE-ENTRY-DATE (WS-AGE-IX).                
017560     MOVE ARS-AMOUNT     TO WS-AGE-AMOUNT (WS-AGE-IX).                    
017570     MOVE ARS-PARTY-ID   TO WS-PARTY-SRCH-ID.                             
017580     MOVE ARS-ENTRY-DATE TO WS-PARTY-SRCH-DATE.                           
017590     MOVE ARS-AMOUNT     TO WS-PARTY-SRCH-AMT.                            
017600     PERFORM 2014-ARREC-PARTY-ACCUM THRU 2014-EXIT.                       
017610 2011-EXIT.                                                               
017620     EXIT.                                                                
017630 2012-ARREC-LOAD-ARG.                                                     
017640     ADD 1 TO ANOM-B-CTR.                                                 
017650     SET ANOM-B-IX TO ANOM-B-CTR.                                         
017660     MOVE SPACES TO ANOM-B-KEY1 (ANOM-B-IX)                               
017670                    ANOM-B-KEY2 (ANOM-B-IX)                               
017680                    ANOM-B-KEY3 (ANOM-B-IX).                              
017690     MOVE ARG-ITEM-ID       TO ANOM-B-KEY1 (ANOM-B-IX).                   
017700     MOVE ARG-ENTRY-TYPE    TO ANOM-B-KEY2 (ANOM-B-IX).                   
017710     MOVE ARG-AMOUNT        TO ANOM-B-AMOUNT (ANOM-B-IX).                 
017720     MOVE 'N'               TO ANOM-B-MATCH-SW (ANOM-B-IX)                
017730                               ANOM-B-DUP-SW (ANOM-B-IX)                  
017740                               ANOM-B-OUTLIER-SW (ANOM-B-IX).             
017750     ADD ARG-AMOUNT TO GL-BAL-TOTAL.                                      
017760 2012-EXIT.                                                               
017770     EXIT.                                                                
017780 2013-ARREC-LOAD-ALW.                                                     
017790     ADD 1 TO WS-ALW-TABLE-CTR.                                           
017800     SET WS-ALW-IX TO WS-ALW-TABLE-CTR.                                   
017810     MOVE ALW-ITEM-ID   TO WS-ALW-ITEM-ID (WS-ALW-IX).                    
017820     MOVE ALW-AMOUNT    TO WS-ALW-AMOUNT (WS-ALW-IX).                     
017830     MOVE ALW-ENTRY-TYPE TO WS-ALW-TYPE (WS-ALW-IX).                      
017840     ADD ALW-AMOUNT TO AR-ALLOW-BALANCE.                                  
017850 2013-EXIT.                                                               
017860     EXIT.                                                                
017870*                                                                         
017880*    2014 - ACCUMULATE ONE OPEN-ITEM ROW INTO WS-PARTY-TABLE BY           
017890*    PARTY ID (LINEAR SEARCH - PARTY COUNTS PER CLIENT ARE SMALL          
017900*    ENOUGH THAT A TABLE SEARCH BEATS SORTING A THIRD FILE).              
017910*    CALLER SETS WS-PARTY-SRCH-ID/DATE/AMT BEFORE PERFORMING.             
017920 2014-ARREC-PARTY-ACCUM.                                                  
017930     MOVE 'N' TO WS-PARTY-FOUND-SW.                                       
017940     PERFORM 2018-LOOP THRU 2018-EXIT                                     
017950             VARYING WS-IX3 FROM 1 BY 1                                   
017960             UNTIL WS-IX3 > WS-PARTY-COUNT.                               
017970     IF WS-PARTY-FOUND-SW = 'N'                                           
017980         ADD 1 TO WS-PARTY-COUNT                                          
017990         SET WS-PARTY-IX TO WS-PARTY-COUNT                                
018000         MOVE WS-PARTY-SRCH-ID   TO WS-PARTY-ID (WS-PARTY-IX)             
018010         MOVE 1                  TO WS-PARTY-QTY (WS-PARTY-IX)            
018020         MOVE WS-PARTY-SRCH-AMT  TO WS-PARTY-AMT (WS-PARTY-IX)            
018030         MOVE WS-PARTY-SRCH-DATE                                          
018040                              TO WS-PARTY-MIN-DATE (WS-PARTY-IX)          
018050         MOVE WS-PARTY-SRCH-DATE                                          
018060                              TO WS-PARTY-MAX-DATE (WS-PARTY-IX)          
018070     END-IF.                                                              
018080 2018-LOOP.                                                               
018090     SET WS-PARTY-IX TO WS-IX3                                            
018100     IF WS-PARTY-ID (WS-PARTY-IX) = WS-PARTY-SRCH-ID                      
018110         MOVE 'Y' TO WS-PARTY-FOUND-SW                                    
018120         ADD 1 TO WS-PARTY-QTY (WS-PARTY-IX)                              
018130         ADD WS-PARTY-SRCH-AMT TO WS-PARTY-AMT (WS-PARTY-IX)              
018140         IF WS-PARTY-SRCH-DATE <                                          
018150            WS-PARTY-MIN-DATE (WS-PARTY-IX)                               
018160             MOVE WS-PARTY-SRCH-DATE                                      
018170                  TO WS-PARTY-MIN-DATE (WS-PARTY-IX)                      
018180         END-IF                                                           
018190         IF WS-PARTY-SRCH-DATE >                                          
018200            WS-PARTY-MAX-DATE (WS-PARTY-IX)                               
018210             MOVE WS-PARTY-SRCH-DATE                                      
018220                  TO WS-PARTY-MAX-DATE (WS-PARTY-IX)                      
018230         END-IF                                                           
018240     END-IF.                                                              
018250 2018-EXIT.                                                               
018260     EXIT.                                                                
018270 2014-EXIT.                                                               
018280     EXIT.                                                                
018290*                                                                         
018300 2100-ARREC-UNMATCHED.                                                    
018310     MOVE 1   TO ANOM-KEY-COUNT.                                          
018320     MOVE 'Y' TO ANOM-USE-AMT-KEY.                                        
018330     PERFORM 9100-ANOM-UNMATCHED THRU 9100-EXIT.                          
018340 2100-EXIT.                                                               
018350     EXIT.                                                                
018360*                                                                         
018370 2200-ARREC-DUPLICATE.                                                    
018380     MOVE 'N' TO ANOM-USE-AMT-KEY.                                        
018390     PERFORM 9200-ANOM-DUPLICATE THRU 9200-EXIT.                          
018400 2200-EXIT.                                                               
018410     EXIT.                                                                
018420*                                                                         
018430 2300-ARREC-OUTLIER.                                                      
018440     PERFORM 9300-ANOM-OUTLIER THRU 9300-EXIT.                            
018450     MOVE ANOM-UNMATCHED-A-CTR TO AR-UNMTCH-A-CTR.                        
018460     MOVE ANOM-UNMATCHED-B-CTR TO AR-UNMTCH-B-CTR.                        
018470     MOVE ANOM-DUP-A-CTR       TO AR-DUP-A-CTR.                           
018480     MOVE ANOM-DUP-B-CTR       TO AR-DUP-B-CTR.                           
018490     MOVE ANOM-OUTLIER-A-CTR   TO AR-OUTLR-A-CTR.                         
018500     MOVE ANOM-OUTLIER-B-CTR   TO AR-OUTLR-B-CTR.                         
018510 2300-EXIT.                                                               
018520     EXIT.                                                                
018530*                                                                         
018540 2400-ARREC-BALANCE.                                                      
018550     COMPUTE BAL-DIFF-AMOUNT ROUNDED =                                    
018560        SUB-BAL-TOTAL - GL-BAL-TOTAL.                                     
018570     IF BAL-DIFF-AMOUNT = ZERO                                            
018580         SET BAL-IS-RECONCILED TO TRUE                                    
018590     ELSE                                                                 
018600         MOVE 'N' TO BAL-RECON-SW.                                        
018610 2400-EXIT.                                                               
018620     EXIT.                                                                
018630*                                                                         
018640 2500-ARREC-AGING.                                                        
018650     PERFORM 9400-AGING-GENERIC THRU 9400-EXIT.                           
018660 2500-EXIT.                                                               
018670     EXIT.                                                                
018680*                                                                         
018690 2600-ARREC-CONCENTRATION.                                                
018700     PERFORM 9500-CONCENTRATION-GENERIC THRU 9500-EXIT.                   
018710 2600-EXIT.                                                               
018720     EXIT.                                                                
018730*                                                                         
018740*    2700 - WRITE-OFF AND ALLOWANCE ANALYSIS.                             
018750 2700-ARREC-WRITEOFF.                                                     
018760     MOVE ZERO TO AR-WRITEOFF-TOTAL AR-UNREC-WRITEOFF-CTR.                
018770     PERFORM 2702-LOOP THRU 2702-EXIT                                     
018780             VARYING WS-IX1 FROM 1 BY 1                                   
018790             UNTIL WS-IX1 > ANOM-A-CTR.                                   
018800     IF SUB-BAL-TOTAL = ZERO                                              
018810         MOVE ZERO TO AR-WRITEOFF-RATIO                                   
018820     ELSE                                                                 
018830         COMPUTE AR-WRITEOFF-RATIO ROUNDED =                              
018840            AR-WRITEOFF-TOTAL / SUB-BAL-TOTAL.                            
018850 2701-LOOP.                                                               
018860             SET WS-ALW-IX TO WS-IX2                                      
018870             IF WS-ALW-ITEM-ID (WS-ALW-IX) =                              
018880                ANOM-A-KEY1 (ANOM-A-IX)                                   
018890                AND WS-ALW-TYPE (WS-ALW-IX) = 'WRITE-OFF '                
018900                 MOVE 'Y' TO WS-PARTY-FOUND-SW                            
018910             END-IF.                                                      
018920 2701-EXIT.                                                               
018930     EXIT.                                                                
018940 2702-LOOP.                                                               
018950     SET ANOM-A-IX TO WS-IX1                                              
018960     IF ANOM-A-KEY2 (ANOM-A-IX) = 'WRITE-OFF '                            
018970         ADD ANOM-A-AMOUNT (ANOM-A-IX) TO AR-WRITEOFF-TOTAL               
018980         MOVE 'N' TO WS-PARTY-FOUND-SW                                    
018990         PERFORM 2701-LOOP THRU 2701-EXIT                                 
019000                 VARYING WS-IX2 FROM 1 BY 1                               
019010                 UNTIL WS-IX2 > WS-ALW-TABLE-CTR.                         
019020         IF WS-PARTY-FOUND-SW = 'N'                                       
019030             ADD 1 TO AR-UNREC-WRITEOFF-CTR                               
019040         END-IF                                                           
019050     END-IF.                                                              
019060 2702-EXIT.                                                               
019070     EXIT.                                                                
019080 2700-EXIT.                                                               
019090     EXIT.                                                                
019100*                                                                         
019110*    2800 - ACCRUED-ENTRY ANALYSIS.  COMPACT THE TWO ANOM TABLES          
019120*    DOWN TO THEIR ACCRUED-TYPE ROWS IN PLACE (SAFE - THE WRITE           
019130*    POINTER NEVER PASSES THE READ POINTER) AND RUN THE COMMON            
019140*    UNMATCHED LOGIC OVER JUST THAT SUBSET.                               
019150 2800-ARREC-ACCRUED.                                                      
019160     MOVE ZERO TO WS-IX2.                                                 
019170     PERFORM 2801-LOOP THRU 2801-EXIT                                     
019180             VARYING WS-IX1 FROM 1 BY 1                                   
019190             UNTIL WS-IX1 > ANOM-A-CTR.                                   
019200     MOVE WS-IX2 TO ANOM-A-CTR.                                           
019210     MOVE ZERO TO WS-IX2.                                                 
019220     PERFORM 2802-LOOP THRU 2802-EXIT                                     
019230             VARYING WS-IX1 FROM 1 BY 1                                   
019240             UNTIL WS-IX1 > ANOM-B-CTR.                                   
019250     MOVE WS-IX2 TO ANOM-B-CTR.                                           
019260     PERFORM 2803-LOOP THRU 2803-EXIT                                     
019270             VARYING WS-IX1 FROM 1 BY 1                                   
019280             UNTIL WS-IX1 > ANOM-A-CTR.                                   
019290     PERFORM 2804-LOOP THRU 2804-EXIT                                     
019300             VARYING WS-IX1 FROM 1 BY 1                                   
019310             UNTIL WS-IX1 > ANOM-B-CTR.                                   
019320     MOVE ZERO TO AR-ACCRUED-TOTAL GL-ACCRUED-TOTAL.                      
019330     PERFORM 2805-LOOP THRU 2805-EXIT                                     
019340             VARYING WS-IX1 FROM 1 BY 1                                   
019350             UNTIL WS-IX1 > ANOM-A-CTR.                                   
019360     PERFORM 2806-LOOP THRU 2806-EXIT                                     
019370             VARYING WS-IX1 FROM 1 BY 1                                   
019380             UNTIL WS-IX1 > ANOM-B-CTR.                                   
019390     MOVE 1   TO ANOM-KEY-COUNT.                                          
019400     MOVE 'Y' TO ANOM-USE-AMT-KEY.                                        
019410     PERFORM 9100-ANOM-UNMATCHED THRU 9100-EXIT.                          
019420     COMPUTE AR-ACCRUED-IMPACT ROUNDED =                                  
019430        AR-ACCRUED-TOTAL - GL-ACCRUED-TOTAL.                              
019440 2801-LOOP.                                                               
019450     SET ANOM-A-IX TO WS-IX1                                              
019460     IF ANOM-A-KEY2 (ANOM-A-IX) = 'ACCRUED   '                            
019470         ADD 1 TO WS-IX2                                                  
019480         SET ANOM-A-IX TO WS-IX2                                          
019490         SET WS-IX3 TO WS-IX1                                             
019500         MOVE ANOM-A-ENTRY (WS-IX3) TO ANOM-A-ENTRY (WS-IX2)              
019510     END-IF.                                                              
019520 2801-EXIT.                                                               
019530     EXIT.                                                                
019540 2802-LOOP.                                                               
019550     SET ANOM-B-IX TO WS-IX1                                              
019560     IF ANOM-B-KEY2 (ANOM-B-IX) = 'ACCRUED   '                            
019570         ADD 1 TO WS-IX2                                                  
019580         SET ANOM-B-IX TO WS-IX2                                          
019590         SET WS-IX3 TO WS-IX1                                             
019600         MOVE ANOM-B-ENTRY (WS-IX3) TO ANOM-B-ENTRY (WS-IX2)              
019610     END-IF.                                                              
019620 2802-EXIT.                                                               
019630     EXIT.                                                                
019640 2803-LOOP.                                                               
019650     SET ANOM-A-IX TO WS-IX1                                              
019660     MOVE 'N' TO ANOM-A-MATCH-SW (ANOM-A-IX)                              
019670                 ANOM-A-DUP-SW (ANOM-A-IX)                                
019680                 ANOM-A-OUTLIER-SW (ANOM-A-IX).                           
019690 2803-EXIT.                                                               
019700     EXIT.                                                                
019710 2804-LOOP.                                                               
019720     SET ANOM-B-IX TO WS-IX1                                              
019730     MOVE 'N' TO ANOM-B-MATCH-SW (ANOM-B-IX)                              
019740                 ANOM-B-DUP-SW (ANOM-B-IX)                                
019750                 ANOM-B-OUTLIER-SW (ANOM-B-IX).                           
019760 2804-EXIT.                                                               
019770     EXIT.                                                                
019780 2805-LOOP.                                                               
019790     SET ANOM-A-IX TO WS-IX1                                              
019800     ADD ANOM-A-AMOUNT (ANOM-A-IX) TO AR-ACCRUED-TOTAL.                   
019810 2805-EXIT.                                                               
019820     EXIT.                                                                
019830 2806-LOOP.                                                               
019840     SET ANOM-B-IX TO WS-IX1                                              
019850     ADD ANOM-B-AMOUNT (ANOM-B-IX) TO GL-ACCRUED-TOTAL.                   
019860 2806-EXIT.                                                               
019870     EXIT.                                                                
019880 2800-EXIT.                                                               
019890     EXIT.                                                                
019900*                                                                         
019910*    2900 - WRITE THE AR RECONCILIATION REPORT SECTION.                   
019920 2900-ARREC-REPORT.                                                       
019930     MOVE SPACES TO RPT-LINE-TEXT.                                        
019940     STRING '=== AR RECONCILIATION ===' DELIMITED BY SIZE                 
019950         INTO RPT-LINE-TEXT.                                              
019960     WRITE RPT-REC.                                                       
019970     MOVE SUB-BAL-TOTAL TO RPT-EDIT-AMT.                                  
019980     MOVE SPACES TO RPT-LINE-TEXT.                                        
019990     STRING 'AR SUBLEDGER TOTAL ....... ' DELIMITED BY SIZE               
020000         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
020010     WRITE RPT-REC.                                                       
020020     MOVE GL-BAL-TOTAL TO RPT-EDIT-AMT.                                   
020030     MOVE SPACES TO RPT-LINE-TEXT.                                        
020040     STRING 'GL AR CONTROL TOTAL ...... ' DELIMITED BY SIZE               
020050         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
020060     WRITE RPT-REC.                                                       
020070     MOVE BAL-DIFF-AMOUNT TO RPT-EDIT-AMT.                                
020080     MOVE SPACES TO RPT-LINE-TEXT.                                        
020090     STRING 'DIFFERENCE ............... ' DELIMITED BY SIZE               
020100         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
020110     WRITE RPT-REC.                                                       
020120     MOVE SPACES TO RPT-LINE-TEXT.                                        
020130     IF BAL-IS-RECONCILED                                                 
020140         STRING 'STATUS .................... RECONCILED'                  
020150             DELIMITED BY SIZE INTO RPT-LINE-TEXT                         
020160     ELSE                                                                 
020170         STRING 'STATUS .................... NOT RECONCILED'              
020180             DELIMITED BY SIZE INTO RPT-LINE-TEXT                         
020190     END-IF.                                                              
020200     WRITE RPT-REC.                                                       
020210     MOVE SPACES TO RPT-LINE-TEXT.                                        
020220     STRING 'UNMATCHED AR / GL ITEMS ... ' DELIMITED BY SIZE              
020230         AR-UNMTCH-A-CTR DELIMITED BY SIZE ' / ' DELIMITED                
020240         BY SIZE AR-UNMTCH-B-CTR DELIMITED BY SIZE                        
020250         INTO RPT-LINE-TEXT.                                              
020260     WRITE RPT-REC.                                                       
020270     MOVE SPACES TO RPT-LINE-TEXT.                                        
020280     STRING 'DUPLICATE AR / GL ITEMS ... ' DELIMITED BY SIZE              
020290         AR-DUP-A-CTR DELIMITED BY SIZE ' / ' DELIMITED                   
020300         BY SIZE AR-DUP-B-CTR DELIMITED BY SIZE                           
020310         INTO RPT-LINE-TEXT.                                              
020320     WRITE RPT-REC.                                                       
020330     MOVE SPACES TO RPT-LINE-TEXT.                                        
020340     STRING 'OUTLIER AR / GL ITEMS ..... ' DELIMITED BY SIZE              
020350         AR-OUTLR-A-CTR DELIMITED BY SIZE ' / ' DELIMITED                 
020360         BY SIZE AR-OUTLR-B-CTR DELIMITED BY SIZE                         
020370         INTO RPT-LINE-TEXT.                                              
020380     WRITE RPT-REC.                                                       
020390     MOVE AGE-CURRENT-TOTAL TO RPT-EDIT-AMT.                              
020400     MOVE SPACES TO RPT-LINE-TEXT.                                        
020410     STRING 'AGING - CURRENT ........... ' DELIMITED BY SIZE              
020420         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
020430     WRITE RPT-REC.                                                       
020440     MOVE AGE-31-60-TOTAL TO RPT-EDIT-AMT.                                
020450     MOVE SPACES TO RPT-LINE-TEXT.                                        
020460     STRING 'AGING - 31-60 DAYS ........ ' DELIMITED BY SIZE              
020470         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
020480     WRITE RPT-REC.                                                       
020490     MOVE AGE-61-90-TOTAL TO RPT-EDIT-AMT.                                
020500     MOVE SPACES TO RPT-LINE-TEXT.                                        
020510     STRING 'AGING - 61-90 DAYS ........ ' DELIMITED BY SIZE              
020520         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
020530     WRITE RPT-REC.                                                       
020540     MOVE AGE-OVER-90-TOTAL TO RPT-EDIT-AMT.                              
020550     MOVE SPACES TO RPT-LINE-TEXT.                                        
020560     STRING 'AGING - OVER 90 DAYS ...... ' DELIMITED BY SIZE              
020570         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
020580     WRITE RPT-REC.                                                       
020590     MOVE AGE-GRAND-TOTAL TO RPT-EDIT-AMT.                                
020600     MOVE SPACES TO RPT-LINE-TEXT.                                        
020610     STRING 'TOTAL OUTSTANDING ......... ' DELIMITED BY SIZE              
020620         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
020630     WRITE RPT-REC.                                                       
020640     MOVE AR-ALLOW-BALANCE TO RPT-EDIT-AMT.                               
020650     MOVE SPACES TO RPT-LINE-TEXT.                                        
020660     STRING 'ALLOWANCE BALANCE ......... ' DELIMITED BY SIZE              
020670         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
020680     WRITE RPT-REC.                                                       
020690     MOVE AR-WRITEOFF-RATIO TO RPT-EDIT-PCT.                              
020700     MOVE SPACES TO RPT-LINE-TEXT.                                        
020710     STRING 'WRITE-OFF RATIO ........... ' DELIMITED BY SIZE              
020720         RPT-EDIT-PCT DELIMITED BY SIZE '%' DELIMITED BY SIZE             
020730         INTO RPT-LINE-TEXT.                                              
020740     WRITE RPT-REC.                                                       
020750     MOVE AR-ACCRUED-IMPACT TO RPT-EDIT-AMT.                              
020760     MOVE SPACES TO RPT-LINE-TEXT.                                        
020770     STRING 'ACCRUED IMPACT ............ ' DELIMITED BY SIZE              
020780         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
020790     WRITE RPT-REC.                                                       
020800     PERFORM 2901-LOOP THRU 2901-EXIT                                     
020810             VARYING WS-IX1 FROM 1 BY 1                                   
020820             UNTIL WS-IX1 > WS-PARTY-COUNT.                               
020830 2901-LOOP.                                                               
020840     SET WS-PARTY-IX TO WS-IX1                                            
020850     IF CONC-GRAND-TOTAL NOT = ZERO                                       
020860         COMPUTE CONC-PCT ROUNDED =                                       
020870            WS-PARTY-AMT (WS-PARTY-IX) / CONC-GRAND-TOTAL                 
020880         IF CONC-PCT > 0.1000                                             
020890             IF WS-PARTY-MAX-DATE (WS-PARTY-IX) >                         
020900                WS-PARTY-MIN-DATE (WS-PARTY-IX)                           
020910                 MOVE 'INCREASING' TO CONC-TREND                          
020920             ELSE                                                         
020930                 MOVE 'STABLE    ' TO CONC-TREND                          
020940             END-IF                                                       
020950             IF WS-PARTY-QTY (WS-PARTY-IX) > 1                            
020960                 MOVE 'Y' TO CONC-MULTI-SW                                
020970             ELSE                                                         
020980                 MOVE 'N' TO CONC-MULTI-SW                                
020990             END-IF                                                       
021000             MOVE SPACES TO RPT-LINE-TEXT                                 
021010             MOVE WS-PARTY-AMT (WS-PARTY-IX) TO RPT-EDIT-AMT              
021020             MOVE CONC-PCT TO RPT-EDIT-PCT                                
021030             STRING 'HIGH CONCENTRATION CUSTOMER '                        
021040                 DELIMITED BY SIZE                                        
021050                 WS-PARTY-ID (WS-PARTY-IX) DELIMITED BY SIZE              
021060                 ' ' DELIMITED BY SIZE                                    
021070                 RPT-EDIT-AMT DELIMITED BY SIZE                           
021080                 ' ' DELIMITED BY SIZE                                    
021090                 RPT-EDIT-PCT DELIMITED BY SIZE                           
021100                 '% TREND=' DELIMITED BY SIZE                             
021110                 CONC-TREND DELIMITED BY SIZE                             
021120                 ' MULTI-INVOICE=' DELIMITED BY SIZE                      
021130                 CONC-MULTI-SW DELIMITED BY SIZE                          
021140                 INTO RPT-LINE-TEXT                                       
021150             WRITE RPT-REC                                                
021160         END-IF                                                           
021170     END-IF.                                                              
021180 2901-EXIT.                                                               
021190     EXIT.                                                                
021200 2900-EXIT.                                                               
021210     EXIT.                                                                
021220*                                                                         
021230*    ===========================================================          
021240*    3000 - AP SUBLEDGER VS GL AP CONTROL.                                
021250*    ===========================================================          
021260 3000-APREC-RTN.                                                          
021270     PERFORM 3010-APREC-LOAD          THRU 3010-EXIT.                     
021280     PERFORM 3100-APREC-UNMATCHED     THRU 3100-EXIT.                     
021290     PERFORM 3200-APREC-DUPLICATE     THRU 3200-EXIT.                     
021300     PERFORM 3300-APREC-OUTLIER       THRU 3300-EXIT.                     
021310     PERFORM 3400-APREC-BALANCE       THRU 3400-EXIT.                     
021320     PERFORM 3500-APREC-AGING         THRU 3500-EXIT.                     
021330     PERFORM 3600-APREC-CONCENTRATION THRU 3600-EXIT.                     
021340     PERFORM 3700-APREC-GAAP          THRU 3700-EXIT.                     
021350     PERFORM 3800-APREC-CREDIT-CARD   THRU 3800-EXIT.                     
021360     PERFORM 3850-APREC-BATCH-PAY     THRU 3850-EXIT.                     
021370     PERFORM 3900-APREC-REPORT        THRU 3900-EXIT.                     
021380 3000-EXIT.                                                               
021390     EXIT.                                                                
021400*                                                                         
021410*    3010 - LOAD THE AP SUBLEDGER (TABLE A), THE GL AP ENTRIES            
021420*    (TABLE B), THE CREDIT-CARD STATEMENT AND THE BATCH PAYMENT           
021430*    FILE.  KEY2 CARRIES ENTRY-TYPE/PAY-METHOD AGAIN SO 3700's            
021440*    GAAP GROUPING AND 3800's CARD MATCH DO NOT NEED A SECOND             
021450*    PASS OF APS-FILE.                                                    
021460 3010-APREC-LOAD.                                                         
021470     MOVE ZERO TO ANOM-A-CTR ANOM-B-CTR WS-AGE-TABLE-CTR                  
021480                  WS-PARTY-COUNT WS-APBILL-CTR WS-CCS-TABLE-CTR           
021490                  WS-BPY-TABLE-CTR GAAP-MONTH-CTR.                        
021500     MOVE ZERO TO SUB-BAL-TOTAL GL-BAL-TOTAL CC-CARD-TOTAL.               
021510     PERFORM 3016-LOOP THRU 3016-EXIT                                     
021520             UNTIL APS-EOF.                                               
021530     PERFORM 3017-LOOP THRU 3017-EXIT                                     
021540             UNTIL APG-EOF.                                               
021550     PERFORM 3018-LOOP THRU 3018-EXIT                                     
021560             UNTIL CCS-EOF.                                               
021570     PERFORM 3019-LOOP THRU 3019-EXIT                                     
021580             UNTIL BPY-EOF.                                               
021590     IF WS-CCS-TABLE-CTR > 0                                              
021600         SET CCS-PRESENT TO TRUE.                                         
021610     IF WS-BPY-TABLE-CTR > 0                                              
021620         SET BPY-PRESENT TO TRUE.                                         
021630 3016-LOOP.                                                               
021640     READ APS-FILE INTO APS-OPEN-ITEM-REC                                 
021650         AT END                                                           
021660             SET APS-EOF TO TRUE                                          
021670         NOT AT END                                                       
021680             PERFORM 3011-APREC-LOAD-APS THRU 3011-EXIT                   
021690     END-READ.                                                            
021700 3016-EXIT.                                                               
021710     EXIT.                                                                
021720 3017-LOOP.                                                               
021730     READ APG-FILE INTO APG-OPEN-ITEM-REC                                 
021740         AT END                                                           
021750             SET APG-EOF TO TRUE                                          
021760         NOT AT END                                                       
021770             PERFORM 3012-APREC-LOAD-APG THRU 3012-EXIT                   
021780     END-READ.                                                            
021790 3017-EXIT.                                                               
021800     EXIT.                                                                
021810 3018-LOOP.                                                               
021820     READ CCS-FILE INTO CCS-CARD-REC                                      
021830         AT END                                                           
021840             SET CCS-EOF TO TRUE                                          
021850         NOT AT END                                                       
021860             PERFORM 3013-APREC-LOAD-CCS THRU 3013-EXIT                   
021870     END-READ.                                                            
021880 3018-EXIT.                                                               
021890     EXIT.                                                                
021900 3019-LOOP.                                                               
021910     READ BPY-FILE INTO BPY-BATCH-PAY-REC                                 
021920         AT END                                                           
021930             SET BPY-EOF TO TRUE                                          
021940         NOT AT END                                                       
021950             PERFORM 3014-APREC-LOAD-BPY THRU 3014-EXIT                   
021960     END-READ.                                                            
021970 3019-EXIT.                                                               
021980     EXIT.                                                                
021990 3010-EXIT.                                                               
022000     EXIT.                                                                
022010 3011-APREC-LOAD-APS.                                                     
022020     ADD 1 TO ANOM-A-CTR.                                                 
022030     SET ANOM-A-IX TO ANOM-A-CTR.                                         
022040     MOVE SPACES TO ANOM-A-KEY1 (ANOM-A-IX)                               
022050                    ANOM-A-KEY2 (ANOM-A-IX)                               
022060                    ANOM-A-KEY3 (ANOM-A-IX).                              
022070     MOVE APS-ITEM-ID       TO ANOM-A-KEY1 (ANOM-A-IX).                   
022080     MOVE APS-ENTRY-TYPE    TO ANOM-A-KEY2 (ANOM-A-IX).                   
022090     MOVE APS-PARTY-ID      TO ANOM-A-KEY3 (ANOM-A-IX).                   
022100     MOVE APS-AMOUNT        TO ANOM-A-AMOUNT (ANOM-A-IX).                 
022110     MOVE 'N'               TO ANOM-A-MATCH-SW (ANOM-A-IX)                
022120                               ANOM-A-DUP-SW (ANOM-A-IX)                  
022130                               ANOM-A-OUTLIER-SW (ANOM-A-IX).             
022140     ADD APS-AMOUNT TO SUB-BAL-TOTAL.                                     
022150     ADD 1 TO WS-AGE-TABLE-CTR.                                           
022160     SET WS-AGE-IX TO WS-AGE-TABLE-CTR.                                   
022170     MOVE APS-ENTRY-DATE TO WS-AGE-ENTRY-DATE (WS-AGE-IX).                
022180     MOVE APS-AMOUNT     TO WS-AGE-AMOUNT (WS-AGE-IX).                    
022190     MOVE APS-PARTY-ID   TO WS-PARTY-SRCH-ID.                             
022200     MOVE APS-ENTRY-DATE TO WS-PARTY-SRCH-DATE.                           
022210     MOVE APS-AMOUNT     TO WS-PARTY-SRCH-AMT.                            
022220     PERFORM 2014-ARREC-PARTY-ACCUM THRU 2014-EXIT.                       
022230     ADD 1 TO WS-APBILL-CTR.                                              
022240     SET WS-APBILL-IX TO WS-APBILL-CTR.                                   
022250     MOVE APS-ITEM-ID     TO WS-APBILL-ID (WS-APBILL-IX).                 
022260     MOVE APS-PAY-METHOD  TO WS-APBILL-PAY-METHOD (WS-APBILL-IX).         
022270     MOVE APS-AMOUNT      TO WS-APBILL-AMOUNT (WS-APBILL-IX).             
022280     MOVE APS-ENTRY-DATE-YYYY TO WS-GAAP-SRCH-YYYY.                       
022290     MOVE APS-ENTRY-DATE-MM   TO WS-GAAP-SRCH-MM.                         
022300     MOVE APS-AMOUNT     TO WS-GAAP-SRCH-AMT.                             
022310     MOVE 'A' TO WS-GAAP-SRCH-SIDE.                                       
022320     PERFORM 3015-APREC-GAAP-ACCUM THRU 3015-EXIT.                        
022330 3011-EXIT.                                                               
022340     EXIT.                                                                
022350 3012-APREC-LOAD-APG.                                                     
022360     ADD 1 TO ANOM-B-CTR.                                                 
022370     SET ANOM-B-IX TO ANOM-B-CTR.                                         
022380     MOVE SPACES TO ANOM-B-KEY1 (ANOM-B-IX)                               
022390                    ANOM-B-KEY2 (ANOM-B-IX)                               
022400                    ANOM-B-KEY3 (ANOM-B-IX).                              
022410     MOVE APG-ITEM-ID       TO ANOM-B-KEY1 (ANOM-B-IX).                   
022420     MOVE APG-ENTRY-TYPE    TO ANOM-B-KEY2 (ANOM-B-IX).                   
022430     MOVE APG-AMOUNT        TO ANOM-B-AMOUNT (ANOM-B-IX).                 
022440     MOVE 'N'               TO ANOM-B-MATCH-SW (ANOM-B-IX)                
022450                               ANOM-B-DUP-SW (ANOM-B-IX)                  
022460                               ANOM-B-OUTLIER-SW (ANOM-B-IX).             
022470     ADD APG-AMOUNT TO GL-BAL-TOTAL.                                      
022480     MOVE APG-ENTRY-DATE-YYYY TO WS-GAAP-SRCH-YYYY.                       
022490     MOVE APG-ENTRY-DATE-MM   TO WS-GAAP-SRCH-MM.                         
022500     MOVE APG-AMOUNT     TO WS-GAAP-SRCH-AMT.                             
022510     MOVE 'G' TO WS-GAAP-SRCH-SIDE.                                       
022520     PERFORM 3015-APREC-GAAP-ACCUM THRU 3015-EXIT.                        
022530 3012-EXIT.                                                               
022540     EXIT.                                                                
022550 3013-APREC-LOAD-CCS.                                                     
022560     ADD 1 TO WS-CCS-TABLE-CTR.                                           
022570     SET WS-CCS-IX TO WS-CCS-TABLE-CTR.                                   
022580     MOVE CCS-TRANS-ID TO WS-CCS-TRANS-ID (WS-CCS-IX).                    
022590     MOVE CCS-AMOUNT   TO WS-CCS-AMOUNT (WS-CCS-IX).                      
022600     ADD CCS-AMOUNT TO CC-CARD-TOTAL.                                     
022610 3013-EXIT.                                                               
022620     EXIT.                                                                
022630 3014-APREC-LOAD-BPY.                                                     
022640     ADD 1 TO WS-BPY-TABLE-CTR.                                           
022650     SET WS-BPY-IX TO WS-BPY-TABLE-CTR.                                   
022660     MOVE BPY-BILL-ID   TO WS-BPY-BILL-ID (WS-BPY-IX).                    
022670     MOVE BPY-PAY-STATUS TO WS-BPY-STATUS (WS-BPY-IX).                    
022680 3014-EXIT.                                                               
022690     EXIT.                                                                
022700*                                                                         
022710*    3015 - ACCUMULATE ONE AP OR GL ENTRY INTO WS-GAAP-TABLE BY           
022720*    CALENDAR MONTH (YYYYMM).  CALLER SETS WS-GAAP-SRCH-DATE/             
022730*    AMT/SIDE ('A' = AP SUBLEDGER, 'G' = GL) BEFORE PERFORMING.           
022740 3015-APREC-GAAP-ACCUM.                                                   
022750     MOVE ZERO TO WS-GAAP-SRCH-YYYYMM.                                    
022760     COMPUTE WS-GAAP-SRCH-YYYYMM =                                        
022770        (WS-GAAP-SRCH-YYYY * 100) + WS-GAAP-SRCH-MM.                      
022780     MOVE 'N' TO WS-PARTY-FOUND-SW.                                       
022790     PERFORM 3020-LOOP THRU 3020-EXIT                                     
022800             VARYING WS-IX3 FROM 1 BY 1                                   
022810             UNTIL WS-IX3 > GAAP-MONTH-CTR.                               
022820     IF WS-PARTY-FOUND-SW = 'N'                                           
022830         ADD 1 TO GAAP-MONTH-CTR                                          
022840         SET GAAP-MONTH-IX TO GAAP-MONTH-CTR                              
022850         MOVE WS-GAAP-SRCH-YYYYMM TO GAAP-YYYYMM (GAAP-MONTH-IX)          
022860         MOVE ZERO TO GAAP-AP-TOTAL (GAAP-MONTH-IX)                       
022870                      GAAP-GL-TOTAL (GAAP-MONTH-IX)                       
022880         IF WS-GAAP-SRCH-SIDE = 'A'                                       
022890             MOVE WS-GAAP-SRCH-AMT                                        
022900                           TO GAAP-AP-TOTAL (GAAP-MONTH-IX)               
022910         ELSE                                                             
022920             MOVE WS-GAAP-SRCH-AMT                                        
022930                           TO GAAP-GL-TOTAL (GAAP-MONTH-IX)               
022940         END-IF                                                           
022950     END-IF.                                                              
022960 3020-LOOP.                                                               
022970     SET GAAP-MONTH-IX TO WS-IX3                                          
022980     IF GAAP-YYYYMM (GAAP-MONTH-IX) = WS-GAAP-SRCH-YYYYMM                 
022990         MOVE 'Y' TO WS-PARTY-FOUND-SW                                    
023000         IF WS-GAAP-SRCH-SIDE = 'A'                                       
023010             ADD WS-GAAP-SRCH-AMT                                         
023020                  TO GAAP-AP-TOTAL (GAAP-MONTH-IX)                        
023030         ELSE                                                             
023040             ADD WS-GAAP-SRCH-AMT                                         
023050                  TO GAAP-GL-TOTAL (GAAP-MONTH-IX)                        
023060         END-IF                                                           
023070     END-IF.                                                              
023080 3020-EXIT.                                                               
023090     EXIT.                                                                
023100 3015-EXIT.                                                               
023110     EXIT.                                                                
023120*                                                                         
023130 3100-APREC-UNMATCHED.                                                    
023140     MOVE 1   TO ANOM-KEY-COUNT.                                          
023150     MOVE 'Y' TO ANOM-USE-AMT-KEY.                                        
023160     PERFORM 9100-ANOM-UNMATCHED THRU 9100-EXIT.                          
023170 3100-EXIT.                                                               
023180     EXIT.                                                                
023190*                                                                         
023200 3200-APREC-DUPLICATE.                                                    
023210     MOVE 'N' TO ANOM-USE-AMT-KEY.                                        
023220     PERFORM 9200-ANOM-DUPLICATE THRU 9200-EXIT.                          
023230 3200-EXIT.                                                               
023240     EXIT.                                                                
023250*                                                                         
023260 3300-APREC-OUTLIER.                                                      
023270     PERFORM 9300-ANOM-OUTLIER THRU 9300-EXIT.                            
023280     MOVE ANOM-UNMATCHED-A-CTR TO AP-UNMTCH-A-CTR.                        
023290     MOVE ANOM-UNMATCHED-B-CTR TO AP-UNMTCH-B-CTR.                        
023300     MOVE ANOM-DUP-A-CTR       TO AP-DUP-A-CTR.                           
023310     MOVE ANOM-DUP-B-CTR       TO AP-DUP-B-CTR.                           
023320     MOVE ANOM-OUTLIER-A-CTR   TO AP-OUTLR-A-CTR.                         
023330     MOVE ANOM-OUTLIER-B-CTR   TO AP-OUTLR-B-CTR.                         
023340 3300-EXIT.                                                               
023350     EXIT.                                                                
023360*                                                                         
023370 3400-APREC-BALANCE.                                                      
023380     COMPUTE BAL-DIFF-AMOUNT ROUNDED =                                    
023390        SUB-BAL-TOTAL - GL-BAL-TOTAL.                                     
023400     IF BAL-DIFF-AMOUNT = ZERO                                            
023410         SET BAL-IS-RECONCILED TO TRUE                                    
023420     ELSE                                                                 
023430         MOVE 'N' TO BAL-RECON-SW.                                        
023440 3400-EXIT.                                                               
023450     EXIT.                                                                
023460*                                                                         
023470 3500-APREC-AGING.                                                        
023480     PERFORM 9400-AGING-GENERIC THRU 9400-EXIT.                           
023490 3500-EXIT.                                                               
023500     EXIT.                                                                
023510*                                                                         
023520 3600-APREC-CONCENTRATION.                                                
023530     PERFORM 9500-CONCENTRATION-GENERIC THRU 9500-EXIT.                   
023540 3600-EXIT.                                                               
023550     EXIT.                                                                
023560*                                                                         
023570*    3700 - PER-MONTH ACCRUAL-PERIOD (GAAP) VALIDATION.  A MONTH          
023580*    MISMATCHES WHEN THE AP AND GL TOTALS FOR THAT MONTH ARE NOT          
023590*    EQUAL; GAAP-COMPLIANT ONLY WHEN NO MONTH MISMATCHES.                 
023600 3700-APREC-GAAP.                                                         
023610     SET AP-GAAP-COMPLIANT TO TRUE.                                       
023620     PERFORM 3701-LOOP THRU 3701-EXIT                                     
023630             VARYING WS-IX1 FROM 1 BY 1                                   
023640             UNTIL WS-IX1 > GAAP-MONTH-CTR.                               
023650 3701-LOOP.                                                               
023660     SET GAAP-MONTH-IX TO WS-IX1                                          
023670     IF GAAP-AP-TOTAL (GAAP-MONTH-IX) NOT =                               
023680        GAAP-GL-TOTAL (GAAP-MONTH-IX)                                     
023690         MOVE 'N' TO AP-GAAP-SW                                           
023700     END-IF.                                                              
023710 3701-EXIT.                                                               
023720     EXIT.                                                                
023730 3700-EXIT.                                                               
023740     EXIT.                                                                
023750*                                                                         
023760*    3800 - CREDIT-CARD RECONCILIATION.  ONLY MEANINGFUL WHEN A           
023770*    CARD FILE WAS SUPPLIED.  REBUILDS THE ANOM TABLES FROM THE           
023780*    CARD STATEMENT (TABLE A) AND THE CREDIT-CARD-PAID AP BILLS           
023790*    (TABLE B) SINCE THE MAIN 3100-3300 PASS IS FINISHED WITH             
023800*    THEM.                                                                
023810 3800-APREC-CREDIT-CARD.                                                  
023820     MOVE ZERO TO CC-AP-TOTAL CC-DIFF-AMOUNT.                             
023830     SET CC-IS-RECONCILED TO TRUE.                                        
023840     IF CCS-PRESENT                                                       
023850         MOVE ZERO TO ANOM-A-CTR                                          
023860         PERFORM 3801-LOOP THRU 3801-EXIT                                 
023870                 VARYING WS-IX1 FROM 1 BY 1                               
023880                 UNTIL WS-IX1 > WS-CCS-TABLE-CTR.                         
023890         MOVE ZERO TO ANOM-B-CTR                                          
023900         PERFORM 3802-LOOP THRU 3802-EXIT                                 
023910                 VARYING WS-IX1 FROM 1 BY 1                               
023920                 UNTIL WS-IX1 > WS-APBILL-CTR.                            
023930         MOVE 1   TO ANOM-KEY-COUNT                                       
023940         MOVE 'Y' TO ANOM-USE-AMT-KEY                                     
023950         PERFORM 9100-ANOM-UNMATCHED THRU 9100-EXIT                       
023960         COMPUTE CC-DIFF-AMOUNT ROUNDED =                                 
023970            CC-CARD-TOTAL - CC-AP-TOTAL                                   
023980         IF CC-DIFF-AMOUNT NOT = ZERO                                     
023990             MOVE 'N' TO CC-RECON-SW                                      
024000         END-IF                                                           
024010     END-IF.                                                              
024020 3801-LOOP.                                                               
024030         SET WS-CCS-IX TO WS-IX1                                          
024040         ADD 1 TO ANOM-A-CTR                                              
024050         SET ANOM-A-IX TO ANOM-A-CTR                                      
024060         MOVE SPACES TO ANOM-A-KEY1 (ANOM-A-IX)                           
024070                        ANOM-A-KEY2 (ANOM-A-IX)                           
024080                        ANOM-A-KEY3 (ANOM-A-IX)                           
024090         MOVE WS-CCS-TRANS-ID (WS-CCS-IX)                                 
024100                           TO ANOM-A-KEY1 (ANOM-A-IX)                     
024110         MOVE WS-CCS-AMOUNT (WS-CCS-IX)                                   
024120                           TO ANOM-A-AMOUNT (ANOM-A-IX)                   
024130         MOVE 'N' TO ANOM-A-MATCH-SW (ANOM-A-IX)                          
024140                     ANOM-A-DUP-SW (ANOM-A-IX)                            
024150                     ANOM-A-OUTLIER-SW (ANOM-A-IX).                       
024160 3801-EXIT.                                                               
024170     EXIT.                                                                
024180 3802-LOOP.                                                               
024190         SET WS-APBILL-IX TO WS-IX1                                       
024200         IF WS-APBILL-PAY-METHOD (WS-APBILL-IX) =                         
024210            'CREDIT-CARD '                                                
024220             ADD 1 TO ANOM-B-CTR                                          
024230             SET ANOM-B-IX TO ANOM-B-CTR                                  
024240             MOVE SPACES TO ANOM-B-KEY1 (ANOM-B-IX)                       
024250                            ANOM-B-KEY2 (ANOM-B-IX)                       
024260                            ANOM-B-KEY3 (ANOM-B-IX)                       
024270             MOVE WS-APBILL-ID (WS-APBILL-IX)                             
024280                           TO ANOM-B-KEY1 (ANOM-B-IX)                     
024290             MOVE WS-APBILL-AMOUNT (WS-APBILL-IX)                         
024300                           TO ANOM-B-AMOUNT (ANOM-B-IX)                   
024310             MOVE 'N' TO ANOM-B-MATCH-SW (ANOM-B-IX)                      
024320                         ANOM-B-DUP-SW (ANOM-B-IX)                        
024330                         ANOM-B-OUTLIER-SW (ANOM-B-IX)                    
024340             ADD WS-APBILL-AMOUNT (WS-APBILL-IX)                          
024350                           TO CC-AP-TOTAL                                 
024360         END-IF.                                                          
024370 3802-EXIT.                                                               
024380     EXIT.                                                                
024390 3800-EXIT.                                                               
024400     EXIT.                                                                
024410*                                                                         
024420*    3850 - BATCH PAYMENT TRACKING.  ONLY MEANINGFUL WHEN A               
024430*    BATCH PAYMENT FILE WAS SUPPLIED.                                     
024440 3850-APREC-BATCH-PAY.                                                    
024450     MOVE ZERO TO BPY-UNPROC-CTR BPY-FAILED-CTR BPY-PROC-CTR.             
024460     IF BPY-PRESENT                                                       
024470         PERFORM 3851-LOOP THRU 3851-EXIT                                 
024480                 VARYING WS-IX1 FROM 1 BY 1                               
024490                 UNTIL WS-IX1 > WS-BPY-TABLE-CTR.                         
024500         PERFORM 3853-LOOP THRU 3853-EXIT                                 
024510                 VARYING WS-IX1 FROM 1 BY 1                               
024520                 UNTIL WS-IX1 > WS-APBILL-CTR.                            
024530     END-IF.                                                              
024540 3851-LOOP.                                                               
024550         SET WS-BPY-IX TO WS-IX1                                          
024560         IF WS-BPY-STATUS (WS-BPY-IX) = 'PROCESSED '                      
024570             ADD 1 TO BPY-PROC-CTR                                        
024580         END-IF                                                           
024590         IF WS-BPY-STATUS (WS-BPY-IX) = 'FAILED    '                      
024600             ADD 1 TO BPY-FAILED-CTR                                      
024610         END-IF.                                                          
024620 3851-EXIT.                                                               
024630     EXIT.                                                                
024640 3852-LOOP.                                                               
024650             SET WS-BPY-IX TO WS-IX2                                      
024660             IF WS-BPY-BILL-ID (WS-BPY-IX) =                              
024670                WS-APBILL-ID (WS-APBILL-IX)                               
024680                AND WS-BPY-STATUS (WS-BPY-IX) = 'PROCESSED '              
024690                 MOVE 'Y' TO WS-PARTY-FOUND-SW                            
024700             END-IF.                                                      
024710 3852-EXIT.                                                               
024720     EXIT.                                                                
024730 3853-LOOP.                                                               
024740         SET WS-APBILL-IX TO WS-IX1                                       
024750         MOVE 'N' TO WS-PARTY-FOUND-SW                                    
024760         PERFORM 3852-LOOP THRU 3852-EXIT                                 
024770                 VARYING WS-IX2 FROM 1 BY 1                               
024780                 UNTIL WS-IX2 > WS-BPY-TABLE-CTR.                         
024790         IF WS-PARTY-FOUND-SW = 'N'                                       
024800             ADD 1 TO BPY-UNPROC-CTR                                      
024810         END-IF.                                                          
024820 3853-EXIT.                                                               
024830     EXIT.                                                                
024840 3850-EXIT.                                                               
024850     EXIT.                                                                
024860*                                                                         
024870*    3900 - WRITE THE AP RECONCILIATION REPORT SECTION.                   
024880 3900-APREC-REPORT.                                                       
024890     MOVE SPACES TO RPT-LINE-TEXT.                                        
024900     STRING '=== AP RECONCILIATION ===' DELIMITED BY SIZE                 
024910         INTO RPT-LINE-TEXT.                                              
024920     WRITE RPT-REC.                                                       
024930     MOVE SUB-BAL-TOTAL TO RPT-EDIT-AMT.                                  
024940     MOVE SPACES TO RPT-LINE-TEXT.                                        
024950     STRING 'AP SUBLEDGER TOTAL ....... ' DELIMITED BY SIZE               
024960         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
024970     WRITE RPT-REC.                                                       
024980     MOVE GL-BAL-TOTAL TO RPT-EDIT-AMT.                                   
024990     MOVE SPACES TO RPT-LINE-TEXT.                                        
025000     STRING 'GL AP CONTROL TOTAL ...... ' DELIMITED BY SIZE               
025010         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
025020     WRITE RPT-REC.                                                       
025030     MOVE BAL-DIFF-AMOUNT TO RPT-EDIT-AMT.                                
025040     MOVE SPACES TO RPT-LINE-TEXT.                                        
025050     STRING 'DIFFERENCE ............... ' DELIMITED BY SIZE               
025060         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
025070     WRITE RPT-REC.                                                       
025080     MOVE SPACES TO RPT-LINE-TEXT.                                        
025090     IF BAL-IS-RECONCILED                                                 
025100         STRING 'STATUS .................... RECONCILED'                  
025110             DELIMITED BY SIZE INTO RPT-LINE-TEXT                         
025120     ELSE                                                                 
025130         STRING 'STATUS .................... NOT RECONCILED'              
025140             DELIMITED BY SIZE INTO RPT-LINE-TEXT                         
025150     END-IF.                                                              
025160     WRITE RPT-REC.                                                       
025170     MOVE SPACES TO RPT-LINE-TEXT.                                        
025180     STRING 'UNMATCHED AP / GL ITEMS ... ' DELIMITED BY SIZE              
025190         AP-UNMTCH-A-CTR DELIMITED BY SIZE ' / ' DELIMITED                
025200         BY SIZE AP-UNMTCH-B-CTR DELIMITED BY SIZE                        
025210         INTO RPT-LINE-TEXT.                                              
025220     WRITE RPT-REC.                                                       
025230     MOVE SPACES TO RPT-LINE-TEXT.                                        
025240     STRING 'DUPLICATE AP / GL ITEMS ... ' DELIMITED BY SIZE              
025250         AP-DUP-A-CTR DELIMITED BY SIZE ' / ' DELIMITED                   
025260         BY SIZE AP-DUP-B-CTR DELIMITED BY SIZE                           
025270         INTO RPT-LINE-TEXT.                                              
025280     WRITE RPT-REC.                                                       
025290     MOVE SPACES TO RPT-LINE-TEXT.                                        
025300     STRING 'OUTLIER AP / GL ITEMS ..... ' DELIMITED BY SIZE              
025310         AP-OUTLR-A-CTR DELIMITED BY SIZE ' / ' DELIMITED                 
025320         BY SIZE AP-OUTLR-B-CTR DELIMITED BY SIZE                         
025330         INTO RPT-LINE-TEXT.                                              
025340     WRITE RPT-REC.                                                       
025350     MOVE AGE-CURRENT-TOTAL TO RPT-EDIT-AMT.                              
025360     MOVE SPACES TO RPT-LINE-TEXT.                                        
025370     STRING 'AGING - CURRENT ........... ' DELIMITED BY SIZE              
025380         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
025390     WRITE RPT-REC.                                                       
025400     MOVE AGE-31-60-TOTAL TO RPT-EDIT-AMT.                                
025410     MOVE SPACES TO RPT-LINE-TEXT.                                        
025420     STRING 'AGING - 31-60 DAYS ........ ' DELIMITED BY SIZE              
025430         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
025440     WRITE RPT-REC.                                                       
025450     MOVE AGE-61-90-TOTAL TO RPT-EDIT-AMT.                                
025460     MOVE SPACES TO RPT-LINE-TEXT.                                        
025470     STRING 'AGING - 61-90 DAYS ........ ' DELIMITED BY SIZE              
025480         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
025490     WRITE RPT-REC.                                                       
025500     MOVE AGE-OVER-90-TOTAL TO RPT-EDIT-AMT.                              
025510     MOVE SPACES TO RPT-LINE-TEXT.                                        
025520     STRING 'AGING - OVER 90 DAYS ...... ' DELIMITED BY SIZE              
025530         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
025540     WRITE RPT-REC.                                                       
025550     MOVE SPACES TO RPT-LINE-TEXT.                                        
025560     IF AP-GAAP-COMPLIANT                                                 
025570         STRING 'GAAP ACCRUAL STATUS ....... COMPLIANT'                   
025580             DELIMITED BY SIZE INTO RPT-LINE-TEXT                         
025590     ELSE                                                                 
025600         STRING 'GAAP ACCRUAL STATUS ....... NON-COMPLIANT'               
025610             DELIMITED BY SIZE INTO RPT-LINE-TEXT                         
025620     END-IF.                                                              
025630     WRITE RPT-REC.                                                       
025640     IF CCS-PRESENT                                                       
025650         MOVE CC-DIFF-AMOUNT TO RPT-EDIT-AMT                              
025660         MOVE SPACES TO RPT-LINE-TEXT                                     
025670         STRING 'CREDIT-CARD DIFFERENCE .... ' DELIMITED BY SIZE          
025680             RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT            
025690         WRITE RPT-REC                                                    
025700     END-IF.                                                              
025710     IF BPY-PRESENT                                                       
025720         MOVE SPACES TO RPT-LINE-TEXT                                     
025730         STRING 'UNPROCESSED / FAILED PMTS . ' DELIMITED BY SIZE          
025740             BPY-UNPROC-CTR DELIMITED BY SIZE ' / ' DELIMITED             
025750             BY SIZE BPY-FAILED-CTR DELIMITED BY SIZE                     
025760             INTO RPT-LINE-TEXT                                           
025770         WRITE RPT-REC                                                    
025780     END-IF.                                                              
025790     PERFORM 3901-LOOP THRU 3901-EXIT                                     
025800             VARYING WS-IX1 FROM 1 BY 1                                   
025810             UNTIL WS-IX1 > WS-PARTY-COUNT.                               
025820 3901-LOOP.                                                               
025830     SET WS-PARTY-IX TO WS-IX1                                            
025840     IF CONC-GRAND-TOTAL NOT = ZERO                                       
025850         COMPUTE CONC-PCT ROUNDED =                                       
025860            WS-PARTY-AMT (WS-PARTY-IX) / CONC-GRAND-TOTAL                 
025870         IF CONC-PCT > 0.1000                                             
025880             IF WS-PARTY-MAX-DATE (WS-PARTY-IX) >                         
025890                WS-PARTY-MIN-DATE (WS-PARTY-IX)                           
025900                 MOVE 'INCREASING' TO CONC-TREND                          
025910             ELSE                                                         
025920                 MOVE 'STABLE    ' TO CONC-TREND                          
025930             END-IF                                                       
025940             IF WS-PARTY-QTY (WS-PARTY-IX) > 1                            
025950                 MOVE 'Y' TO CONC-MULTI-SW                                
025960             ELSE                                                         
025970                 MOVE 'N' TO CONC-MULTI-SW                                
025980             END-IF                                                       
025990             MOVE SPACES TO RPT-LINE-TEXT                                 
026000             MOVE WS-PARTY-AMT (WS-PARTY-IX) TO RPT-EDIT-AMT              
026010             MOVE CONC-PCT TO RPT-EDIT-PCT                                
026020             STRING 'HIGH CONCENTRATION VENDOR '                          
026030                 DELIMITED BY SIZE                                        
026040                 WS-PARTY-ID (WS-PARTY-IX) DELIMITED BY SIZE              
026050                 ' ' DELIMITED BY SIZE                                    
026060                 RPT-EDIT-AMT DELIMITED BY SIZE                           
026070                 ' ' DELIMITED BY SIZE                                    
026080                 RPT-EDIT-PCT DELIMITED BY SIZE                           
026090                 '% TREND=' DELIMITED BY SIZE                             
026100                 CONC-TREND DELIMITED BY SIZE                             
026110                 ' MULTI-INVOICE=' DELIMITED BY SIZE                      
026120                 CONC-MULTI-SW DELIMITED BY SIZE                          
026130                 INTO RPT-LINE-TEXT                                       
026140             WRITE RPT-REC                                                
026150         END-IF                                                           
026160     END-IF.                                                              
026170 3901-EXIT.                                                               
026180     EXIT.                                                                
026190 3900-EXIT.                                                               
026200     EXIT.                                                                
026210*                                                                         
026220*    ===========================================================          
026230*    4000 - FIXED ASSET REGISTER VS GL FIXED ASSET CONTROL.               
026240*    ===========================================================          
026250 4000-FAREC-RTN.                                                          
026260     PERFORM 4010-FAREC-LOAD          THRU 4010-EXIT.                     
026270     PERFORM 4100-FAREC-UNMATCHED     THRU 4100-EXIT.                     
026280     PERFORM 4200-FAREC-DUPLICATE     THRU 4200-EXIT.                     
026290     PERFORM 4300-FAREC-OUTLIER       THRU 4300-EXIT.                     
026300     PERFORM 4400-FAREC-ROLLFORWARD   THRU 4400-EXIT.                     
026310     PERFORM 4500-FAREC-DEPRECIATION  THRU 4500-EXIT.                     
026320     PERFORM 4600-FAREC-BALANCE       THRU 4600-EXIT.                     
026330     PERFORM 4900-FAREC-REPORT        THRU 4900-EXIT.                     
026340 4000-EXIT.                                                               
026350     EXIT.                                                                
026360*                                                                         
026370*    4010 - LOAD THE FA REGISTER (TABLE A), THE GL FA ENTRIES             
026380*    (TABLE B) AND THE GL DEPRECIATION ENTRIES INTO WS-GLC-TABLE          
026390*    (BORROWED FROM BANKREC - GENERIC DATE/AMOUNT/DESC ROWS               
026400*    SERVE THE DEPRECIATION ANALYSIS JUST AS WELL).                       
026410 4010-FAREC-LOAD.                                                         
026420     MOVE ZERO TO ANOM-A-CTR ANOM-B-CTR GLC-TAB-CTR                       
026430                  FA-REGISTER-TOTAL.                                      
026440     PERFORM 4014-LOOP THRU 4014-EXIT                                     
026450             UNTIL FAR-EOF.                                               
026460     PERFORM 4015-LOOP THRU 4015-EXIT                                     
026470             UNTIL FAG-EOF.                                               
026480     PERFORM 4016-LOOP THRU 4016-EXIT                                     
026490             UNTIL DEP-EOF.                                               
026500 4014-LOOP.                                                               
026510     READ FAR-FILE INTO FAR-ASSET-REC                                     
026520         AT END                                                           
026530             SET FAR-EOF TO TRUE                                          
026540         NOT AT END                                                       
026550             PERFORM 4011-FAREC-LOAD-FAR THRU 4011-EXIT                   
026560     END-READ.                                                            
026570 4014-EXIT.                                                               
026580     EXIT.                                                                
026590 4015-LOOP.                                                               
026600     READ FAG-FILE INTO FAG-ASSET-REC                                     
026610         AT END                                                           
026620             SET FAG-EOF TO TRUE                                          
026630         NOT AT END                                                       
026640             PERFORM 4012-FAREC-LOAD-FAG THRU 4012-EXIT                   
026650     END-READ.                                                            
026660 4015-EXIT.                                                               
026670     EXIT.                                                                
026680 4016-LOOP.                                                               
026690     READ DEP-FILE INTO GLD-DEPR-REC                                      
026700         AT END                                                           
026710             SET DEP-EOF TO TRUE                                          
026720         NOT AT END                                                       
026730             PERFORM 4013-FAREC-LOAD-DEP THRU 4013-EXIT                   
026740     END-READ.                                                            
026750 4016-EXIT.                                                               
026760     EXIT.                                                                
026770 4010-EXIT.                                                               
026780     EXIT.                                                                
026790 4011-FAREC-LOAD-FAR.                                                     
026800     ADD 1 TO ANOM-A-CTR.                                                 
026810     SET ANOM-A-IX TO ANOM-A-CTR.                                         
026820     MOVE SPACES TO ANOM-A-KEY1 (ANOM-A-IX)                               
026830                    ANOM-A-KEY2 (ANOM-A-IX)                               
026840                    ANOM-A-KEY3 (ANOM-A-IX).                              
026850     MOVE FAR-ASSET-ID     TO ANOM-A-KEY1 (ANOM-A-IX).                    
026860     MOVE FAR-AMOUNT       TO ANOM-A-AMOUNT (ANOM-A-IX).                  
026870     MOVE 'N'              TO ANOM-A-MATCH-SW (ANOM-A-IX)                 
026880                              ANOM-A-DUP-SW (ANOM-A-IX)                   
026890                              ANOM-A-OUTLIER-SW (ANOM-A-IX).              
026900     ADD FAR-AMOUNT TO FA-REGISTER-TOTAL.                                 
026910 4011-EXIT.                                                               
026920     EXIT.                                                                
026930 4012-FAREC-LOAD-FAG.                                                     
026940     ADD 1 TO ANOM-B-CTR.                                                 
026950     SET ANOM-B-IX TO ANOM-B-CTR.                                         
026960     MOVE SPACES TO ANOM-B-KEY1 (ANOM-B-IX)                               
026970                    ANOM-B-KEY2 (ANOM-B-IX)                               
026980                    ANOM-B-KEY3 (ANOM-B-IX).                              
026990     MOVE FAG-ASSET-ID     TO ANOM-B-KEY1 (ANOM-B-IX).                    
027000     MOVE FAG-AMOUNT       TO ANOM-B-AMOUNT (ANOM-B-IX).                  
027010     MOVE 'N'              TO ANOM-B-MATCH-SW (ANOM-B-IX)                 
027020                              ANOM-B-DUP-SW (ANOM-B-IX)                   
027030                              ANOM-B-OUTLIER-SW (ANOM-B-IX).              
027040     IF FAG-ENTRY-DATE < WS-START-DATE                                    
027050         ADD FAG-AMOUNT TO FA-BEGIN-BALANCE                               
027060     END-IF.                                                              
027070     IF FAG-ENTRY-DATE NOT > WS-END-DATE                                  
027080         ADD FAG-AMOUNT TO FA-END-BALANCE                                 
027090     END-IF.                                                              
027100     IF FAG-ENTRY-DATE NOT < WS-START-DATE                                
027110        AND FAG-ENTRY-DATE NOT > WS-END-DATE                              
027120         IF FAG-IS-PURCHASE                                               
027130             ADD FAG-AMOUNT TO FA-ADDITIONS-TOTAL                         
027140         END-IF                                                           
027150         IF FAG-IS-DISPOSAL                                               
027160             ADD FAG-AMOUNT TO FA-DISPOSALS-TOTAL                         
027170         END-IF                                                           
027180         IF FAG-IS-RETIREMENT                                             
027190             ADD FAG-AMOUNT TO FA-RETIREMENTS-TOTAL                       
027200         END-IF                                                           
027210         IF FAG-IS-SALE                                                   
027220             ADD FAG-AMOUNT TO FA-SALES-TOTAL                             
027230         END-IF                                                           
027240     END-IF.                                                              
027250 4012-EXIT.                                                               
027260     EXIT.                                                                
027270 4013-FAREC-LOAD-DEP.                                                     
027280     ADD 1 TO GLC-TAB-CTR.                                                
027290     SET GLC-TAB-IX TO GLC-TAB-CTR.                                       
027300     MOVE GLD-ASSET-ID  TO GLC-TAB-DESC (GLC-TAB-IX).                     
027310     MOVE GLD-ENTRY-DATE TO GLC-TAB-DATE (GLC-TAB-IX).                    
027320     MOVE GLD-AMOUNT    TO GLC-TAB-AMOUNT (GLC-TAB-IX).                   
027330     IF GLD-ENTRY-DATE NOT < WS-START-DATE                                
027340        AND GLD-ENTRY-DATE NOT > WS-END-DATE                              
027350         ADD GLD-AMOUNT TO FA-CURR-DEPR-TOTAL                             
027360     END-IF.                                                              
027370     IF GLD-ENTRY-DATE NOT > WS-END-DATE                                  
027380         ADD GLD-AMOUNT TO FA-ACCUM-DEPR-TOTAL                            
027390     END-IF.                                                              
027400 4013-EXIT.                                                               
027410     EXIT.                                                                
027420*                                                                         
027430 4100-FAREC-UNMATCHED.                                                    
027440     MOVE 1   TO ANOM-KEY-COUNT.                                          
027450     MOVE 'Y' TO ANOM-USE-AMT-KEY.                                        
027460     PERFORM 9100-ANOM-UNMATCHED THRU 9100-EXIT.                          
027470 4100-EXIT.                                                               
027480     EXIT.                                                                
027490*                                                                         
027500 4200-FAREC-DUPLICATE.                                                    
027510     MOVE 'N' TO ANOM-USE-AMT-KEY.                                        
027520     PERFORM 9200-ANOM-DUPLICATE THRU 9200-EXIT.                          
027530 4200-EXIT.                                                               
027540     EXIT.                                                                
027550*                                                                         
027560 4300-FAREC-OUTLIER.                                                      
027570     PERFORM 9300-ANOM-OUTLIER THRU 9300-EXIT.                            
027580 4300-EXIT.                                                               
027590     EXIT.                                                                
027600*                                                                         
027610*    4400 - THE ROLL FORWARD ITSELF WAS ACCUMULATED WHILE                 
027620*    READING THE GL FA FILE AT 4012 (BEGIN/END BALANCE AND THE            
027630*    FOUR MOVEMENT CATEGORIES) - NOTHING FURTHER TO COMPUTE HERE.         
027640*    LEFT AS ITS OWN NUMBERED STEP SO THE REPORT PARAGRAPH BELOW          
027650*    LINES UP WITH THE BATCH FLOW WRITE-UP STEP NUMBERING.                
027660 4400-FAREC-ROLLFORWARD.                                                  
027670     CONTINUE.                                                            
027680 4400-EXIT.                                                               
027690     EXIT.                                                                
027700*                                                                         
027710 4500-FAREC-DEPRECIATION.                                                 
027720     COMPUTE FA-NET-BOOK-VALUE ROUNDED =                                  
027730        FA-REGISTER-TOTAL - FA-ACCUM-DEPR-TOTAL.                          
027740 4500-EXIT.                                                               
027750     EXIT.                                                                
027760*                                                                         
027770 4600-FAREC-BALANCE.                                                      
027780     COMPUTE BAL-DIFF-AMOUNT ROUNDED =                                    
027790        FA-REGISTER-TOTAL - FA-END-BALANCE.                               
027800     IF BAL-DIFF-AMOUNT = ZERO                                            
027810         SET BAL-IS-RECONCILED TO TRUE                                    
027820     ELSE                                                                 
027830         MOVE 'N' TO BAL-RECON-SW.                                        
027840 4600-EXIT.                                                               
027850     EXIT.                                                                
027860*                                                                         
027870*    4900 - WRITE THE FA RECONCILIATION REPORT SECTION.                   
027880 4900-FAREC-REPORT.                                                       
027890     MOVE SPACES TO RPT-LINE-TEXT.                                        
027900     STRING '=== FIXED ASSET RECONCILIATION ===' DELIMITED                
027910         BY SIZE INTO RPT-LINE-TEXT.                                      
027920     WRITE RPT-REC.                                                       
027930     MOVE FA-REGISTER-TOTAL TO RPT-EDIT-AMT.                              
027940     MOVE SPACES TO RPT-LINE-TEXT.                                        
027950     STRING 'FA REGISTER TOTAL COST .... ' DELIMITED BY SIZE              
027960         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
027970     WRITE RPT-REC.                                                       
027980     MOVE FA-BEGIN-BALANCE TO RPT-EDIT-AMT.                               
027990     MOVE SPACES TO RPT-LINE-TEXT.                                        
028000     STRING 'GL BEGINNING BALANCE ...... ' DELIMITED BY SIZE              
028010         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
028020     WRITE RPT-REC.                                                       
028030     MOVE FA-ADDITIONS-TOTAL TO RPT-EDIT-AMT.                             
028040     MOVE SPACES TO RPT-LINE-TEXT.                                        
028050     STRING 'ADDITIONS (PURCHASES) ..... ' DELIMITED BY SIZE              
028060         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
028070     WRITE RPT-REC.                                                       
028080     MOVE FA-DISPOSALS-TOTAL TO RPT-EDIT-AMT.                             
028090     MOVE SPACES TO RPT-LINE-TEXT.                                        
028100     STRING 'DISPOSALS ................. ' DELIMITED BY SIZE              
028110         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
028120     WRITE RPT-REC.                                                       
028130     MOVE FA-RETIREMENTS-TOTAL TO RPT-EDIT-AMT.                           
028140     MOVE SPACES TO RPT-LINE-TEXT.                                        
028150     STRING 'RETIREMENTS ............... ' DELIMITED BY SIZE              
028160         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
028170     WRITE RPT-REC.                                                       
028180     MOVE FA-SALES-TOTAL TO RPT-EDIT-AMT.                                 
028190     MOVE SPACES TO RPT-LINE-TEXT.                                        
028200     STRING 'SALES ...................... ' DELIMITED BY SIZE             
028210         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
028220     WRITE RPT-REC.                                                       
028230     MOVE FA-END-BALANCE TO RPT-EDIT-AMT.                                 
028240     MOVE SPACES TO RPT-LINE-TEXT.                                        
028250     STRING 'GL ENDING BALANCE .......... ' DELIMITED BY SIZE             
028260         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
028270     WRITE RPT-REC.                                                       
028280     MOVE FA-CURR-DEPR-TOTAL TO RPT-EDIT-AMT.                             
028290     MOVE SPACES TO RPT-LINE-TEXT.                                        
028300     STRING 'CURRENT PERIOD DEPRECIATION  ' DELIMITED BY SIZE             
028310         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
028320     WRITE RPT-REC.                                                       
028330     MOVE FA-ACCUM-DEPR-TOTAL TO RPT-EDIT-AMT.                            
028340     MOVE SPACES TO RPT-LINE-TEXT.                                        
028350     STRING 'ACCUMULATED DEPRECIATION ... ' DELIMITED BY SIZE             
028360         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
028370     WRITE RPT-REC.                                                       
028380     MOVE FA-NET-BOOK-VALUE TO RPT-EDIT-AMT.                              
028390     MOVE SPACES TO RPT-LINE-TEXT.                                        
028400     STRING 'NET BOOK VALUE ............. ' DELIMITED BY SIZE             
028410         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
028420     WRITE RPT-REC.                                                       
028430     MOVE BAL-DIFF-AMOUNT TO RPT-EDIT-AMT.                                
028440     MOVE SPACES TO RPT-LINE-TEXT.                                        
028450     STRING 'DIFFERENCE ................. ' DELIMITED BY SIZE             
028460         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
028470     WRITE RPT-REC.                                                       
028480     MOVE SPACES TO RPT-LINE-TEXT.                                        
028490     IF BAL-IS-RECONCILED                                                 
028500         STRING 'STATUS ..................... RECONCILED'                 
028510             DELIMITED BY SIZE INTO RPT-LINE-TEXT                         
028520     ELSE                                                                 
028530         STRING 'STATUS ..................... NOT RECONCILED'             
028540             DELIMITED BY SIZE INTO RPT-LINE-TEXT                         
028550     END-IF.                                                              
028560     WRITE RPT-REC.                                                       
028570     MOVE SPACES TO RPT-LINE-TEXT.                                        
028580     STRING 'UNMATCHED FA / GL ITEMS .... ' DELIMITED BY SIZE             
028590         ANOM-UNMATCHED-A-CTR DELIMITED BY SIZE ' / ' DELIMITED           
028600         BY SIZE ANOM-UNMATCHED-B-CTR DELIMITED BY SIZE                   
028610         INTO RPT-LINE-TEXT.                                              
028620     WRITE RPT-REC.                                                       
028630     MOVE SPACES TO RPT-LINE-TEXT.                                        
028640     STRING 'DUPLICATE FA / GL ITEMS .... ' DELIMITED BY SIZE             
028650         ANOM-DUP-A-CTR DELIMITED BY SIZE ' / ' DELIMITED                 
028660         BY SIZE ANOM-DUP-B-CTR DELIMITED BY SIZE                         
028670         INTO RPT-LINE-TEXT.                                              
028680     WRITE RPT-REC.                                                       
028690     MOVE SPACES TO RPT-LINE-TEXT.                                        
028700     STRING 'OUTLIER FA / GL ITEMS ...... ' DELIMITED BY SIZE             
028710         ANOM-OUTLIER-A-CTR DELIMITED BY SIZE ' / ' DELIMITED             
028720         BY SIZE ANOM-OUTLIER-B-CTR DELIMITED BY SIZE                     
028730         INTO RPT-LINE-TEXT.                                              
028740     WRITE RPT-REC.                                                       
028750 4900-EXIT.                                                               
028760     EXIT.                                                                
028770*                                                                         
028780*    ===========================================================          
028790*    5000 - PREPAID SCHEDULE VS GL PREPAID CONTROL.                       
028800*    ===========================================================          
028810 5000-PREREC-RTN.                                                         
028820     PERFORM 5010-PREREC-LOAD      THRU 5010-EXIT.                        
028830     PERFORM 5100-PREREC-UNMATCHED THRU 5100-EXIT.                        
028840     PERFORM 5200-PREREC-DUPLICATE THRU 5200-EXIT.                        
028850     PERFORM 5300-PREREC-OUTLIER   THRU 5300-EXIT.                        
028860     PERFORM 5400-PREREC-BALANCE   THRU 5400-EXIT.                        
028870     PERFORM 5900-PREREC-REPORT    THRU 5900-EXIT.                        
028880 5000-EXIT.                                                               
028890     EXIT.                                                                
028900 5010-PREREC-LOAD.                                                        
028910     MOVE ZERO TO ANOM-A-CTR ANOM-B-CTR SUB-BAL-TOTAL                     
028920                  GL-BAL-TOTAL.                                           
028930     PERFORM 5011-LOOP THRU 5011-EXIT                                     
028940             UNTIL PRS-EOF.                                               
028950     PERFORM 5012-LOOP THRU 5012-EXIT                                     
028960             UNTIL PRG-EOF.                                               
028970 5011-LOOP.                                                               
028980     READ PRS-FILE INTO PRS-OPEN-ITEM-REC                                 
028990         AT END                                                           
029000             SET PRS-EOF TO TRUE                                          
029010         NOT AT END                                                       
029020             ADD 1 TO ANOM-A-CTR                                          
029030             SET ANOM-A-IX TO ANOM-A-CTR                                  
029040             MOVE SPACES TO ANOM-A-KEY1 (ANOM-A-IX)                       
029050                            ANOM-A-KEY2 (ANOM-A-IX)                       
029060                            ANOM-A-KEY3 (ANOM-A-IX)                       
029070             MOVE PRS-ITEM-ID TO ANOM-A-KEY1 (ANOM-A-IX)                  
029080             MOVE PRS-AMOUNT  TO ANOM-A-AMOUNT (ANOM-A-IX)                
029090             MOVE 'N' TO ANOM-A-MATCH-SW (ANOM-A-IX)                      
029100                         ANOM-A-DUP-SW (ANOM-A-IX)                        
029110                         ANOM-A-OUTLIER-SW (ANOM-A-IX)                    
029120             ADD PRS-AMOUNT TO SUB-BAL-TOTAL                              
029130     END-READ.                                                            
029140 5011-EXIT.                                                               
029150     EXIT.                                                                
029160 5012-LOOP.                                                               
029170     READ PRG-FILE INTO PRG-OPEN-ITEM-REC                                 
029180         AT END                                                           
029190             SET PRG-EOF TO TRUE                                          
029200         NOT AT END                                                       
029210             ADD 1 TO ANOM-B-CTR                                          
029220             SET ANOM-B-IX TO ANOM-B-CTR                                  
029230             MOVE SPACES TO ANOM-B-KEY1 (ANOM-B-IX)                       
029240                            ANOM-B-KEY2 (ANOM-B-IX)                       
029250                            ANOM-B-KEY3 (ANOM-B-IX)                       
029260             MOVE PRG-ITEM-ID TO ANOM-B-KEY1 (ANOM-B-IX)                  
029270             MOVE PRG-AMOUNT  TO ANOM-B-AMOUNT (ANOM-B-IX)                
029280             MOVE 'N' TO ANOM-B-MATCH-SW (ANOM-B-IX)                      
029290                         ANOM-B-DUP-SW (ANOM-B-IX)                        
029300                         ANOM-B-OUTLIER-SW (ANOM-B-IX)                    
029310             ADD PRG-AMOUNT TO GL-BAL-TOTAL                               
029320     END-READ.                                                            
029330 5012-EXIT.                                                               
029340     EXIT.                                                                
029350 5010-EXIT.                                                               
029360     EXIT.                                                                
029370 5100-PREREC-UNMATCHED.                                                   
029380     MOVE 1   TO ANOM-KEY-COUNT.                                          
029390     MOVE 'N' TO ANOM-USE-AMT-KEY.                                        
029400     PERFORM 9100-ANOM-UNMATCHED THRU 9100-EXIT.                          
029410 5100-EXIT.                                                               
029420     EXIT.                                                                
029430 5200-PREREC-DUPLICATE.                                                   
029440     PERFORM 9200-ANOM-DUPLICATE THRU 9200-EXIT.                          
029450 5200-EXIT.                                                               
029460     EXIT.                                                                
029470 5300-PREREC-OUTLIER.                                                     
029480     PERFORM 9300-ANOM-OUTLIER THRU 9300-EXIT.                            
029490 5300-EXIT.                                                               
029500     EXIT.                                                                
029510 5400-PREREC-BALANCE.                                                     
029520     COMPUTE BAL-DIFF-AMOUNT ROUNDED =                                    
029530        SUB-BAL-TOTAL - GL-BAL-TOTAL.                                     
029540     IF BAL-DIFF-AMOUNT = ZERO                                            
029550         SET BAL-IS-RECONCILED TO TRUE                                    
029560     ELSE                                                                 
029570         MOVE 'N' TO BAL-RECON-SW.                                        
029580 5400-EXIT.                                                               
029590     EXIT.                                                                
029600*                                                                         
029610*    5900 - WRITE THE PREPAID RECONCILIATION REPORT SECTION.              
029620 5900-PREREC-REPORT.                                                      
029630     MOVE SPACES TO RPT-LINE-TEXT.                                        
029640     STRING '=== PREPAID RECONCILIATION ===' DELIMITED BY SIZE            
029650         INTO RPT-LINE-TEXT.                                              
029660     WRITE RPT-REC.                                                       
029670     MOVE SUB-BAL-TOTAL TO RPT-EDIT-AMT.                                  
029680     MOVE SPACES TO RPT-LINE-TEXT.                                        
029690     STRING 'PREPAID SCHEDULE TOTAL .... ' DELIMITED BY SIZE              
029700         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
029710     WRITE RPT-REC.                                                       
029720     MOVE GL-BAL-TOTAL TO RPT-EDIT-AMT.                                   
029730     MOVE SPACES TO RPT-LINE-TEXT.                                        
029740     STRING 'GL PREPAID CONTROL TOTAL .. ' DELIMITED BY SIZE              
029750         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
029760     WRITE RPT-REC.                                                       
029770     MOVE BAL-DIFF-AMOUNT TO RPT-EDIT-AMT.                                
029780     MOVE SPACES TO RPT-LINE-TEXT.                                        
029790     STRING 'DIFFERENCE ................ ' DELIMITED BY SIZE              
029800         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
029810     WRITE RPT-REC.                                                       
029820     MOVE SPACES TO RPT-LINE-TEXT.                                        
029830     IF BAL-IS-RECONCILED                                                 
029840         STRING 'STATUS ..................... RECONCILED'                 
029850             DELIMITED BY SIZE INTO RPT-LINE-TEXT                         
029860     ELSE                                                                 
029870         STRING 'STATUS ..................... NOT RECONCILED'             
029880             DELIMITED BY SIZE INTO RPT-LINE-TEXT                         
029890     END-IF.                                                              
029900     WRITE RPT-REC.                                                       
029910     MOVE SPACES TO RPT-LINE-TEXT.                                        
029920     STRING 'UNMATCHED SCH / GL ITEMS ... ' DELIMITED BY SIZE             
029930         ANOM-UNMATCHED-A-CTR DELIMITED BY SIZE ' / ' DELIMITED           
029940         BY SIZE ANOM-UNMATCHED-B-CTR DELIMITED BY SIZE                   
029950         INTO RPT-LINE-TEXT.                                              
029960     WRITE RPT-REC.                                                       
029970     MOVE SPACES TO RPT-LINE-TEXT.                                        
029980     STRING 'DUPLICATE SCH / GL ITEMS ... ' DELIMITED BY SIZE             
029990         ANOM-DUP-A-CTR DELIMITED BY SIZE ' / ' DELIMITED                 
030000         BY SIZE ANOM-DUP-B-CTR DELIMITED BY SIZE                         
030010         INTO RPT-LINE-TEXT.                                              
030020     WRITE RPT-REC.                                                       
030030     MOVE SPACES TO RPT-LINE-TEXT.                                        
030040     STRING 'OUTLIER SCH / GL ITEMS ..... ' DELIMITED BY SIZE             
030050         ANOM-OUTLIER-A-CTR DELIMITED BY SIZE ' / ' DELIMITED             
030060         BY SIZE ANOM-OUTLIER-B-CTR DELIMITED BY SIZE                     
030070         INTO RPT-LINE-TEXT.                                              
030080     WRITE RPT-REC.                                                       
030090 5900-EXIT.                                                               
030100     EXIT.                                                                
030110*                                                                         
030120*    ===========================================================          
030130*    6000 - ACCRUED SCHEDULE VS GL ACCRUED CONTROL.  SAME SHAPE           
030140*    AS 5000 - A SEPARATE SET OF PARAGRAPHS SO THE TWO AREAS              
030150*    PRINT THEIR OWN REPORT SECTIONS AND KEEP THEIR OWN COUNTS.           
030160*    ===========================================================          
030170 6000-ACCREC-RTN.                                                         
030180     PERFORM 6010-ACCREC-LOAD      THRU 6010-EXIT.                        
030190     PERFORM 6100-ACCREC-UNMATCHED THRU 6100-EXIT.                        
030200     PERFORM 6200-ACCREC-DUPLICATE THRU 6200-EXIT.                        
030210     PERFORM 6300-ACCREC-OUTLIER   THRU 6300-EXIT.                        
030220     PERFORM 6400-ACCREC-BALANCE   THRU 6400-EXIT.                        
030230     PERFORM 6900-ACCREC-REPORT    THRU 6900-EXIT.                        
030240 6000-EXIT.                                                               
030250     EXIT.                                                                
030260 6010-ACCREC-LOAD.                                                        
030270     MOVE ZERO TO ANOM-A-CTR ANOM-B-CTR SUB-BAL-TOTAL                     
030280                  GL-BAL-TOTAL.                                           
030290     PERFORM 6011-LOOP THRU 6011-EXIT                                     
030300             UNTIL ACS-EOF.                                               
030310     PERFORM 6012-LOOP THRU 6012-EXIT                                     
030320             UNTIL ACG-EOF.                                               
030330 6011-LOOP.                                                               
030340     READ ACS-FILE INTO ACS-OPEN-ITEM-REC                                 
030350         AT END                                                           
030360             SET ACS-EOF TO TRUE                                          
030370         NOT AT END                                                       
030380             ADD 1 TO ANOM-A-CTR                                          
030390             SET ANOM-A-IX TO ANOM-A-CTR                                  
030400             MOVE SPACES TO ANOM-A-KEY1 (ANOM-A-IX)                       
030410                            ANOM-A-KEY2 (ANOM-A-IX)                       
030420                            ANOM-A-KEY3 (ANOM-A-IX)                       
030430             MOVE ACS-ITEM-ID TO ANOM-A-KEY1 (ANOM-A-IX)                  
030440             MOVE ACS-AMOUNT  TO ANOM-A-AMOUNT (ANOM-A-IX)                
030450             MOVE 'N' TO ANOM-A-MATCH-SW (ANOM-A-IX)                      
030460                         ANOM-A-DUP-SW (ANOM-A-IX)                        
030470                         ANOM-A-OUTLIER-SW (ANOM-A-IX)                    
030480             ADD ACS-AMOUNT TO SUB-BAL-TOTAL                              
030490     END-READ.                                                            
030500 6011-EXIT.                                                               
030510     EXIT.                                                                
030520 6012-LOOP.                                                               
030530     READ ACG-FILE INTO ACG-OPEN-ITEM-REC                                 
030540         AT END                                                           
030550             SET ACG-EOF TO TRUE                                          
030560         NOT AT END                                                       
030570             ADD 1 TO ANOM-B-CTR                                          
030580             SET ANOM-B-IX TO ANOM-B-CTR                                  
030590             MOVE SPACES TO ANOM-B-KEY1 (ANOM-B-IX)                       
030600                            ANOM-B-KEY2 (ANOM-B-IX)                       
030610                            ANOM-B-KEY3 (ANOM-B-IX)                       
030620             MOVE ACG-ITEM-ID TO ANOM-B-KEY1 (ANOM-B-IX)                  
030630             MOVE ACG-AMOUNT  TO ANOM-B-AMOUNT (ANOM-B-IX)                
030640             MOVE 'N' TO ANOM-B-MATCH-SW (ANOM-B-IX)                      
030650                         ANOM-B-DUP-SW (ANOM-B-IX)                        
030660                         ANOM-B-OUTLIER-SW (ANOM-B-IX)                    
030670             ADD ACG-AMOUNT TO GL-BAL-TOTAL                               
030680     END-READ.                                                            
030690 6012-EXIT.                                                               
030700     EXIT.                                                                
030710 6010-EXIT.                                                               
030720     EXIT.                                                                
030730 6100-ACCREC-UNMATCHED.                                                   
030740     MOVE 1   TO ANOM-KEY-COUNT.                                          
030750     MOVE 'N' TO ANOM-USE-AMT-KEY.                                        
030760     PERFORM 9100-ANOM-UNMATCHED THRU 9100-EXIT.                          
030770 6100-EXIT.                                                               
030780     EXIT.                                                                
030790 6200-ACCREC-DUPLICATE.                                                   
030800     PERFORM 9200-ANOM-DUPLICATE THRU 9200-EXIT.                          
030810 6200-EXIT.                                                               
030820     EXIT.                                                                
030830 6300-ACCREC-OUTLIER.                                                     
030840     PERFORM 9300-ANOM-OUTLIER THRU 9300-EXIT.                            
030850 6300-EXIT.                                                               
030860     EXIT.                                                                
030870 6400-ACCREC-BALANCE.                                                     
030880     COMPUTE BAL-DIFF-AMOUNT ROUNDED =                                    
030890        SUB-BAL-TOTAL - GL-BAL-TOTAL.                                     
030900     IF BAL-DIFF-AMOUNT = ZERO                                            
030910         SET BAL-IS-RECONCILED TO TRUE                                    
030920     ELSE                                                                 
030930         MOVE 'N' TO BAL-RECON-SW.                                        
030940 6400-EXIT.                                                               
030950     EXIT.                                                                
030960*                                                                         
030970*    6900 - WRITE THE ACCRUED RECONCILIATION REPORT SECTION.              
030980 6900-ACCREC-REPORT.                                                      
030990     MOVE SPACES TO RPT-LINE-TEXT.                                        
031000     STRING '=== ACCRUED RECONCILIATION ===' DELIMITED BY SIZE            
031010         INTO RPT-LINE-TEXT.                                              
031020     WRITE RPT-REC.                                                       
031030     MOVE SUB-BAL-TOTAL TO RPT-EDIT-AMT.                                  
031040     MOVE SPACES TO RPT-LINE-TEXT.                                        
031050     STRING 'ACCRUED SCHEDULE TOTAL .... ' DELIMITED BY SIZE              
031060         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
031070     WRITE RPT-REC.                                                       
031080     MOVE GL-BAL-TOTAL TO RPT-EDIT-AMT.                                   
031090     MOVE SPACES TO RPT-LINE-TEXT.                                        
031100     STRING 'GL ACCRUED CONTROL TOTAL .. ' DELIMITED BY SIZE              
031110         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
031120     WRITE RPT-REC.                                                       
031130     MOVE BAL-DIFF-AMOUNT TO RPT-EDIT-AMT.                                
031140     MOVE SPACES TO RPT-LINE-TEXT.                                        
031150     STRING 'DIFFERENCE ................ ' DELIMITED BY SIZE              
031160         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
031170     WRITE RPT-REC.                                                       
031180     MOVE SPACES TO RPT-LINE-TEXT.                                        
031190     IF BAL-IS-RECONCILED                                                 
031200         STRING 'STATUS ..................... RECONCILED'                 
031210             DELIMITED BY SIZE INTO RPT-LINE-TEXT                         
031220     ELSE                                                                 
031230         STRING 'STATUS ..................... NOT RECONCILED'             
031240             DELIMITED BY SIZE INTO RPT-LINE-TEXT                         
031250     END-IF.                                                              
031260     WRITE RPT-REC.                                                       
031270     MOVE SPACES TO RPT-LINE-TEXT.                                        
031280     STRING 'UNMATCHED SCH / GL ITEMS ... ' DELIMITED BY SIZE             
031290         ANOM-UNMATCHED-A-CTR DELIMITED BY SIZE ' / ' DELIMITED           
031300         BY SIZE ANOM-UNMATCHED-B-CTR DELIMITED BY SIZE                   
031310         INTO RPT-LINE-TEXT.                                              
031320     WRITE RPT-REC.                                                       
031330     MOVE SPACES TO RPT-LINE-TEXT.                                        
031340     STRING 'DUPLICATE SCH / GL ITEMS ... ' DELIMITED BY SIZE             
031350         ANOM-DUP-A-CTR DELIMITED BY SIZE ' / ' DELIMITED                 
031360         BY SIZE ANOM-DUP-B-CTR DELIMITED BY SIZE                         
031370         INTO RPT-LINE-TEXT.                                              
031380     WRITE RPT-REC.                                                       
031390     MOVE SPACES TO RPT-LINE-TEXT.                                        
031400     STRING 'OUTLIER SCH / GL ITEMS ..... ' DELIMITED BY SIZE             
031410         ANOM-OUTLIER-A-CTR DELIMITED BY SIZE ' / ' DELIMITED             
031420         BY SIZE ANOM-OUTLIER-B-CTR DELIMITED BY SIZE                     
031430         INTO RPT-LINE-TEXT.                                              
031440     WRITE RPT-REC.                                                       
031450 6900-EXIT.                                                               
031460     EXIT.                                                                
031470*                                                                         
031480*    ===========================================================          
031490*    7000 - CASH-EQUIVALENT (SHORT-TERM INVESTMENT) RECONCILE.            
031500*    NO UNMATCHED/DUPLICATE/OUTLIER STEP HERE - THE CASH                  
031510*    EQUIVALENT FILES CARRY NO OPEN-ITEM CONCEPT, JUST MATURITY,          
031520*    MARKET VALUE, YIELD AND CONCENTRATION TESTS.                         
031530*    ===========================================================          
031540 7000-CEREC-RTN.                                                          
031550     PERFORM 7010-CEREC-LOAD          THRU 7010-EXIT.                     
031560     PERFORM 7100-CEREC-MATURITY      THRU 7100-EXIT.                     
031570     PERFORM 7200-CEREC-MARKET-VALUE  THRU 7200-EXIT.                     
031580     PERFORM 7300-CEREC-YIELD         THRU 7300-EXIT.                     
031590     PERFORM 7400-CEREC-CONCENTRATION THRU 7400-EXIT.                     
031600     PERFORM 7500-CEREC-COMPLIANCE    THRU 7500-EXIT.                     
031610     PERFORM 7900-CEREC-REPORT        THRU 7900-EXIT.                     
031620 7000-EXIT.                                                               
031630     EXIT.                                                                
031640 7010-CEREC-LOAD.                                                         
031650     MOVE ZERO TO WS-CE-INV-TAB-CTR WS-CE-GCE-TAB-CTR                     
031660                  WS-CE-BRK-TAB-CTR CE-TYPE-CTR CE-ISSUER-CTR.            
031670     PERFORM 7011-CEREC-LOAD-IVD THRU 7011-EXIT.                          
031680     PERFORM 7012-CEREC-LOAD-GCE THRU 7012-EXIT.                          
031690     PERFORM 7013-CEREC-LOAD-BRK THRU 7013-EXIT.                          
031700 7010-EXIT.                                                               
031710     EXIT.                                                                
031720*                                                                         
031730*    7011 - LOAD THE INVESTMENT MASTER AND ACCUMULATE THE TYPE            
031740*    AND ISSUER CONCENTRATION TABLES AS EACH INVESTMENT IS READ.          
031750 7011-CEREC-LOAD-IVD.                                                     
031760     PERFORM 7016-LOOP THRU 7016-EXIT                                     
031770             UNTIL IVD-EOF.                                               
031780 7016-LOOP.                                                               
031790     READ IVD-FILE INTO IVD-INVEST-REC                                    
031800         AT END                                                           
031810             SET IVD-EOF TO TRUE                                          
031820         NOT AT END                                                       
031830             ADD 1 TO WS-CE-INV-TAB-CTR                                   
031840             SET WS-CE-INV-IX TO WS-CE-INV-TAB-CTR                        
031850             MOVE IVD-INVEST-ID  TO WS-CE-INV-ID (WS-CE-INV-IX)           
031860             MOVE IVD-INSTR-TYPE TO                                       
031870                                WS-CE-INV-TYPE (WS-CE-INV-IX)             
031880             MOVE IVD-PURCH-DATE TO                                       
031890                          WS-CE-INV-PURCH-DATE (WS-CE-INV-IX)             
031900             MOVE IVD-MATUR-DATE TO                                       
031910                          WS-CE-INV-MATUR-DATE (WS-CE-INV-IX)             
031920             MOVE IVD-AMOUNT     TO                                       
031930                             WS-CE-INV-AMOUNT (WS-CE-INV-IX)              
031940             MOVE IVD-ISSUER     TO                                       
031950                             WS-CE-INV-ISSUER (WS-CE-INV-IX)              
031960             PERFORM 7014-CEREC-TYPE-ACCUM THRU 7014-EXIT                 
031970             PERFORM 7015-CEREC-ISSUER-ACCUM THRU 7015-EXIT               
031980     END-READ.                                                            
031990 7016-EXIT.                                                               
032000     EXIT.                                                                
032010 7011-EXIT.                                                               
032020     EXIT.                                                                
032030*                                                                         
032040*    7012/7013 - LOAD THE GL CASH-EQUIVALENT POSTINGS (BOOK) AND          
032050*    THE BROKER STATEMENT LINES (MARKET) FOR THE MATCH AT 7200.           
032060 7012-CEREC-LOAD-GCE.                                                     
032070     PERFORM 7017-LOOP THRU 7017-EXIT                                     
032080             UNTIL GCE-EOF.                                               
032090 7017-LOOP.                                                               
032100     READ GCE-FILE INTO GCE-CASH-EQUIV-REC                                
032110         AT END                                                           
032120             SET GCE-EOF TO TRUE                                          
032130         NOT AT END                                                       
032140             ADD 1 TO WS-CE-GCE-TAB-CTR                                   
032150             SET WS-CE-GCE-IX TO WS-CE-GCE-TAB-CTR                        
032160             MOVE GCE-INVEST-ID  TO                                       
032170                              WS-CE-GCE-ID (WS-CE-GCE-IX)                 
032180             MOVE GCE-ENTRY-DATE TO                                       
032190                              WS-CE-GCE-DATE (WS-CE-GCE-IX)               
032200             MOVE GCE-AMOUNT     TO                                       
032210                              WS-CE-GCE-AMOUNT (WS-CE-GCE-IX)             
032220     END-READ.                                                            
032230 7017-EXIT.                                                               
032240     EXIT.                                                                
032250 7012-EXIT.                                                               
032260     EXIT.                                                                
032270 7013-CEREC-LOAD-BRK.                                                     
032280     PERFORM 7018-LOOP THRU 7018-EXIT                                     
032290             UNTIL BRK-EOF.                                               
032300 7018-LOOP.                                                               
032310     READ BRK-FILE INTO BRK-BROKER-REC                                    
032320         AT END                                                           
032330             SET BRK-EOF TO TRUE                                          
032340         NOT AT END                                                       
032350             ADD 1 TO WS-CE-BRK-TAB-CTR                                   
032360             SET WS-CE-BRK-IX TO WS-CE-BRK-TAB-CTR                        
032370             MOVE BRK-INVEST-ID   TO                                      
032380                              WS-CE-BRK-ID (WS-CE-BRK-IX)                 
032390             MOVE BRK-STMT-DATE   TO                                      
032400                              WS-CE-BRK-DATE (WS-CE-BRK-IX)               
032410             MOVE BRK-MARKET-VALUE TO                                     
032420                              WS-CE-BRK-MKT (WS-CE-BRK-IX)                
032430     END-READ.                                                            
032440 7018-EXIT.                                                               
032450     EXIT.                                                                
032460 7013-EXIT.                                                               
032470     EXIT.                                                                
032480*                                                                         
032490*    7014/7015 - LINEAR SEARCH-OR-INSERT INTO THE TYPE/ISSUER             
032500*    CONCENTRATION TABLES FOR THE INVESTMENT JUST READ AT 7011.           
032510 7014-CEREC-TYPE-ACCUM.                                                   
032520     MOVE 'N' TO WS-CE-TYPE-FOUND-SW.                                     
032530     PERFORM 7019-LOOP THRU 7019-EXIT                                     
032540             VARYING WS-IX1 FROM 1 BY 1                                   
032550             UNTIL WS-IX1 > CE-TYPE-CTR.                                  
032560     IF WS-CE-TYPE-FOUND-SW = 'N'                                         
032570         ADD 1 TO CE-TYPE-CTR                                             
032580         SET CE-TYPE-IX TO CE-TYPE-CTR                                    
032590         MOVE IVD-INSTR-TYPE TO CE-TYPE-NAME (CE-TYPE-IX)                 
032600         MOVE IVD-AMOUNT     TO CE-TYPE-AMT (CE-TYPE-IX)                  
032610     END-IF.                                                              
032620 7019-LOOP.                                                               
032630     SET CE-TYPE-IX TO WS-IX1                                             
032640     IF CE-TYPE-NAME (CE-TYPE-IX) = IVD-INSTR-TYPE                        
032650         ADD IVD-AMOUNT TO CE-TYPE-AMT (CE-TYPE-IX)                       
032660         MOVE 'Y' TO WS-CE-TYPE-FOUND-SW                                  
032670     END-IF.                                                              
032680 7019-EXIT.                                                               
032690     EXIT.                                                                
032700 7014-EXIT.                                                               
032710     EXIT.                                                                
032720 7015-CEREC-ISSUER-ACCUM.                                                 
032730     MOVE 'N' TO WS-CE-ISSUER-FOUND-SW.                                   
032740     PERFORM 7020-LOOP THRU 7020-EXIT                                     
032750             VARYING WS-IX1 FROM 1 BY 1                                   
032760             UNTIL WS-IX1 > CE-ISSUER-CTR.                                
032770     IF WS-CE-ISSUER-FOUND-SW = 'N'                                       
032780         ADD 1 TO CE-ISSUER-CTR                                           
032790         SET CE-ISSUER-IX TO CE-ISSUER-CTR                                
032800         MOVE IVD-ISSUER TO CE-ISSUER-NAME (CE-ISSUER-IX)                 
032810         MOVE IVD-AMOUNT TO CE-ISSUER-AMT (CE-ISSUER-IX)                  
032820     END-IF.                                                              
032830 7020-LOOP.                                                               
032840     SET CE-ISSUER-IX TO WS-IX1                                           
032850     IF CE-ISSUER-NAME (CE-ISSUER-IX) = IVD-ISSUER                        
032860         ADD IVD-AMOUNT TO CE-ISSUER-AMT (CE-ISSUER-IX)                   
032870         MOVE 'Y' TO WS-CE-ISSUER-FOUND-SW                                
032880     END-IF.                                                              
032890 7020-EXIT.                                                               
032900     EXIT.                                                                
032910 7015-EXIT.                                                               
032920     EXIT.                                                                
032930*                                                                         
032940*    7100 - MATURITY VALIDATION.  DAYS TO MATURITY OVER 90 IS             
032950*    NON-COMPLIANT (AC0466 - CLIENT 68 SHORT-TERM POLICY LIMIT).          
032960 7100-CEREC-MATURITY.                                                     
032970     MOVE ZERO TO CE-COMPLIANT-AMT CE-NONCOMPLIANT-AMT.                   
032980     PERFORM 7101-LOOP THRU 7101-EXIT                                     
032990             VARYING WS-IX1 FROM 1 BY 1                                   
033000             UNTIL WS-IX1 > WS-CE-INV-TAB-CTR.                            
033010 7101-LOOP.                                                               
033020     SET WS-CE-INV-IX TO WS-IX1                                           
033030     MOVE WS-CE-INV-MATUR-DATE (WS-CE-INV-IX) TO WS-DTD-DATE              
033040     PERFORM 9600-DATE-TO-DAYS THRU 9600-EXIT                             
033050     COMPUTE CE-DAYS-TO-MATUR = WS-DTD-DAYS - WS-AS-OF-DAYS               
033060     IF CE-DAYS-TO-MATUR > 90                                             
033070         ADD WS-CE-INV-AMOUNT (WS-CE-INV-IX)                              
033080                                      TO CE-NONCOMPLIANT-AMT              
033090     ELSE                                                                 
033100         ADD WS-CE-INV-AMOUNT (WS-CE-INV-IX)                              
033110                                      TO CE-COMPLIANT-AMT                 
033120     END-IF.                                                              
033130 7101-EXIT.                                                               
033140     EXIT.                                                                
033150 7100-EXIT.                                                               
033160     EXIT.                                                                
033170*                                                                         
033180*    7200 - MATCH THE GL BOOK-VALUE POSTING TO THE BROKER'S               
033190*    MARKET VALUE BY INVEST-ID AND STATEMENT DATE; UNREALIZED             
033200*    GAIN/LOSS AND TOTAL RETURN COME FROM THE MATCHED PAIRS.              
033210 7200-CEREC-MARKET-VALUE.                                                 
033220     MOVE ZERO TO CE-BOOK-TOTAL CE-MARKET-TOTAL CE-UNREAL-TOTAL.          
033230     PERFORM 7202-LOOP THRU 7202-EXIT                                     
033240             VARYING WS-IX1 FROM 1 BY 1                                   
033250             UNTIL WS-IX1 > WS-CE-GCE-TAB-CTR.                            
033260     IF CE-BOOK-TOTAL NOT = ZERO                                          
033270         COMPUTE CE-TOTAL-RETURN ROUNDED =                                
033280            CE-UNREAL-TOTAL / CE-BOOK-TOTAL                               
033290     ELSE                                                                 
033300         MOVE ZERO TO CE-TOTAL-RETURN                                     
033310     END-IF.                                                              
033320 7201-LOOP.                                                               
033330         SET WS-CE-BRK-IX TO WS-IX2                                       
033340         IF WS-CE-GCE-ID (WS-CE-GCE-IX) =                                 
033350            WS-CE-BRK-ID (WS-CE-BRK-IX) AND                               
033360            WS-CE-GCE-DATE (WS-CE-GCE-IX) =                               
033370            WS-CE-BRK-DATE (WS-CE-BRK-IX)                                 
033380             MOVE 'Y' TO WS-CE-MATCH-SW                                   
033390             MOVE WS-CE-BRK-MKT (WS-CE-BRK-IX)                            
033400                                          TO WS-CE-MATCH-MKT              
033410         END-IF.                                                          
033420 7201-EXIT.                                                               
033430     EXIT.                                                                
033440 7202-LOOP.                                                               
033450     SET WS-CE-GCE-IX TO WS-IX1                                           
033460     MOVE 'N' TO WS-CE-MATCH-SW                                           
033470     PERFORM 7201-LOOP THRU 7201-EXIT                                     
033480             VARYING WS-IX2 FROM 1 BY 1                                   
033490             UNTIL WS-IX2 > WS-CE-BRK-TAB-CTR.                            
033500     IF WS-CE-MATCH-SW = 'Y'                                              
033510         ADD WS-CE-GCE-AMOUNT (WS-CE-GCE-IX) TO CE-BOOK-TOTAL             
033520         ADD WS-CE-MATCH-MKT TO CE-MARKET-TOTAL                           
033530         COMPUTE CE-UNREAL-ONE =                                          
033540            WS-CE-MATCH-MKT - WS-CE-GCE-AMOUNT (WS-CE-GCE-IX)             
033550         ADD CE-UNREAL-ONE TO CE-UNREAL-TOTAL                             
033560     END-IF.                                                              
033570 7202-EXIT.                                                               
033580     EXIT.                                                                
033590 7200-EXIT.                                                               
033600     EXIT.                                                                
033610*                                                                         
033620*    7300 - YIELD PER INVESTMENT - (MARKET-BOOK)/BOOK TIMES               
033630*    365/HOLDING-PERIOD, SKIPPING ANY INVESTMENT WITH NO GL/              
033640*    BROKER MATCH OR A ZERO BOOK VALUE OR HOLDING PERIOD.                 
033650 7300-CEREC-YIELD.                                                        
033660     MOVE ZERO TO CE-YIELD-SUM CE-YIELD-CTR CE-YIELD-HIGH                 
033670                  CE-YIELD-LOW.                                           
033680     PERFORM 7303-LOOP THRU 7303-EXIT                                     
033690             VARYING WS-IX1 FROM 1 BY 1                                   
033700             UNTIL WS-IX1 > WS-CE-INV-TAB-CTR.                            
033710     IF CE-YIELD-CTR > 0                                                  
033720         COMPUTE CE-YIELD-AVG ROUNDED = CE-YIELD-SUM /                    
033730                                        CE-YIELD-CTR                      
033740     ELSE                                                                 
033750         MOVE ZERO TO CE-YIELD-AVG                                        
033760     END-IF.                                                              
033770 7301-LOOP.                                                               
033780         SET WS-CE-GCE-IX TO WS-IX2                                       
033790         IF WS-CE-GCE-ID (WS-CE-GCE-IX) =                                 
033800            WS-CE-INV-ID (WS-CE-INV-IX)                                   
033810             MOVE 'Y' TO WS-CE-YLD-BOOK-SW                                
033820             MOVE WS-CE-GCE-AMOUNT (WS-CE-GCE-IX)                         
033830                                         TO WS-CE-YLD-BOOK                
033840         END-IF.                                                          
033850 7301-EXIT.                                                               
033860     EXIT.                                                                
033870 7302-LOOP.                                                               
033880         SET WS-CE-BRK-IX TO WS-IX2                                       
033890         IF WS-CE-BRK-ID (WS-CE-BRK-IX) =                                 
033900            WS-CE-INV-ID (WS-CE-INV-IX)                                   
033910             MOVE 'Y' TO WS-CE-YLD-MKT-SW                                 
033920             MOVE WS-CE-BRK-MKT (WS-CE-BRK-IX)                            
033930                                          TO WS-CE-YLD-MKT                
033940         END-IF.                                                          
033950 7302-EXIT.                                                               
033960     EXIT.                                                                
033970 7303-LOOP.                                                               
033980     SET WS-CE-INV-IX TO WS-IX1                                           
033990     MOVE 'N' TO WS-CE-YLD-BOOK-SW WS-CE-YLD-MKT-SW                       
034000     PERFORM 7301-LOOP THRU 7301-EXIT                                     
034010             VARYING WS-IX2 FROM 1 BY 1                                   
034020             UNTIL WS-IX2 > WS-CE-GCE-TAB-CTR.                            
034030     PERFORM 7302-LOOP THRU 7302-EXIT                                     
034040             VARYING WS-IX2 FROM 1 BY 1                                   
034050             UNTIL WS-IX2 > WS-CE-BRK-TAB-CTR.                            
034060     MOVE WS-CE-INV-MATUR-DATE (WS-CE-INV-IX) TO WS-DTD-DATE              
034070     PERFORM 9600-DATE-TO-DAYS THRU 9600-EXIT                             
034080     MOVE WS-DTD-DAYS TO WS-CE-YLD-MATUR-DAYS                             
034090     MOVE WS-CE-INV-PURCH-DATE (WS-CE-INV-IX) TO WS-DTD-DATE              
034100     PERFORM 9600-DATE-TO-DAYS THRU 9600-EXIT                             
034110     COMPUTE WS-CE-YLD-HOLD-DAYS =                                        
034120        WS-CE-YLD-MATUR-DAYS - WS-DTD-DAYS                                
034130     IF WS-CE-YLD-BOOK-SW = 'Y' AND WS-CE-YLD-MKT-SW = 'Y'                
034140        AND WS-CE-YLD-BOOK NOT = ZERO                                     
034150        AND WS-CE-YLD-HOLD-DAYS NOT = ZERO                                
034160         COMPUTE CE-YIELD-ONE ROUNDED =                                   
034170            ((WS-CE-YLD-MKT - WS-CE-YLD-BOOK) /                           
034180             WS-CE-YLD-BOOK) * (365 / WS-CE-YLD-HOLD-DAYS)                
034190         ADD CE-YIELD-ONE TO CE-YIELD-SUM                                 
034200         ADD 1 TO CE-YIELD-CTR                                            
034210         IF CE-YIELD-CTR = 1                                              
034220             MOVE CE-YIELD-ONE TO CE-YIELD-HIGH CE-YIELD-LOW              
034230         ELSE                                                             
034240             IF CE-YIELD-ONE > CE-YIELD-HIGH                              
034250                 MOVE CE-YIELD-ONE TO CE-YIELD-HIGH                       
034260             END-IF                                                       
034270             IF CE-YIELD-ONE < CE-YIELD-LOW                               
034280                 MOVE CE-YIELD-ONE TO CE-YIELD-LOW                        
034290             END-IF                                                       
034300         END-IF                                                           
034310     END-IF.                                                              
034320 7303-EXIT.                                                               
034330     EXIT.                                                                
034340 7300-EXIT.                                                               
034350     EXIT.                                                                
034360*                                                                         
034370*    7400 - CONCENTRATION BY INSTRUMENT TYPE AND BY ISSUER -              
034380*    ANY GROUP OVER 10% OF THE TOTAL INVESTMENT BOOK IS HIGH.             
034390 7400-CEREC-CONCENTRATION.                                                
034400     MOVE 'Y' TO CE-CONC-COMPLY-SW.                                       
034410     MOVE ZERO TO CE-HIGH-TYPE-CTR.                                       
034420     MOVE ZERO TO CE-HIGH-ISSUER-CTR.                                     
034430     MOVE ZERO TO WS-CE-CONC-GRAND-TOTAL.                                 
034440     PERFORM 7401-LOOP THRU 7401-EXIT                                     
034450             VARYING WS-IX1 FROM 1 BY 1                                   
034460             UNTIL WS-IX1 > CE-TYPE-CTR.                                  
034470     IF WS-CE-CONC-GRAND-TOTAL NOT = ZERO                                 
034480         PERFORM 7402-LOOP THRU 7402-EXIT                                 
034490                 VARYING WS-IX1 FROM 1 BY 1                               
034500                 UNTIL WS-IX1 > CE-TYPE-CTR.                              
034510         PERFORM 7403-LOOP THRU 7403-EXIT                                 
034520                 VARYING WS-IX1 FROM 1 BY 1                               
034530                 UNTIL WS-IX1 > CE-ISSUER-CTR.                            
034540     END-IF.                                                              
034550 7401-LOOP.                                                               
034560     SET CE-TYPE-IX TO WS-IX1                                             
034570     ADD CE-TYPE-AMT (CE-TYPE-IX) TO WS-CE-CONC-GRAND-TOTAL.              
034580 7401-EXIT.                                                               
034590     EXIT.                                                                
034600 7402-LOOP.                                                               
034610         SET CE-TYPE-IX TO WS-IX1                                         
034620         COMPUTE CE-YIELD-ONE ROUNDED =                                   
034630            CE-TYPE-AMT (CE-TYPE-IX) / WS-CE-CONC-GRAND-TOTAL             
034640         IF CE-YIELD-ONE > 0.1000                                         
034650             MOVE 'N' TO CE-CONC-COMPLY-SW                                
034660             ADD 1 TO CE-HIGH-TYPE-CTR                                    
034670         END-IF.                                                          
034680 7402-EXIT.                                                               
034690     EXIT.                                                                
034700 7403-LOOP.                                                               
034710         SET CE-ISSUER-IX TO WS-IX1                                       
034720         COMPUTE CE-YIELD-ONE ROUNDED =                                   
034730            CE-ISSUER-AMT (CE-ISSUER-IX) /                                
034740                                      WS-CE-CONC-GRAND-TOTAL              
034750         IF CE-YIELD-ONE > 0.1000                                         
034760             MOVE 'N' TO CE-CONC-COMPLY-SW                                
034770             ADD 1 TO CE-HIGH-ISSUER-CTR                                  
034780         END-IF.                                                          
034790 7403-EXIT.                                                               
034800     EXIT.                                                                
034810 7400-EXIT.                                                               
034820     EXIT.                                                                
034830*                                                                         
034840*    7500 - OVERALL COMPLIANCE - FULLY COMPLIANT ONLY WHEN BOTH           
034850*    THE MATURITY TEST AND THE CONCENTRATION TEST PASS.                   
034860 7500-CEREC-COMPLIANCE.                                                   
034870     IF CE-NONCOMPLIANT-AMT = ZERO AND CE-CONC-IS-COMPLIANT               
034880         SET CE-IS-COMPLIANT TO TRUE                                      
034890     ELSE                                                                 
034900         MOVE 'N' TO CE-COMPLY-SW                                         
034910     END-IF.                                                              
034920 7500-EXIT.                                                               
034930     EXIT.                                                                
034940*                                                                         
034950*    7900 - WRITE THE CASH-EQUIVALENT RECONCILIATION SECTION.             
034960 7900-CEREC-REPORT.                                                       
034970     MOVE SPACES TO RPT-LINE-TEXT.                                        
034980     STRING '=== CASH EQUIVALENT RECONCILIATION ===' DELIMITED            
034990         BY SIZE INTO RPT-LINE-TEXT.                                      
035000     WRITE RPT-REC.                                                       
035010     MOVE CE-COMPLIANT-AMT TO RPT-EDIT-AMT.                               
035020     MOVE SPACES TO RPT-LINE-TEXT.                                        
035030     STRING 'MATURITY COMPLIANT AMOUNT .. ' DELIMITED BY SIZE             
035040         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
035050     WRITE RPT-REC.                                                       
035060     MOVE CE-NONCOMPLIANT-AMT TO RPT-EDIT-AMT.                            
035070     MOVE SPACES TO RPT-LINE-TEXT.                                        
035080     STRING 'MATURITY NON-COMPLIANT AMT . ' DELIMITED BY SIZE             
035090         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
035100     WRITE RPT-REC.                                                       
035110     MOVE CE-BOOK-TOTAL TO RPT-EDIT-AMT.                                  
035120     MOVE SPACES TO RPT-LINE-TEXT.                                        
035130     STRING 'MATCHED BOOK VALUE ......... ' DELIMITED BY SIZE             
035140         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
035150     WRITE RPT-REC.                                                       
035160     MOVE CE-MARKET-TOTAL TO RPT-EDIT-AMT.                                
035170     MOVE SPACES TO RPT-LINE-TEXT.                                        
035180     STRING 'MATCHED MARKET VALUE ....... ' DELIMITED BY SIZE             
035190         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
035200     WRITE RPT-REC.                                                       
035210     MOVE CE-UNREAL-TOTAL TO RPT-EDIT-AMT.                                
035220     MOVE SPACES TO RPT-LINE-TEXT.                                        
035230     STRING 'UNREALIZED GAIN/(LOSS) ..... ' DELIMITED BY SIZE             
035240         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
035250     WRITE RPT-REC.                                                       
035260     MOVE CE-TOTAL-RETURN TO RPT-EDIT-PCT.                                
035270     MOVE SPACES TO RPT-LINE-TEXT.                                        
035280     STRING 'TOTAL RETURN .............. ' DELIMITED BY SIZE              
035290         RPT-EDIT-PCT DELIMITED BY SIZE '%' DELIMITED BY SIZE             
035300         INTO RPT-LINE-TEXT.                                              
035310     WRITE RPT-REC.                                                       
035320     MOVE CE-YIELD-AVG TO RPT-EDIT-PCT.                                   
035330     MOVE SPACES TO RPT-LINE-TEXT.                                        
035340     STRING 'AVERAGE YIELD ............ ' DELIMITED BY SIZE               
035350         RPT-EDIT-PCT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
035360     WRITE RPT-REC.                                                       
035370     MOVE CE-YIELD-HIGH TO RPT-EDIT-PCT.                                  
035380     MOVE SPACES TO RPT-LINE-TEXT.                                        
035390     STRING 'HIGHEST YIELD ............ ' DELIMITED BY SIZE               
035400         RPT-EDIT-PCT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
035410     WRITE RPT-REC.                                                       
035420     MOVE CE-YIELD-LOW TO RPT-EDIT-PCT.                                   
035430     MOVE SPACES TO RPT-LINE-TEXT.                                        
035440     STRING 'LOWEST YIELD ............. ' DELIMITED BY SIZE               
035450         RPT-EDIT-PCT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
035460     WRITE RPT-REC.                                                       
035470     MOVE SPACES TO RPT-LINE-TEXT.                                        
035480     STRING 'HIGH-CONCENTRATION TYPES ... ' DELIMITED BY SIZE             
035490         CE-HIGH-TYPE-CTR DELIMITED BY SIZE INTO RPT-LINE-TEXT.           
035500     WRITE RPT-REC.                                                       
035510     MOVE SPACES TO RPT-LINE-TEXT.                                        
035520     STRING 'HIGH-CONCENTRATION ISSUERS . ' DELIMITED BY SIZE             
035530         CE-HIGH-ISSUER-CTR DELIMITED BY SIZE INTO RPT-LINE-TEXT.         
035540     WRITE RPT-REC.                                                       
035550     MOVE SPACES TO RPT-LINE-TEXT.                                        
035560     IF CE-IS-COMPLIANT                                                   
035570         STRING 'STATUS ..................... COMPLIANT'                  
035580             DELIMITED BY SIZE INTO RPT-LINE-TEXT                         
035590     ELSE                                                                 
035600         STRING 'STATUS ..................... NON-COMPLIANT'              
035610             DELIMITED BY SIZE INTO RPT-LINE-TEXT                         
035620     END-IF.                                                              
035630     WRITE RPT-REC.                                                       
035640 7900-EXIT.                                                               
035650     EXIT.                                                                
035660*                                                                         
035670*    ===========================================================          
035680*    8000 - INVENTORY RECONCILIATION - PHYSICAL COUNT, SLOW-              
035690*    MOVING/OBSOLESCENCE RESERVE, LOWER-OF-COST-OR-MARKET, AND            
035700*    THE RECEIVING CUT-OFF TEST.                                          
035710*    ===========================================================          
035720 8000-INVREC-RTN.                                                         
035730     PERFORM 8010-INVREC-LOAD    THRU 8010-EXIT.                          
035740     PERFORM 8100-INVREC-COUNT   THRU 8100-EXIT.                          
035750     PERFORM 8200-INVREC-OBSOLETE THRU 8200-EXIT.                         
035760     PERFORM 8300-INVREC-LCM     THRU 8300-EXIT.                          
035770     PERFORM 8400-INVREC-CUTOFF  THRU 8400-EXIT.                          
035780     PERFORM 8900-INVREC-REPORT  THRU 8900-EXIT.                          
035790 8000-EXIT.                                                               
035800     EXIT.                                                                
035810 8010-INVREC-LOAD.                                                        
035820     MOVE ZERO TO WS-GLI-TAB-CTR WS-PHC-TAB-CTR WS-MKV-TAB-CTR            
035830                  VEN-TAB-CTR.                                            
035840     PERFORM 8011-INVREC-LOAD-GLI THRU 8011-EXIT.                         
035850     PERFORM 8012-INVREC-LOAD-PHC THRU 8012-EXIT.                         
035860     PERFORM 8013-INVREC-LOAD-MKV THRU 8013-EXIT.                         
035870 8010-EXIT.                                                               
035880     EXIT.                                                                
035890 8011-INVREC-LOAD-GLI.                                                    
035900     PERFORM 8014-LOOP THRU 8014-EXIT                                     
035910             UNTIL GLI-EOF.                                               
035920 8014-LOOP.                                                               
035930     READ GLI-FILE INTO GLI-INVENTORY-REC                                 
035940         AT END                                                           
035950             SET GLI-EOF TO TRUE                                          
035960         NOT AT END                                                       
035970             ADD 1 TO WS-GLI-TAB-CTR                                      
035980             SET WS-GLI-TAB-IX TO WS-GLI-TAB-CTR                          
035990             MOVE GLI-ITEM-ID     TO                                      
036000                           WS-GLI-TAB-ITEM-ID (WS-GLI-TAB-IX)             
036010             MOVE GLI-LOCATION-ID TO                                      
036020                            WS-GLI-TAB-LOC-ID (WS-GLI-TAB-IX)             
036030             MOVE GLI-ENTRY-DATE  TO                                      
036040                              WS-GLI-TAB-DATE (WS-GLI-TAB-IX)             
036050             MOVE GLI-QTY-GL      TO                                      
036060                               WS-GLI-TAB-QTY (WS-GLI-TAB-IX)             
036070             MOVE GLI-UNIT-COST   TO                                      
036080                              WS-GLI-TAB-COST (WS-GLI-TAB-IX)             
036090             MOVE GLI-ITEM-CAT    TO                                      
036100                               WS-GLI-TAB-CAT (WS-GLI-TAB-IX)             
036110     END-READ.                                                            
036120 8014-EXIT.                                                               
036130     EXIT.                                                                
036140 8011-EXIT.                                                               
036150     EXIT.                                                                
036160 8012-INVREC-LOAD-PHC.                                                    
036170     PERFORM 8015-LOOP THRU 8015-EXIT                                     
036180             UNTIL PHC-EOF.                                               
036190 8015-LOOP.                                                               
036200     READ PHC-FILE INTO PHC-PHYS-CNT-REC                                  
036210         AT END                                                           
036220             SET PHC-EOF TO TRUE                                          
036230         NOT AT END                                                       
036240             ADD 1 TO WS-PHC-TAB-CTR                                      
036250             SET WS-PHC-TAB-IX TO WS-PHC-TAB-CTR                          
036260             MOVE PHC-ITEM-ID     TO                                      
036270                           WS-PHC-TAB-ITEM-ID (WS-PHC-TAB-IX)             
036280             MOVE PHC-LOCATION-ID TO                                      
036290                            WS-PHC-TAB-LOC-ID (WS-PHC-TAB-IX)             
036300             MOVE PHC-QTY-COUNT   TO                                      
036310                               WS-PHC-TAB-QTY (WS-PHC-TAB-IX)             
036320     END-READ.                                                            
036330 8015-EXIT.                                                               
036340     EXIT.                                                                
036350 8012-EXIT.                                                               
036360     EXIT.                                                                
036370 8013-INVREC-LOAD-MKV.                                                    
036380     PERFORM 8016-LOOP THRU 8016-EXIT                                     
036390             UNTIL MKV-EOF.                                               
036400 8016-LOOP.                                                               
036410     READ MKV-FILE INTO MKV-MKT-VAL-REC                                   
036420         AT END                                                           
036430             SET MKV-EOF TO TRUE                                          
036440         NOT AT END                                                       
036450             ADD 1 TO WS-MKV-TAB-CTR                                      
036460             SET WS-MKV-TAB-IX TO WS-MKV-TAB-CTR                          
036470             MOVE MKV-ITEM-ID      TO                                     
036480                           WS-MKV-TAB-ITEM-ID (WS-MKV-TAB-IX)             
036490             MOVE MKV-MARKET-VALUE TO                                     
036500                            WS-MKV-TAB-VALUE (WS-MKV-TAB-IX)              
036510     END-READ.                                                            
036520 8016-EXIT.                                                               
036530     EXIT.                                                                
036540 8013-EXIT.                                                               
036550     EXIT.                                                                
036560*                                                                         
036570*    8100 - PHYSICAL COUNT VS GL QUANTITY BY ITEM/LOCATION.               
036580 8100-INVREC-COUNT.                                                       
036590     MOVE ZERO TO IV-DISCREP-TOTAL IV-DISCREP-CTR                         
036600                  IV-COUNT-GT-CTR IV-COUNT-LT-CTR IV-MATCHED-CTR          
036610                  IV-COUNT-GT-AMT IV-COUNT-LT-AMT.                        
036620     PERFORM 8102-LOOP THRU 8102-EXIT                                     
036630             VARYING WS-IX1 FROM 1 BY 1                                   
036640             UNTIL WS-IX1 > WS-GLI-TAB-CTR.                               
036650 8101-LOOP.                                                               
036660         SET WS-PHC-TAB-IX TO WS-IX2                                      
036670         IF WS-GLI-TAB-ITEM-ID (WS-GLI-TAB-IX) =                          
036680            WS-PHC-TAB-ITEM-ID (WS-PHC-TAB-IX) AND                        
036690            WS-GLI-TAB-LOC-ID (WS-GLI-TAB-IX) =                           
036700            WS-PHC-TAB-LOC-ID (WS-PHC-TAB-IX)                             
036710             MOVE 'Y' TO WS-IV-FOUND-SW                                   
036720             MOVE WS-PHC-TAB-QTY (WS-PHC-TAB-IX)                          
036730                                          TO WS-IV-PHC-QTY                
036740         END-IF.                                                          
036750 8101-EXIT.                                                               
036760     EXIT.                                                                
036770 8102-LOOP.                                                               
036780     SET WS-GLI-TAB-IX TO WS-IX1                                          
036790     MOVE 'N' TO WS-IV-FOUND-SW                                           
036800     PERFORM 8101-LOOP THRU 8101-EXIT                                     
036810             VARYING WS-IX2 FROM 1 BY 1                                   
036820             UNTIL WS-IX2 > WS-PHC-TAB-CTR.                               
036830     IF WS-IV-FOUND-SW = 'Y'                                              
036840         COMPUTE IV-QTY-DIFF =                                            
036850            WS-IV-PHC-QTY - WS-GLI-TAB-QTY (WS-GLI-TAB-IX)                
036860         COMPUTE IV-VALUE-DIFF ROUNDED =                                  
036870            IV-QTY-DIFF * WS-GLI-TAB-COST (WS-GLI-TAB-IX)                 
036880         EVALUATE TRUE                                                    
036890             WHEN IV-QTY-DIFF > 0                                         
036900                 ADD 1 TO IV-COUNT-GT-CTR                                 
036910                 ADD IV-VALUE-DIFF TO IV-COUNT-GT-AMT                     
036920                 ADD 1 TO IV-DISCREP-CTR                                  
036930             WHEN IV-QTY-DIFF < 0                                         
036940                 ADD 1 TO IV-COUNT-LT-CTR                                 
036950                 ADD IV-VALUE-DIFF TO IV-COUNT-LT-AMT                     
036960                 ADD 1 TO IV-DISCREP-CTR                                  
036970             WHEN OTHER                                                   
036980                 ADD 1 TO IV-MATCHED-CTR                                  
036990         END-EVALUATE                                                     
037000         ADD IV-VALUE-DIFF TO IV-DISCREP-TOTAL                            
037010     END-IF.                                                              
037020 8102-EXIT.                                                               
037030     EXIT.                                                                
037040 8100-EXIT.                                                               
037050     EXIT.                                                                
037060*                                                                         
037070*    8200 - OBSOLESCENCE RESERVE BY AGE BUCKET (AC0466 - CLIENT           
037080*    68 RESERVE FACTOR SCHEDULE).  0-90 DAYS 0%, 91-180 10%,              
037090*    181-365 25%, OVER 365 50%; OVER 180 IS ALSO SLOW-MOVING.             
037100 8200-INVREC-OBSOLETE.                                                    
037110     MOVE ZERO TO IV-RESERVE-TOTAL IV-RESERVE-0-90                        
037120                  IV-RESERVE-91-180 IV-RESERVE-181-365                    
037130                  IV-RESERVE-OVER-365 IV-SLOW-MOVING-CTR.                 
037140     PERFORM 8201-LOOP THRU 8201-EXIT                                     
037150             VARYING WS-IX1 FROM 1 BY 1                                   
037160             UNTIL WS-IX1 > WS-GLI-TAB-CTR.                               
037170 8201-LOOP.                                                               
037180     SET WS-GLI-TAB-IX TO WS-IX1                                          
037190     MOVE WS-GLI-TAB-DATE (WS-GLI-TAB-IX) TO WS-DTD-DATE                  
037200     PERFORM 9600-DATE-TO-DAYS THRU 9600-EXIT                             
037210     COMPUTE IV-AGE-DAYS = WS-AS-OF-DAYS - WS-DTD-DAYS                    
037220     EVALUATE TRUE                                                        
037230         WHEN IV-AGE-DAYS NOT > 90                                        
037240             MOVE 0.0000 TO IV-RESERVE-FACTOR                             
037250         WHEN IV-AGE-DAYS NOT > 180                                       
037260             MOVE 0.1000 TO IV-RESERVE-FACTOR                             
037270         WHEN IV-AGE-DAYS NOT > 365                                       
037280             MOVE 0.2500 TO IV-RESERVE-FACTOR                             
037290         WHEN OTHER                                                       
037300             MOVE 0.5000 TO IV-RESERVE-FACTOR                             
037310     END-EVALUATE                                                         
037320     COMPUTE IV-VALUE-DIFF ROUNDED =                                      
037330        WS-GLI-TAB-QTY (WS-GLI-TAB-IX) *                                  
037340        WS-GLI-TAB-COST (WS-GLI-TAB-IX) * IV-RESERVE-FACTOR               
037350     ADD IV-VALUE-DIFF TO IV-RESERVE-TOTAL                                
037360     EVALUATE TRUE                                                        
037370         WHEN IV-AGE-DAYS NOT > 90                                        
037380             ADD IV-VALUE-DIFF TO IV-RESERVE-0-90                         
037390         WHEN IV-AGE-DAYS NOT > 180                                       
037400             ADD IV-VALUE-DIFF TO IV-RESERVE-91-180                       
037410         WHEN IV-AGE-DAYS NOT > 365                                       
037420             ADD IV-VALUE-DIFF TO IV-RESERVE-181-365                      
037430         WHEN OTHER                                                       
037440             ADD IV-VALUE-DIFF TO IV-RESERVE-OVER-365                     
037450     END-EVALUATE                                                         
037460     IF IV-AGE-DAYS > 180                                                 
037470         ADD 1 TO IV-SLOW-MOVING-CTR                                      
037480     END-IF.                                                              
037490 8201-EXIT.                                                               
037500     EXIT.                                                                
037510 8200-EXIT.                                                               
037520     EXIT.                                                                
037530*                                                                         
037540*    8300 - LOWER OF COST OR MARKET BY ITEM.                              
037550 8300-INVREC-LCM.                                                         
037560     MOVE ZERO TO IV-LCM-ADJ-TOTAL IV-WRITEDOWN-TOTAL.                    
037570     PERFORM 8302-LOOP THRU 8302-EXIT                                     
037580             VARYING WS-IX1 FROM 1 BY 1                                   
037590             UNTIL WS-IX1 > WS-GLI-TAB-CTR.                               
037600 8301-LOOP.                                                               
037610         SET WS-MKV-TAB-IX TO WS-IX2                                      
037620         IF WS-GLI-TAB-ITEM-ID (WS-GLI-TAB-IX) =                          
037630            WS-MKV-TAB-ITEM-ID (WS-MKV-TAB-IX)                            
037640             MOVE 'Y' TO WS-IV-FOUND-SW                                   
037650             MOVE WS-MKV-TAB-VALUE (WS-MKV-TAB-IX)                        
037660                                          TO WS-IV-MKV-VALUE              
037670         END-IF.                                                          
037680 8301-EXIT.                                                               
037690     EXIT.                                                                
037700 8302-LOOP.                                                               
037710     SET WS-GLI-TAB-IX TO WS-IX1                                          
037720     MOVE 'N' TO WS-IV-FOUND-SW                                           
037730     PERFORM 8301-LOOP THRU 8301-EXIT                                     
037740             VARYING WS-IX2 FROM 1 BY 1                                   
037750             UNTIL WS-IX2 > WS-MKV-TAB-CTR.                               
037760     IF WS-IV-FOUND-SW = 'Y'                                              
037770         IF WS-GLI-TAB-COST (WS-GLI-TAB-IX) < WS-IV-MKV-VALUE             
037780             MOVE WS-GLI-TAB-COST (WS-GLI-TAB-IX)                         
037790                                          TO WS-IV-LCM-VALUE              
037800         ELSE                                                             
037810             MOVE WS-IV-MKV-VALUE TO WS-IV-LCM-VALUE                      
037820         END-IF                                                           
037830         COMPUTE IV-VALUE-DIFF ROUNDED =                                  
037840            (WS-IV-LCM-VALUE - WS-GLI-TAB-COST (WS-GLI-TAB-IX))           
037850            * WS-GLI-TAB-QTY (WS-GLI-TAB-IX)                              
037860         ADD IV-VALUE-DIFF TO IV-LCM-ADJ-TOTAL                            
037870         PERFORM 8303-INVREC-CAT-ACCUM THRU 8303-EXIT                     
037880         IF WS-IV-MKV-VALUE < WS-GLI-TAB-COST (WS-GLI-TAB-IX)             
037890             COMPUTE IV-VALUE-DIFF ROUNDED =                              
037900                (WS-GLI-TAB-COST (WS-GLI-TAB-IX) -                        
037910                 WS-IV-MKV-VALUE) * WS-GLI-TAB-QTY                        
037920                                            (WS-GLI-TAB-IX)               
037930             ADD IV-VALUE-DIFF TO IV-WRITEDOWN-TOTAL                      
037940         END-IF                                                           
037950     END-IF.                                                              
037960 8302-EXIT.                                                               
037970     EXIT.                                                                
037980*                                                                         
037990*    8303 - LINEAR SEARCH-OR-INSERT INTO WS-IV-CAT-TABLE FOR THE          
038000*    LCM ADJUSTMENT JUST COMPUTED AT 8302, BY GL ITEM CATEGORY -          
038010*    SAME PATTERN AS THE 8410 VENDOR ACCUMULATOR BELOW.                   
038020 8303-INVREC-CAT-ACCUM.                                                   
038030     MOVE 'N' TO WS-IV-CAT-FOUND-SW.                                      
038040     PERFORM 8304-LOOP THRU 8304-EXIT                                     
038050             VARYING WS-IX3 FROM 1 BY 1                                   
038060             UNTIL WS-IX3 > IV-CAT-CTR.                                   
038070     IF WS-IV-CAT-FOUND-SW = 'N'                                          
038080         ADD 1 TO IV-CAT-CTR                                              
038090         SET IV-CAT-IX TO IV-CAT-CTR                                      
038100         MOVE WS-GLI-TAB-CAT (WS-GLI-TAB-IX)                              
038110                                        TO IV-CAT-NAME (IV-CAT-IX)        
038120         MOVE IV-VALUE-DIFF TO IV-CAT-AMT (IV-CAT-IX)                     
038130     END-IF.                                                              
038140 8304-LOOP.                                                               
038150     SET IV-CAT-IX TO WS-IX3                                              
038160     IF IV-CAT-NAME (IV-CAT-IX) = WS-GLI-TAB-CAT (WS-GLI-TAB-IX)          
038170         ADD IV-VALUE-DIFF TO IV-CAT-AMT (IV-CAT-IX)                      
038180         MOVE 'Y' TO WS-IV-CAT-FOUND-SW                                   
038190     END-IF.                                                              
038200 8304-EXIT.                                                               
038210     EXIT.                                                                
038220 8303-EXIT.                                                               
038230     EXIT.                                                                
038240 8300-EXIT.                                                               
038250     EXIT.                                                                
038260*                                                                         
038270*    8400 - RECEIVING CUT-OFF TEST.  ANY IN-TRANSIT RECEIPT               
038280*    DATED AFTER THE CUT-OFF DATE BELONGS TO NEXT PERIOD - THE            
038290*    ACCRUAL IS ITS QUANTITY TIMES UNIT COST, TOTALLED OVERALL            
038300*    AND BY RECEIVING VENDOR (REUSES WS-VENDOR-TABLE).                    
038310 8400-INVREC-CUTOFF.                                                      
038320     MOVE ZERO TO IV-CUTOFF-ACCRUAL-TOTAL.                                
038330     PERFORM 8401-LOOP THRU 8401-EXIT                                     
038340             UNTIL APR-EOF.                                               
038350 8401-LOOP.                                                               
038360     READ APR-FILE INTO APR-RECV-REC                                      
038370         AT END                                                           
038380             SET APR-EOF TO TRUE                                          
038390         NOT AT END                                                       
038400             IF APR-IS-IN-TRANSIT AND                                     
038410                APR-TRANS-DATE > WS-CUTOFF-DATE                           
038420                 COMPUTE IV-VALUE-DIFF ROUNDED =                          
038430                    APR-QUANTITY * APR-UNIT-COST                          
038440                 ADD IV-VALUE-DIFF TO IV-CUTOFF-ACCRUAL-TOTAL             
038450                 PERFORM 8410-INVREC-VENDOR-ACCUM                         
038460                                           THRU 8410-EXIT                 
038470             END-IF                                                       
038480     END-READ.                                                            
038490 8401-EXIT.                                                               
038500     EXIT.                                                                
038510 8400-EXIT.                                                               
038520     EXIT.                                                                
038530*                                                                         
038540*    8410 - LINEAR SEARCH-OR-INSERT INTO WS-VENDOR-TABLE FOR THE          
038550*    CUT-OFF ACCRUAL JUST COMPUTED AT 8400.                               
038560 8410-INVREC-VENDOR-ACCUM.                                                
038570     MOVE 'N' TO WS-IV-VEND-FOUND-SW.                                     
038580     PERFORM 8411-LOOP THRU 8411-EXIT                                     
038590             VARYING WS-IX1 FROM 1 BY 1                                   
038600             UNTIL WS-IX1 > VEN-TAB-CTR.                                  
038610     IF WS-IV-VEND-FOUND-SW = 'N'                                         
038620         ADD 1 TO VEN-TAB-CTR                                             
038630         SET VEN-TAB-IX TO VEN-TAB-CTR                                    
038640         MOVE APR-VENDOR-ID TO VEN-TAB-ID (VEN-TAB-IX)                    
038650         MOVE IV-VALUE-DIFF TO VEN-TAB-AMOUNT (VEN-TAB-IX)                
038660     END-IF.                                                              
038670 8411-LOOP.                                                               
038680     SET VEN-TAB-IX TO WS-IX1                                             
038690     IF VEN-TAB-ID (VEN-TAB-IX) = APR-VENDOR-ID                           
038700         ADD IV-VALUE-DIFF TO VEN-TAB-AMOUNT (VEN-TAB-IX)                 
038710         MOVE 'Y' TO WS-IV-VEND-FOUND-SW                                  
038720     END-IF.                                                              
038730 8411-EXIT.                                                               
038740     EXIT.                                                                
038750 8410-EXIT.                                                               
038760     EXIT.                                                                
038770*                                                                         
038780*    8900 - WRITE THE INVENTORY RECONCILIATION REPORT SECTION.            
038790 8900-INVREC-REPORT.                                                      
038800     MOVE SPACES TO RPT-LINE-TEXT.                                        
038810     STRING '=== INVENTORY RECONCILIATION ===' DELIMITED BY SIZE          
038820         INTO RPT-LINE-TEXT.                                              
038830     WRITE RPT-REC.                                                       
038840     MOVE SPACES TO RPT-LINE-TEXT.                                        
038850     STRING 'COUNT>GL / COUNT<GL / MATCHED ITEMS ' DELIMITED              
038860         BY SIZE IV-COUNT-GT-CTR DELIMITED BY SIZE ' / '                  
038870         DELIMITED BY SIZE IV-COUNT-LT-CTR DELIMITED BY SIZE              
038880         ' / ' DELIMITED BY SIZE IV-MATCHED-CTR DELIMITED BY              
038890         SIZE INTO RPT-LINE-TEXT.                                         
038900     WRITE RPT-REC.                                                       
038910     MOVE IV-DISCREP-TOTAL TO RPT-EDIT-AMT.                               
038920     MOVE SPACES TO RPT-LINE-TEXT.                                        
038930     STRING 'NET COUNT DISCREPANCY VALUE  ' DELIMITED BY SIZE             
038940         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
038950     WRITE RPT-REC.                                                       
038960     MOVE IV-COUNT-GT-AMT TO RPT-EDIT-AMT.                                
038970     MOVE SPACES TO RPT-LINE-TEXT.                                        
038980     STRING '  COUNT>GL SUBTOTAL VALUE .. ' DELIMITED BY SIZE             
038990         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
039000     WRITE RPT-REC.                                                       
039010     MOVE IV-COUNT-LT-AMT TO RPT-EDIT-AMT.                                
039020     MOVE SPACES TO RPT-LINE-TEXT.                                        
039030     STRING '  COUNT<GL SUBTOTAL VALUE .. ' DELIMITED BY SIZE             
039040         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
039050     WRITE RPT-REC.                                                       
039060     MOVE IV-RESERVE-TOTAL TO RPT-EDIT-AMT.                               
039070     MOVE SPACES TO RPT-LINE-TEXT.                                        
039080     STRING 'OBSOLESCENCE RESERVE ....... ' DELIMITED BY SIZE             
039090         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
039100     WRITE RPT-REC.                                                       
039110     MOVE IV-RESERVE-0-90 TO RPT-EDIT-AMT.                                
039120     MOVE SPACES TO RPT-LINE-TEXT.                                        
039130     STRING '  RESERVE 0-90 DAYS ........ ' DELIMITED BY SIZE             
039140         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
039150     WRITE RPT-REC.                                                       
039160     MOVE IV-RESERVE-91-180 TO RPT-EDIT-AMT.                              
039170     MOVE SPACES TO RPT-LINE-TEXT.                                        
039180     STRING '  RESERVE 91-180 DAYS ...... ' DELIMITED BY SIZE             
039190         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
039200     WRITE RPT-REC.                                                       
039210     MOVE IV-RESERVE-181-365 TO RPT-EDIT-AMT.                             
039220     MOVE SPACES TO RPT-LINE-TEXT.                                        
039230     STRING '  RESERVE 181-365 DAYS ..... ' DELIMITED BY SIZE             
039240         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
039250     WRITE RPT-REC.                                                       
039260     MOVE IV-RESERVE-OVER-365 TO RPT-EDIT-AMT.                            
039270     MOVE SPACES TO RPT-LINE-TEXT.                                        
039280     STRING '  RESERVE OVER 365 DAYS .... ' DELIMITED BY SIZE             
039290         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
039300     WRITE RPT-REC.                                                       
039310     MOVE SPACES TO RPT-LINE-TEXT.                                        
039320     STRING 'SLOW-MOVING ITEM COUNT ..... ' DELIMITED BY SIZE             
039330         IV-SLOW-MOVING-CTR DELIMITED BY SIZE INTO RPT-LINE-TEXT.         
039340     WRITE RPT-REC.                                                       
039350     MOVE IV-LCM-ADJ-TOTAL TO RPT-EDIT-AMT.                               
039360     MOVE SPACES TO RPT-LINE-TEXT.                                        
039370     STRING 'LCM ADJUSTMENT .............. ' DELIMITED BY SIZE            
039380         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
039390     WRITE RPT-REC.                                                       
039400     PERFORM 8902-LOOP THRU 8902-EXIT                                     
039410             VARYING WS-IX1 FROM 1 BY 1                                   
039420             UNTIL WS-IX1 > IV-CAT-CTR.                                   
039430*    AC0511 - MARKET WRITE-DOWN AND CUT-OFF ACCRUAL LINES MOVED           
039440*    OUT OF 8902-EXIT - SEE CHANGE-LOG.  THESE PRINT ONCE PER             
039450*    RUN, NOT ONCE PER LCM CATEGORY.                                      
039460     MOVE IV-WRITEDOWN-TOTAL TO RPT-EDIT-AMT.                             
039470     MOVE SPACES TO RPT-LINE-TEXT.                                        
039480     STRING 'MARKET WRITE-DOWN ........... ' DELIMITED BY SIZE            
039490         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
039500     WRITE RPT-REC.                                                       
039510     MOVE IV-CUTOFF-ACCRUAL-TOTAL TO RPT-EDIT-AMT.                        
039520     MOVE SPACES TO RPT-LINE-TEXT.                                        
039530     STRING 'RECEIVING CUT-OFF ACCRUAL ... ' DELIMITED BY SIZE            
039540         RPT-EDIT-AMT DELIMITED BY SIZE INTO RPT-LINE-TEXT.               
039550     WRITE RPT-REC.                                                       
039560     PERFORM 8901-LOOP THRU 8901-EXIT                                     
039570             VARYING WS-IX2 FROM 1 BY 1                                   
039580             UNTIL WS-IX2 > VEN-TAB-CTR.                                  
039590 8902-LOOP.                                                               
039600     SET IV-CAT-IX TO WS-IX1                                              
039610     MOVE IV-CAT-AMT (IV-CAT-IX) TO RPT-EDIT-AMT                          
039620     MOVE SPACES TO RPT-LINE-TEXT                                         
039630     STRING '  LCM ADJUSTMENT BY CATEGORY ' DELIMITED BY                  
039640         SIZE IV-CAT-NAME (IV-CAT-IX) DELIMITED BY SIZE                   
039650         ' ' DELIMITED BY SIZE RPT-EDIT-AMT DELIMITED BY                  
039660         SIZE INTO RPT-LINE-TEXT                                          
039670     WRITE RPT-REC.                                                       
039680 8902-EXIT.                                                               
039690     EXIT.                                                                
039700 8901-LOOP.                                                               
039710     SET VEN-TAB-IX TO WS-IX2                                             
039720     MOVE VEN-TAB-AMOUNT (VEN-TAB-IX) TO RPT-EDIT-AMT                     
039730     MOVE SPACES TO RPT-LINE-TEXT                                         
039740     STRING '  CUT-OFF ACCRUAL BY VENDOR ' DELIMITED BY                   
039750         SIZE VEN-TAB-ID (VEN-TAB-IX) DELIMITED BY SIZE                   
039760         ' ' DELIMITED BY SIZE RPT-EDIT-AMT DELIMITED BY                  
039770         SIZE INTO RPT-LINE-TEXT                                          
039780     WRITE RPT-REC.                                                       
039790 8901-EXIT.                                                               
039800     EXIT.                                                                
039810 8900-EXIT.                                                               
039820     EXIT.                                                                
