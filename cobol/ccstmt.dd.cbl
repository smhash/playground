000010*****************************************************************         
000020*  CCSTMT.DD.CBL                                                          
000030*  CREDIT-CARD STATEMENT TRANSACTION (AP) - ONE ROW PER CHARGE            
000040*  ON THE COMPANY CREDIT-CARD STATEMENT, MATCHED AGAINST AP               
000050*  OPEN ITEMS PAID BY CREDIT-CARD.                                        
000060*****************************************************************         
000070*  DATE      BY   RQST     DESCRIPTION                                    
000080*  --------  ---  -------  -----------------------------------            
000090*  07/11/95  KLB  AC0140   ORIGINAL LAYOUT.                               
000100*  03/09/98  DWS  AC0201   Y2K - CCS-ENTRY-DATE WIDENED TO 9(8).          
000110*****************************************************************         
000120 01  CCS-CARD-REC.                                                        
000130     05  CCS-TRANS-ID                 PIC X(10).                          
000140     05  CCS-ENTRY-DATE.                                                  
000150         10  CCS-ENTRY-DATE-YYYY      PIC 9(4).                           
000160         10  CCS-ENTRY-DATE-MM        PIC 9(2).                           
000170         10  CCS-ENTRY-DATE-DD        PIC 9(2).                           
000180     05  CCS-AMOUNT                    PIC S9(11)V99 COMP-3.              
000190     05  FILLER                       PIC X(20).                          
