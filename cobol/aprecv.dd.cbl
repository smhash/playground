000010*****************************************************************         
000020*  APRECV.DD.CBL                                                          
000030*  AP RECEIVING TRANSACTION (INVENTORY CUT-OFF) - ONE ROW PER             
000040*  VENDOR RECEIPT LINE, USED TO CATCH RECEIPTS BOOKED ACROSS THE          
000050*  PERIOD-END CUT-OFF DATE.                                               
000060*****************************************************************         
000070*  DATE      BY   RQST     DESCRIPTION                                    
000080*  --------  ---  -------  -----------------------------------            
000090*  11/02/93  RRT  AC0104   ORIGINAL LAYOUT.                               
000100*  03/09/98  DWS  AC0201   Y2K - APR-TRANS-DATE WIDENED TO 9(8).          
000110*****************************************************************         
000120 01  APR-RECV-REC.                                                        
000130     05  APR-TRANS-ID                 PIC X(10).                          
000140     05  APR-VENDOR-ID                PIC X(8).                           
000150     05  APR-TRANS-DATE.                                                  
000160         10  APR-TRANS-DATE-YYYY      PIC 9(4).                           
000170         10  APR-TRANS-DATE-MM        PIC 9(2).                           
000180         10  APR-TRANS-DATE-DD        PIC 9(2).                           
000190     05  APR-ITEM-ID                  PIC X(10).                          
000200     05  APR-QUANTITY                  PIC S9(7)      COMP-3.             
000210     05  APR-UNIT-COST                 PIC S9(7)V99   COMP-3.             
000220     05  APR-STATUS                   PIC X(10).                          
000230         88  APR-IS-IN-TRANSIT            VALUE 'IN-TRANSIT'.             
000240         88  APR-IS-RECEIVED              VALUE 'RECEIVED  '.             
000250     05  FILLER                       PIC X(10).                          
